000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    GLPOST.
000400 AUTHOR.        R H SLOCUM.
000500 INSTALLATION.  LEDGERPRO FINANCIAL SYSTEMS GROUP.
000600 DATE-WRITTEN.  01/09/88.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*****************************************************************
001000*REMARKS.
001100*    GLPOST IS THE JOURNAL-POSTING BATCH.  IT READS A FILE OF
001200*    TRANSACTION HEADERS (GLTXNHD) PAIRED ONE-FOR-ONE WITH A
001300*    GROUP OF JOURNAL LINES ON THE JOURNAL-INPUT FILE (GLJRNL),
001400*    ALL LINES FOR ONE TRANSACTION CARRYING THE SAME JE-TXN-ID.
001500*    EACH TRANSACTION IS EDITED AS A WHOLE -- IF ANY LINE FAILS
001600*    EDIT, OR DEBITS DO NOT EQUAL CREDITS, NOTHING FOR THAT
001700*    TRANSACTION IS WRITTEN TO THE PERMANENT JOURNAL, TRANSACTION
001800*    OR AUDIT FILES.
001900*-----------------------------------------------------------------
002000*  CHANGE LOG
002100*  ----------
002200*  01/09/88  RHS  GL-002   ORIGINAL JOURNAL POSTING PROGRAM
002300*  11/02/98  RHS  GL-189   ADDED BALANCE-CHECK REJECT COUNTER
002400*  06/22/99  RHS  GL-205   ACCOUNT-EXISTS EDIT NOW USES GLACCT
002500*                          TABLE LOOKUP INSTEAD OF FLAT FILE SCAN
002600*  09/30/99  RHS  GL-232   AUDIT RECORD WRITTEN ON SUCCESSFUL POST
002700*  02/08/00  DLW  GL-258   RAISED ACCOUNT TABLE FROM 200 TO 500
002800*  03/14/00  DLW  GL-261   Y2K REVIEW OF JE-TXN-DATE -- NO CHANGE     Y2K
002900*  07/05/01  JKM  GL-285   LINE EDIT NOW REJECTS BOTH-ZERO LINES
003000*  11/19/01  JKM  GL-291   RENAMED WS-AUDIT-WORK-AREA FIELDS TO
003100*                          MATCH THE GLAUDIT COPYBOOK NAMES
003200*  09/05/02  DLW  GL-305   CORRECTED REMARKS WORDING ON THE
003300*                          BALANCE-CHECK REJECT COUNT, NO LOGIC
003400*                          CHANGE
003500*  02/06/03  JKM  GL-313   WS-AUDIT-DATE/TIME WERE NEVER SET --
003600*                          NOW ACCEPTED FROM THE SYSTEM CLOCK
003700*                          ONCE AT OPEN TIME
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.   IBM-390.
004200 OBJECT-COMPUTER.   IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT ACCOUNT-FILE     ASSIGN TO UT-S-GLACCT
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WS-ACCTFILE-STATUS.
005100
005200     SELECT TXNHDR-IN-FILE   ASSIGN TO UT-S-GLTXNIN
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS WS-TXNIN-STATUS.
005500
005600     SELECT JRNLIN-FILE      ASSIGN TO UT-S-GLJRNIN
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-JRNIN-STATUS.
005900
006000     SELECT TXNHDR-OUT-FILE  ASSIGN TO UT-S-GLTXNOT
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WS-TXNOUT-STATUS.
006300
006400     SELECT JRNLOUT-FILE     ASSIGN TO UT-S-GLJRNOT
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS WS-JRNOUT-STATUS.
006700
006800     SELECT AUDIT-FILE       ASSIGN TO UT-S-GLAUDIT
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS WS-AUDIT-STATUS.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  ACCOUNT-FILE
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 80 CHARACTERS.
007800     COPY GLACCT.
007900
008000 FD  TXNHDR-IN-FILE
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 120 CHARACTERS
008400     DATA RECORD IS TXNHDR-REC-IN.
008500     COPY GLTXNHD REPLACING ==GLTXNHD-RECORD== BY ==TXNHDR-REC-IN==.
008600
008700 FD  JRNLIN-FILE
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 120 CHARACTERS
009100     DATA RECORD IS JRNLIN-REC.
009200     COPY GLJRNL REPLACING ==GLJRNL-RECORD== BY ==JRNLIN-REC==.
009300
009400 FD  TXNHDR-OUT-FILE
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 120 CHARACTERS
009800     DATA RECORD IS TXNHDR-REC-OUT.
009900     COPY GLTXNHD REPLACING ==GLTXNHD-RECORD== BY ==TXNHDR-REC-OUT==
010000                            ==TXN-ID==          BY ==TXNO-ID==
010100                            ==TXN-DATE==        BY ==TXNO-DATE==
010200                            ==TXN-DESC==        BY ==TXNO-DESC==
010300                            ==TXN-REF==         BY ==TXNO-REF==.
010400
010500 FD  JRNLOUT-FILE
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 120 CHARACTERS
010900     DATA RECORD IS JRNLOUT-REC.
011000     COPY GLJRNL REPLACING ==GLJRNL-RECORD== BY ==JRNLOUT-REC==
011100                           ==JE-TXN-ID==      BY ==JO-TXN-ID==
011200                           ==JE-TXN-DATE==    BY ==JO-TXN-DATE==
011300                           ==JE-ACCT-ID==     BY ==JO-ACCT-ID==
011400                           ==JE-DEBIT==       BY ==JO-DEBIT==
011500                           ==JE-CREDIT==      BY ==JO-CREDIT==
011600                           ==JE-DESC==        BY ==JO-DESC==.
011700
011800 FD  AUDIT-FILE
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 100 CHARACTERS.
012200     COPY GLAUDIT.
012300
012400 WORKING-STORAGE SECTION.
012500
012600 01  FILE-STATUS-CODES.
012700     05  WS-ACCTFILE-STATUS       PIC X(02) VALUE SPACES.
012800     05  WS-TXNIN-STATUS          PIC X(02) VALUE SPACES.
012900     05  WS-JRNIN-STATUS          PIC X(02) VALUE SPACES.
013000     05  WS-TXNOUT-STATUS         PIC X(02) VALUE SPACES.
013100     05  WS-JRNOUT-STATUS         PIC X(02) VALUE SPACES.
013200     05  WS-AUDIT-STATUS          PIC X(02) VALUE SPACES.
013300     05  FILLER                   PIC X(01).
013400
013500 01  FLAGS-AND-SWITCHES.
013600     05  WS-EOF-TXN-SW            PIC X(03) VALUE 'NO '.
013700         88  EOF-TXN                  VALUE 'YES'.
013800     05  WS-EOF-JRN-SW            PIC X(03) VALUE 'NO '.
013900         88  EOF-JRN                  VALUE 'YES'.
014000     05  WS-LINE-HELD-SW          PIC X(03) VALUE 'NO '.
014100         88  LINE-IS-HELD             VALUE 'YES'.
014200     05  WS-TXN-REJECT-SW         PIC X(03) VALUE 'NO '.
014300         88  TXN-REJECTED             VALUE 'YES'.
014400     05  WS-ACCT-FOUND-SW         PIC X(03) VALUE 'NO '.
014500         88  ACCT-ON-FILE             VALUE 'YES'.
014600     05  FILLER                   PIC X(01).
014700
014800*    CHART-OF-ACCOUNTS TABLE, LOADED ONCE AT START, SEARCHED BY
014900*    SEARCH ALL TO EDIT THE "ACCOUNT MUST EXIST" RULE.
015000 01  ACCOUNT-TABLE.
015100     05  ACCT-TBL-COUNT           PIC S9(04) COMP VALUE 0.
015200     05  ACCT-TBL-ENTRY OCCURS 500 TIMES
015300             ASCENDING KEY IS ACCT-TBL-ID
015400             INDEXED BY ACCT-TBL-IDX.
015500         10  ACCT-TBL-ID              PIC X(12).
015600         10  ACCT-TBL-ACTIVE          PIC X(01).
015700         10  FILLER                   PIC X(01).
015800
015900*    REDEFINES THE TABLE AS A SINGLE FLAT AREA FOR A FAST INITIAL
016000*    "TABLE EMPTY" TEST WITHOUT INSPECTING EVERY ENTRY.
016100 01  ACCOUNT-TABLE-FLAT REDEFINES ACCOUNT-TABLE.
016200     05  FILLER                   PIC S9(04) COMP.
016300     05  FILLER                   PIC X(7000).
016400
016500 01  COUNTERS-AND-ACCUMULATORS.
016600     05  WS-DEBIT-TOTAL           PIC S9(15)V99 COMP-3 VALUE 0.
016700     05  WS-CREDIT-TOTAL          PIC S9(15)V99 COMP-3 VALUE 0.
016800     05  WS-TXN-ACCEPTED-CT       PIC S9(06) COMP VALUE 0.
016900     05  WS-TXN-REJECTED-CT       PIC S9(06) COMP VALUE 0.
017000     05  WS-TBL-SUB               PIC S9(04) COMP VALUE 0.
017100     05  FILLER                   PIC X(01).
017200
017300*    ONE TRANSACTION'S JOURNAL LINES ARE BUFFERED HERE SO THAT
017400*    NOTHING IS WRITTEN TO THE PERMANENT FILES UNTIL THE WHOLE
017500*    GROUP HAS BEEN EDITED AND FOUND TO BALANCE.
017600 01  LINE-BUFFER-AREA.
017700     05  LB-LINE-COUNT            PIC S9(04) COMP VALUE 0.
017800     05  LB-LINE OCCURS 200 TIMES.
017900         10  LB-TXN-ID                PIC X(12).
018000         10  LB-TXN-DATE               PIC 9(08).
018100         10  LB-ACCT-ID                PIC X(12).
018200         10  LB-DEBIT                 PIC S9(15)V99.
018300         10  LB-CREDIT                PIC S9(15)V99.
018400         10  LB-DESC                  PIC X(40).
018500         10  FILLER                   PIC X(01).
018600
018700*    REDEFINES THE LINE BUFFER AS A SINGLE LONG AREA FOR THE
018800*    "CLEAR THE BUFFER" MOVE BETWEEN TRANSACTIONS.
018900 01  LINE-BUFFER-FLAT REDEFINES LINE-BUFFER-AREA.
019000     05  FILLER                   PIC S9(04) COMP.
019100     05  FILLER                   PIC X(21400).
019200
019300 01  WS-AUDIT-WORK-AREA.
019400     05  WS-AUDIT-DATE            PIC 9(08).
019500     05  WS-AUDIT-TIME            PIC 9(06) VALUE 0.
019600     05  FILLER                   PIC X(01).
019700
019800*    REDEFINES THE AUDIT STAMP AS ONE 14-BYTE KEY FIELD FOR THE
019900*    AUDIT-FILE SORT KEY COMPARISON IN 700-WRITE-AUDIT-RECORD.
020000 01  WS-AUDIT-STAMP-FLAT REDEFINES WS-AUDIT-WORK-AREA.
020100     05  WS-AUDIT-STAMP           PIC 9(14).
020200     05  FILLER                   PIC X(01).
020300
020400 PROCEDURE DIVISION.
020500
020600 000-MAINLINE.
020700
020800     PERFORM 010-OPEN-FILES THRU 010-EXIT.
020900     PERFORM 020-LOAD-ACCOUNT-TABLE THRU 020-EXIT.
021000     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT
021100         UNTIL EOF-TXN.
021200     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
021300     PERFORM 950-DISPLAY-TOTALS THRU 950-EXIT.
021400     STOP RUN.
021500
021600
021700 010-OPEN-FILES.
021800
021900     OPEN INPUT  ACCOUNT-FILE.
022000     OPEN INPUT  TXNHDR-IN-FILE.
022100     OPEN INPUT  JRNLIN-FILE.
022200     OPEN OUTPUT TXNHDR-OUT-FILE.
022300     OPEN OUTPUT JRNLOUT-FILE.
022400     OPEN EXTEND AUDIT-FILE.
022500
022600*    RUN-DATE/TIME STAMP FOR THE GLAUDIT RECORDS WRITTEN BELOW --
022700*    ONE ACCEPT PER RUN, NOT PER RECORD.
022800     ACCEPT WS-AUDIT-DATE FROM DATE YYYYMMDD.
022900     ACCEPT WS-AUDIT-TIME FROM TIME.
023000
023100     PERFORM 040-READ-TXNHDR THRU 040-EXIT.
023200     PERFORM 060-READ-JRNLIN THRU 060-EXIT.
023300
023400 010-EXIT.
023500     EXIT.
023600
023700
023800 020-LOAD-ACCOUNT-TABLE.
023900
024000     PERFORM 030-READ-ACCOUNT THRU 030-EXIT.
024100
024200 020-LOAD-LOOP.
024300     IF WS-ACCTFILE-STATUS = '10'
024400         GO TO 020-LOAD-DONE.
024500     ADD 1 TO ACCT-TBL-COUNT.
024600     MOVE ACCT-ID     TO ACCT-TBL-ID (ACCT-TBL-COUNT).
024700     MOVE ACCT-ACTIVE TO ACCT-TBL-ACTIVE (ACCT-TBL-COUNT).
024800     PERFORM 030-READ-ACCOUNT THRU 030-EXIT.
024900     GO TO 020-LOAD-LOOP.
025000
025100 020-LOAD-DONE.
025200     CLOSE ACCOUNT-FILE.
025300
025400 020-EXIT.
025500     EXIT.
025600
025700
025800 030-READ-ACCOUNT.
025900
026000     READ ACCOUNT-FILE.
026100
026200 030-EXIT.
026300     EXIT.
026400
026500
026600 040-READ-TXNHDR.
026700
026800     READ TXNHDR-IN-FILE
026900         AT END MOVE 'YES' TO WS-EOF-TXN-SW.
027000
027100 040-EXIT.
027200     EXIT.
027300
027400
027500 060-READ-JRNLIN.
027600
027700*    LINES ARRIVE PRE-SORTED BY JE-TXN-ID BY THE UPSTREAM FEED;
027800*    GLPOST ONLY GROUPS THEM, IT DOES NOT SORT THEM ITSELF.
027900     IF NOT LINE-IS-HELD
028000         READ JRNLIN-FILE
028100             AT END MOVE 'YES' TO WS-EOF-JRN-SW
028200     END-IF.
028300
028400 060-EXIT.
028500     EXIT.
028600
028700
028800 100-PROCESS-TRANSACTIONS.
028900
029000     MOVE 0 TO LB-LINE-COUNT, WS-DEBIT-TOTAL, WS-CREDIT-TOTAL.
029100     MOVE 'NO ' TO WS-TXN-REJECT-SW.
029200
029300     PERFORM 120-COLLECT-LINES THRU 120-EXIT
029400         UNTIL EOF-JRN
029500            OR JE-TXN-ID NOT = TXN-ID.
029600
029700     IF LB-LINE-COUNT < 2
029800         MOVE 'YES' TO WS-TXN-REJECT-SW
029900     END-IF.
030000
030100     IF NOT TXN-REJECTED
030200        AND WS-DEBIT-TOTAL NOT = WS-CREDIT-TOTAL
030300         MOVE 'YES' TO WS-TXN-REJECT-SW
030400     END-IF.
030500
030600     IF TXN-REJECTED
030700         ADD 1 TO WS-TXN-REJECTED-CT
030800     ELSE
030900         PERFORM 140-WRITE-TRANSACTION THRU 140-EXIT
031000         ADD 1 TO WS-TXN-ACCEPTED-CT
031100     END-IF.
031200
031300     PERFORM 040-READ-TXNHDR THRU 040-EXIT.
031400
031500 100-EXIT.
031600     EXIT.
031700
031800
031900 120-COLLECT-LINES.
032000
032100     PERFORM 060-READ-JRNLIN THRU 060-EXIT.
032200     IF EOF-JRN
032300         GO TO 120-EXIT.
032400     IF JE-TXN-ID NOT = TXN-ID
032500         MOVE 'YES' TO WS-LINE-HELD-SW
032600         GO TO 120-EXIT.
032700     MOVE 'NO ' TO WS-LINE-HELD-SW.
032800
032900     PERFORM 200-EDIT-JRNL-LINE THRU 200-EXIT.
033000     IF NOT TXN-REJECTED
033100         ADD 1 TO LB-LINE-COUNT
033200         MOVE JE-TXN-ID   TO LB-TXN-ID (LB-LINE-COUNT)
033300         MOVE JE-TXN-DATE TO LB-TXN-DATE (LB-LINE-COUNT)
033400         MOVE JE-ACCT-ID  TO LB-ACCT-ID (LB-LINE-COUNT)
033500         MOVE JE-DEBIT    TO LB-DEBIT (LB-LINE-COUNT)
033600         MOVE JE-CREDIT   TO LB-CREDIT (LB-LINE-COUNT)
033700         MOVE JE-DESC     TO LB-DESC (LB-LINE-COUNT)
033800         ADD JE-DEBIT  TO WS-DEBIT-TOTAL
033900         ADD JE-CREDIT TO WS-CREDIT-TOTAL
034000     END-IF.
034100
034200 120-EXIT.
034300     EXIT.
034400
034500
034600 200-EDIT-JRNL-LINE.
034700
034800*    PER-LINE EDIT -- NO NEGATIVE AMOUNTS, NOT BOTH SIDES
034900*    POSTED, NOT BOTH SIDES ZERO, AND THE ACCOUNT MUST BE ON
035000*    THE CHART OF ACCOUNTS.
035100
035200     IF JE-DEBIT < 0 OR JE-CREDIT < 0
035300         MOVE 'YES' TO WS-TXN-REJECT-SW
035400         GO TO 200-EXIT.
035500
035600     IF JE-DEBIT > 0 AND JE-CREDIT > 0
035700         MOVE 'YES' TO WS-TXN-REJECT-SW
035800         GO TO 200-EXIT.
035900
036000     IF JE-DEBIT = 0 AND JE-CREDIT = 0
036100         MOVE 'YES' TO WS-TXN-REJECT-SW
036200         GO TO 200-EXIT.
036300
036400     PERFORM 220-CHECK-ACCOUNT-EXISTS THRU 220-EXIT.
036500     IF NOT ACCT-ON-FILE
036600         MOVE 'YES' TO WS-TXN-REJECT-SW.
036700
036800 200-EXIT.
036900     EXIT.
037000
037100
037200 220-CHECK-ACCOUNT-EXISTS.
037300
037400     MOVE 'NO ' TO WS-ACCT-FOUND-SW.
037500     SEARCH ALL ACCT-TBL-ENTRY
037600         AT END
037700             NEXT SENTENCE
037800         WHEN ACCT-TBL-ID (ACCT-TBL-IDX) = JE-ACCT-ID
037900             IF ACCT-TBL-ACTIVE (ACCT-TBL-IDX) = 'Y'
038000                 MOVE 'YES' TO WS-ACCT-FOUND-SW
038100             END-IF.
038200
038300 220-EXIT.
038400     EXIT.
038500
038600
038700 140-WRITE-TRANSACTION.
038800
038900     WRITE TXNHDR-REC-OUT FROM TXNHDR-REC-IN.
039000     MOVE 1 TO WS-TBL-SUB.
039100     PERFORM 160-WRITE-ONE-LINE THRU 160-EXIT
039200         VARYING WS-TBL-SUB FROM 1 BY 1
039300         UNTIL WS-TBL-SUB > LB-LINE-COUNT.
039400     PERFORM 180-WRITE-AUDIT-RECORD THRU 180-EXIT.
039500
039600 140-EXIT.
039700     EXIT.
039800
039900
040000 160-WRITE-ONE-LINE.
040100
040200     MOVE LB-TXN-ID (WS-TBL-SUB)   TO JO-TXN-ID.
040300     MOVE LB-TXN-DATE (WS-TBL-SUB) TO JO-TXN-DATE.
040400     MOVE LB-ACCT-ID (WS-TBL-SUB)  TO JO-ACCT-ID.
040500     MOVE LB-DEBIT (WS-TBL-SUB)    TO JO-DEBIT.
040600     MOVE LB-CREDIT (WS-TBL-SUB)   TO JO-CREDIT.
040700     MOVE LB-DESC (WS-TBL-SUB)     TO JO-DESC.
040800     WRITE JRNLOUT-REC.
040900
041000 160-EXIT.
041100     EXIT.
041200
041300
041400 180-WRITE-AUDIT-RECORD.
041500
041600     MOVE TXN-ID               TO AUD-KEY.
041700     MOVE WS-AUDIT-DATE        TO AUD-DATE.
041800     MOVE WS-AUDIT-TIME        TO AUD-TIME.
041900     MOVE 'TRANSACTION-POSTED' TO AUD-ACTION.
042000     MOVE SPACES               TO AUD-DETAIL.
042100     WRITE GLAUDIT-RECORD.
042200
042300 180-EXIT.
042400     EXIT.
042500
042600
042700 900-CLOSE-FILES.
042800
042900     CLOSE TXNHDR-IN-FILE.
043000     CLOSE JRNLIN-FILE.
043100     CLOSE TXNHDR-OUT-FILE.
043200     CLOSE JRNLOUT-FILE.
043300     CLOSE AUDIT-FILE.
043400
043500 900-EXIT.
043600     EXIT.
043700
043800
043900 950-DISPLAY-TOTALS.
044000
044100     DISPLAY 'GLPOST - TRANSACTIONS ACCEPTED: ' WS-TXN-ACCEPTED-CT.
044200     DISPLAY 'GLPOST - TRANSACTIONS REJECTED: ' WS-TXN-REJECTED-CT.
044300
044400 950-EXIT.
044500     EXIT.
