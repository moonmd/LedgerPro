000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    GLINVOIC.
000400 AUTHOR.        D L WERNER.
000500 INSTALLATION.  LEDGERPRO FINANCIAL SYSTEMS GROUP.
000600 DATE-WRITTEN.  02/11/89.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*****************************************************************
001000*REMARKS.
001100*    GLINVOIC IS THE INVOICE-AMOUNTING AND GL-POSTING BATCH.
001200*    INPUT IS A HEADER FILE (GLINVH), PRE-SORTED BY INV-ID, AND A
001300*    MATCHING LINE-ITEM FILE (GLINVI), ALSO PRE-SORTED BY
001400*    ITM-INV-ID, WITH ONE OR MORE ITEMS PER HEADER.
001500*
001600*    FOR EACH HEADER --
001700*      1.  COMPUTE EACH ITEM AMOUNT (QTY * UNIT PRICE) AND ROLL
001800*          THE ITEMS UP INTO SUBTOTAL / TOTAL TAX / TOTAL.
001900*      2.  IF THE HEADER IS ALREADY SENT AND NOT YET POSTED,
002000*          POST THE A/R, REVENUE AND TAX LINES THROUGH GLBALNC'S
002100*          DEFAULT-ACCOUNT HELPER AND MARK THE HEADER POSTED.
002200*      3.  DRAFT, PAID AND VOID INVOICES ARE AMOUNTED BUT NEVER
002300*          POSTED HERE -- THE DRAFT-TO-SENT TRANSITION IS MADE
002400*          BY THE ORDER-ENTRY SYSTEM, NOT BY THIS BATCH.
002500*-----------------------------------------------------------------
002600*  CHANGE LOG
002700*  ----------
002800*  02/11/89  DLW  GL-003   ORIGINAL INVOICING BATCH
002900*  09/30/99  RHS  GL-231   ADDED INV-STATUS EDIT, TAX LINE SKIPPED
003000*                          WHEN TOTAL TAX IS ZERO
003100*  01/18/00  DLW  GL-257   ADDED INV-GL-POSTED RE-POST GUARD
003200*  03/14/00  DLW  GL-262   Y2K REVIEW OF INV-ISSUE-DATE, NO CHANGE   Y2K
003300*  08/21/00  DLW  GL-267   CORRECTED REMARKS WORDING ON THE
003400*                          DEFAULT-ACCOUNT HELPER CALL
003500*  05/02/01  JKM  GL-279   BALANCE VERIFY NOW BACKS OUT THE WHOLE
003600*                          GL TRANSACTION IF DEBITS <> CREDITS
003700*  06/11/02  JKM  GL-298   POSTING RESTRICTED TO HEADERS ALREADY
003800*                          SENT -- A DRAFT HEADER NO LONGER GETS
003900*                          AUTO-SENT AND POSTED BY THIS BATCH
004000*  01/14/03  JKM  GL-303   GL LINES NOW BUFFERED AND WRITTEN
004100*                          ONLY AFTER THE BALANCE CHECK PASSES,
004200*                          SAME AS GLPOST'S LINE-BUFFER-AREA --
004300*                          AN OUT-OF-BALANCE ENTRY IS NEVER
004400*                          WRITTEN AT ALL, NOT JUST DISPLAYED
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.   IBM-390.
004900 OBJECT-COMPUTER.   IBM-390.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT INVHDR-IN-FILE   ASSIGN TO UT-S-GLINVHI
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS WS-INVHI-STATUS.
005800
005900     SELECT INVITM-FILE      ASSIGN TO UT-S-GLINVII
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-INVII-STATUS.
006200
006300     SELECT INVHDR-OUT-FILE  ASSIGN TO UT-S-GLINVHO
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WS-INVHO-STATUS.
006600
006700     SELECT JRNLOUT-FILE     ASSIGN TO UT-S-GLJRNOT
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS WS-JRNOUT-STATUS.
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  INVHDR-IN-FILE
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 140 CHARACTERS.
007700     COPY GLINVH.
007800
007900 FD  INVITM-FILE
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 120 CHARACTERS.
008300     COPY GLINVI.
008400
008500 FD  INVHDR-OUT-FILE
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 140 CHARACTERS
008900     DATA RECORD IS INVHDR-REC-OUT.
009000     COPY GLINVH REPLACING ==GLINVH-RECORD==   BY ==INVHDR-REC-OUT==
009100                           ==INV-ID==           BY ==OINV-ID==
009200                           ==INV-NUMBER==        BY ==OINV-NUMBER==
009300                           ==INV-CUSTOMER==      BY ==OINV-CUSTOMER==
009400                           ==INV-ISSUE-DATE==    BY ==OINV-ISSUE-DATE==
009500                           ==INV-DUE-DATE==      BY ==OINV-DUE-DATE==
009600                           ==INV-STATUS==        BY ==OINV-STATUS==
009700                           ==INV-IS-DRAFT==      BY ==OINV-IS-DRAFT==
009800                           ==INV-IS-SENT==       BY ==OINV-IS-SENT==
009900                           ==INV-IS-PAID==       BY ==OINV-IS-PAID==
010000                           ==INV-IS-VOID==       BY ==OINV-IS-VOID==
010100                           ==INV-SUBTOTAL==      BY ==OINV-SUBTOTAL==
010200                           ==INV-TOTAL-TAX==     BY ==OINV-TOTAL-TAX==
010300                           ==INV-TOTAL==         BY ==OINV-TOTAL==
010400                           ==INV-GL-POSTED==     BY ==OINV-GL-POSTED==
010500                           ==INV-ALREADY-POSTED==
010600                               BY ==OINV-ALREADY-POSTED==
010700                           ==INV-NOT-YET-POSTED==
010800                               BY ==OINV-NOT-YET-POSTED==.
010900
011000 FD  JRNLOUT-FILE
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 120 CHARACTERS.
011400     COPY GLJRNL.
011500
011600 WORKING-STORAGE SECTION.
011700
011800 01  FILE-STATUS-CODES.
011900     05  WS-INVHI-STATUS          PIC X(02) VALUE SPACES.
012000     05  WS-INVII-STATUS          PIC X(02) VALUE SPACES.
012100     05  WS-INVHO-STATUS          PIC X(02) VALUE SPACES.
012200     05  WS-JRNOUT-STATUS         PIC X(02) VALUE SPACES.
012300     05  FILLER                   PIC X(01).
012400
012500 01  FLAGS-AND-SWITCHES.
012600     05  WS-EOF-HDR-SW            PIC X(03) VALUE 'NO '.
012700         88  EOF-HDR                  VALUE 'YES'.
012800     05  WS-EOF-ITM-SW            PIC X(03) VALUE 'NO '.
012900         88  EOF-ITM                  VALUE 'YES'.
013000     05  WS-ITM-HELD-SW           PIC X(03) VALUE 'NO '.
013100         88  ITM-IS-HELD              VALUE 'YES'.
013200     05  WS-POST-NEEDED-SW        PIC X(03) VALUE 'NO '.
013300         88  POST-IS-NEEDED           VALUE 'YES'.
013400     05  WS-BALANCE-OK-SW         PIC X(03) VALUE 'YES'.
013500         88  GL-ENTRY-BALANCED        VALUE 'YES'.
013600     05  FILLER                   PIC X(01).
013700
013800*    ONE JE REQUEST/RESULT AREA, RE-USED FOR EACH CALL TO GLBALNC.
013900 01  GLBAL-PARM-AREA.
014000     05  GLBAL-REQUEST            PIC X(01).
014100     05  GLBAL-ACCT-ID            PIC X(12).
014200     05  GLBAL-ACCT-TYPE          PIC X(09).
014300     05  GLBAL-SUBSTRING          PIC X(30).
014400     05  GLBAL-DEFAULT-NAME       PIC X(30).
014500     05  GLBAL-AS-OF-DATE         PIC 9(08).
014600     05  GLBAL-FROM-DATE          PIC 9(08).
014700     05  GLBAL-TO-DATE            PIC 9(08).
014800     05  GLBAL-RESULT-AMT         PIC S9(15)V99.
014900     05  GLBAL-RESULT-ID          PIC X(12).
015000     05  GLBAL-RETURN-CODE        PIC S9(04) COMP.
015100     05  FILLER                   PIC X(08).
015200
015300*    DEFAULT-ACCOUNT IDS RESOLVED FOR THIS INVOICE -- CLEARED
015400*    EACH HEADER, FILLED IN BY 400-RESOLVE-GL-ACCOUNTS.
015500 01  RESOLVED-ACCOUNTS.
015600     05  WS-ACCT-AR-ID            PIC X(12).
015700     05  WS-ACCT-REVENUE-ID       PIC X(12).
015800     05  WS-ACCT-TAX-ID           PIC X(12).
015900     05  FILLER                   PIC X(01).
016000
016100*    REDEFINES THE THREE RESOLVED IDS AS ONE 36-BYTE AREA FOR
016200*    THE "CLEAR ALL THREE" MOVE AT THE TOP OF EACH HEADER.
016300 01  RESOLVED-ACCOUNTS-FLAT REDEFINES RESOLVED-ACCOUNTS.
016400     05  WS-RESOLVED-ACCOUNTS-AREA    PIC X(36).
016500     05  FILLER                       PIC X(01).
016600
016700 01  COUNTERS-AND-ACCUMULATORS.
016800     05  WS-ITEM-COUNT            PIC S9(04) COMP VALUE 0.
016900     05  WS-HDR-AMOUNTED-CT       PIC S9(06) COMP VALUE 0.
017000     05  WS-HDR-POSTED-CT         PIC S9(06) COMP VALUE 0.
017100     05  WS-GL-LINE-SUB           PIC S9(04) COMP VALUE 0.
017200     05  WS-GL-DEBIT-TOTAL        PIC S9(15)V99 COMP-3 VALUE 0.
017300     05  WS-GL-CREDIT-TOTAL       PIC S9(15)V99 COMP-3 VALUE 0.
017400     05  FILLER                   PIC X(01).
017500
017600*    THE INVOICE'S GL LINES (A/R, REVENUE, TAX) ARE BUFFERED
017700*    HERE SO THAT NOTHING REACHES JRNLOUT-FILE UNTIL THE
017800*    BALANCE CHECK IN 500-POST-GL-ENTRY HAS PASSED -- SAME
017900*    BUFFER-THEN-COMMIT IDIOM AS GLPOST'S LINE-BUFFER-AREA.
018000 01  GL-LINE-BUFFER-AREA.
018100     05  GLB-LINE-COUNT           PIC S9(04) COMP VALUE 0.
018200     05  GLB-LINE OCCURS 3 TIMES.
018300         10  GLB-TXN-ID               PIC X(12).
018400         10  GLB-TXN-DATE             PIC 9(08).
018500         10  GLB-ACCT-ID              PIC X(12).
018600         10  GLB-DEBIT                PIC S9(15)V99.
018700         10  GLB-CREDIT               PIC S9(15)V99.
018800         10  GLB-DESC                 PIC X(40).
018900         10  FILLER                   PIC X(01).
019000
019100*    ITEM LINES FOR THE HEADER CURRENTLY IN PROGRESS, BUFFERED
019200*    SO TOTALS CAN BE ROLLED UP BEFORE ANY LINE IS REWRITTEN.
019300 01  ITEM-BUFFER-AREA.
019400     05  IB-ITEM-COUNT            PIC S9(04) COMP VALUE 0.
019500     05  IB-ITEM OCCURS 200 TIMES.
019600         10  IB-QTY                   PIC S9(08)V99.
019700         10  IB-UNIT-PRICE            PIC S9(15)V99.
019800         10  IB-AMOUNT                PIC S9(15)V99.
019900         10  IB-TAX                   PIC S9(15)V99.
020000         10  FILLER                   PIC X(01).
020100
020200*    REDEFINES THE ITEM BUFFER AS A FLAT AREA FOR THE BETWEEN-
020300*    HEADER CLEAR-OUT MOVE.
020400 01  ITEM-BUFFER-FLAT REDEFINES ITEM-BUFFER-AREA.
020500     05  FILLER                   PIC S9(04) COMP.
020600     05  FILLER                   PIC X(12400).
020700
020800 01  WS-WORK-FIELDS.
020900     05  WS-WORK-AMOUNT           PIC S9(15)V99.
021000     05  WS-TBL-SUB               PIC S9(04) COMP VALUE 0.
021100     05  FILLER                   PIC X(01).
021200
021300*    REDEFINES THE WORK FIELDS AS A FLAT AREA FOR THE INITIAL
021400*    ZEROIZE AT PROGRAM START.
021500 01  WS-WORK-FIELDS-FLAT REDEFINES WS-WORK-FIELDS.
021600     05  FILLER                   PIC S9(15)V99.
021700     05  FILLER                   PIC S9(04) COMP.
021800
021900 PROCEDURE DIVISION.
022000
022100 000-MAINLINE.
022200
022300     PERFORM 010-OPEN-FILES THRU 010-EXIT.
022400     PERFORM 100-PROCESS-INVOICES THRU 100-EXIT
022500         UNTIL EOF-HDR.
022600     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
022700     PERFORM 950-DISPLAY-TOTALS THRU 950-EXIT.
022800     STOP RUN.
022900
023000
023100 010-OPEN-FILES.
023200
023300     OPEN INPUT  INVHDR-IN-FILE.
023400     OPEN INPUT  INVITM-FILE.
023500     OPEN OUTPUT INVHDR-OUT-FILE.
023600     OPEN EXTEND JRNLOUT-FILE.
023700     PERFORM 020-READ-HDR THRU 020-EXIT.
023800     PERFORM 030-READ-ITM THRU 030-EXIT.
023900
024000 010-EXIT.
024100     EXIT.
024200
024300
024400 020-READ-HDR.
024500
024600     READ INVHDR-IN-FILE
024700         AT END MOVE 'YES' TO WS-EOF-HDR-SW.
024800
024900 020-EXIT.
025000     EXIT.
025100
025200
025300 030-READ-ITM.
025400
025500     IF NOT ITM-IS-HELD
025600         READ INVITM-FILE
025700             AT END MOVE 'YES' TO WS-EOF-ITM-SW
025800     END-IF.
025900
026000 030-EXIT.
026100     EXIT.
026200
026300
026400 100-PROCESS-INVOICES.
026500
026600     MOVE 0 TO IB-ITEM-COUNT.
026700     PERFORM 120-COLLECT-ITEMS THRU 120-EXIT
026800         UNTIL EOF-ITM
026900            OR ITM-INV-ID NOT = INV-ID.
027000
027100     PERFORM 200-ROLL-UP-TOTALS THRU 200-EXIT.
027200     ADD 1 TO WS-HDR-AMOUNTED-CT.
027300
027400     MOVE 'NO ' TO WS-POST-NEEDED-SW.
027500     IF INV-IS-SENT
027600        AND INV-NOT-YET-POSTED
027700         MOVE 'YES' TO WS-POST-NEEDED-SW
027800     END-IF.
027900
028000     IF POST-IS-NEEDED
028100         PERFORM 400-RESOLVE-GL-ACCOUNTS THRU 400-EXIT
028200         PERFORM 500-POST-GL-ENTRY THRU 500-EXIT
028300         IF GL-ENTRY-BALANCED
028400             SET INV-ALREADY-POSTED TO TRUE
028500             ADD 1 TO WS-HDR-POSTED-CT
028600         END-IF
028700     END-IF.
028800
028900     WRITE INVHDR-REC-OUT FROM GLINVH-RECORD.
029000     PERFORM 020-READ-HDR THRU 020-EXIT.
029100
029200 100-EXIT.
029300     EXIT.
029400
029500
029600 120-COLLECT-ITEMS.
029700
029800     PERFORM 030-READ-ITM THRU 030-EXIT.
029900     IF EOF-ITM
030000         GO TO 120-EXIT.
030100     IF ITM-INV-ID NOT = INV-ID
030200         MOVE 'YES' TO WS-ITM-HELD-SW
030300         GO TO 120-EXIT.
030400     MOVE 'NO ' TO WS-ITM-HELD-SW.
030500
030600     COMPUTE WS-WORK-AMOUNT ROUNDED = ITM-QTY * ITM-UNIT-PRICE.
030700     ADD 1 TO IB-ITEM-COUNT.
030800     MOVE ITM-QTY         TO IB-QTY (IB-ITEM-COUNT).
030900     MOVE ITM-UNIT-PRICE  TO IB-UNIT-PRICE (IB-ITEM-COUNT).
031000     MOVE WS-WORK-AMOUNT  TO IB-AMOUNT (IB-ITEM-COUNT).
031100     MOVE ITM-TAX         TO IB-TAX (IB-ITEM-COUNT).
031200
031300 120-EXIT.
031400     EXIT.
031500
031600
031700 200-ROLL-UP-TOTALS.
031800
031900     MOVE 0 TO INV-SUBTOTAL, INV-TOTAL-TAX, INV-TOTAL.
032000     MOVE 1 TO WS-TBL-SUB.
032100     PERFORM 220-ADD-ITEM-TO-TOTALS THRU 220-EXIT
032200         VARYING WS-TBL-SUB FROM 1 BY 1
032300         UNTIL WS-TBL-SUB > IB-ITEM-COUNT.
032400     COMPUTE INV-TOTAL = INV-SUBTOTAL + INV-TOTAL-TAX.
032500
032600 200-EXIT.
032700     EXIT.
032800
032900
033000 220-ADD-ITEM-TO-TOTALS.
033100
033200     ADD IB-AMOUNT (WS-TBL-SUB) TO INV-SUBTOTAL.
033300     ADD IB-TAX (WS-TBL-SUB)    TO INV-TOTAL-TAX.
033400
033500 220-EXIT.
033600     EXIT.
033700
033800
033900 400-RESOLVE-GL-ACCOUNTS.
034000
034100     MOVE 'D' TO GLBAL-REQUEST.
034200     MOVE 'ASSET    '             TO GLBAL-ACCT-TYPE.
034300     MOVE 'Accounts Receivable'   TO GLBAL-SUBSTRING.
034400     MOVE 'Accounts Receivable (Default)'
034500                                  TO GLBAL-DEFAULT-NAME.
034600     CALL 'GLBALNC' USING GLBAL-PARM-AREA.
034700     MOVE GLBAL-RESULT-ID TO WS-ACCT-AR-ID.
034800
034900     MOVE 'D' TO GLBAL-REQUEST.
035000     MOVE 'REVENUE  '             TO GLBAL-ACCT-TYPE.
035100     MOVE 'Sales Revenue'         TO GLBAL-SUBSTRING.
035200     MOVE 'Sales Revenue (Default)'
035300                                  TO GLBAL-DEFAULT-NAME.
035400     CALL 'GLBALNC' USING GLBAL-PARM-AREA.
035500     MOVE GLBAL-RESULT-ID TO WS-ACCT-REVENUE-ID.
035600
035700     IF INV-TOTAL-TAX > 0
035800         MOVE 'D' TO GLBAL-REQUEST
035900         MOVE 'LIABILITY'             TO GLBAL-ACCT-TYPE
036000         MOVE 'Sales Tax Payable'     TO GLBAL-SUBSTRING
036100         MOVE 'Sales Tax Payable (Default)'
036200                                      TO GLBAL-DEFAULT-NAME
036300         CALL 'GLBALNC' USING GLBAL-PARM-AREA
036400         MOVE GLBAL-RESULT-ID TO WS-ACCT-TAX-ID
036500     END-IF.
036600
036700 400-EXIT.
036800     EXIT.
036900
037000
037100 500-POST-GL-ENTRY.
037200
037300*    THREE (OR TWO, IF NO TAX) JOURNAL LINES UNDER ONE TXN-ID --
037400*    THE INVOICE ID ITSELF IS REUSED AS THE TRANSACTION KEY.
037500*    THE LINES ARE BUFFERED IN GLB-LINE, NOT WRITTEN, UNTIL
037600*    510-COMMIT-GL-ENTRY HAS CONFIRMED DEBITS = CREDITS.
037700
037800     MOVE 0 TO WS-GL-DEBIT-TOTAL, WS-GL-CREDIT-TOTAL.
037900     MOVE 0 TO GLB-LINE-COUNT.
038000     MOVE 'YES' TO WS-BALANCE-OK-SW.
038100
038200     ADD 1 TO GLB-LINE-COUNT.
038300     MOVE INV-ID          TO GLB-TXN-ID (GLB-LINE-COUNT).
038400     MOVE INV-ISSUE-DATE  TO GLB-TXN-DATE (GLB-LINE-COUNT).
038500     MOVE WS-ACCT-AR-ID   TO GLB-ACCT-ID (GLB-LINE-COUNT).
038600     MOVE INV-TOTAL       TO GLB-DEBIT (GLB-LINE-COUNT).
038700     MOVE 0               TO GLB-CREDIT (GLB-LINE-COUNT).
038800     MOVE 'INVOICE A/R'   TO GLB-DESC (GLB-LINE-COUNT).
038900     ADD INV-TOTAL TO WS-GL-DEBIT-TOTAL.
039000
039100     ADD 1 TO GLB-LINE-COUNT.
039200     MOVE INV-ID             TO GLB-TXN-ID (GLB-LINE-COUNT).
039300     MOVE INV-ISSUE-DATE     TO GLB-TXN-DATE (GLB-LINE-COUNT).
039400     MOVE WS-ACCT-REVENUE-ID TO GLB-ACCT-ID (GLB-LINE-COUNT).
039500     MOVE 0                  TO GLB-DEBIT (GLB-LINE-COUNT).
039600     MOVE INV-SUBTOTAL       TO GLB-CREDIT (GLB-LINE-COUNT).
039700     MOVE 'INVOICE REVENUE'  TO GLB-DESC (GLB-LINE-COUNT).
039800     ADD INV-SUBTOTAL TO WS-GL-CREDIT-TOTAL.
039900
040000     IF INV-TOTAL-TAX > 0
040100         ADD 1 TO GLB-LINE-COUNT
040200         MOVE INV-ID              TO GLB-TXN-ID (GLB-LINE-COUNT)
040300         MOVE INV-ISSUE-DATE      TO GLB-TXN-DATE (GLB-LINE-COUNT)
040400         MOVE WS-ACCT-TAX-ID      TO GLB-ACCT-ID (GLB-LINE-COUNT)
040500         MOVE 0                   TO GLB-DEBIT (GLB-LINE-COUNT)
040600         MOVE INV-TOTAL-TAX       TO GLB-CREDIT (GLB-LINE-COUNT)
040700         MOVE 'INVOICE SALES TAX' TO GLB-DESC (GLB-LINE-COUNT)
040800         ADD INV-TOTAL-TAX TO WS-GL-CREDIT-TOTAL
040900     END-IF.
041000
041100     IF WS-GL-DEBIT-TOTAL = WS-GL-CREDIT-TOTAL
041200         PERFORM 510-COMMIT-GL-ENTRY THRU 510-EXIT
041300     ELSE
041400         MOVE 'NO ' TO WS-BALANCE-OK-SW
041500         PERFORM 520-BACK-OUT-GL-ENTRY THRU 520-EXIT
041600     END-IF.
041700
041800 500-EXIT.
041900     EXIT.
042000
042100
042200 510-COMMIT-GL-ENTRY.
042300
042400*    BALANCE CHECK PASSED -- NOW, AND ONLY NOW, WRITE THE
042500*    BUFFERED LINES OUT TO JRNLOUT-FILE.
042600
042700     MOVE 1 TO WS-GL-LINE-SUB.
042800     PERFORM 512-WRITE-ONE-GL-LINE THRU 512-EXIT
042900         VARYING WS-GL-LINE-SUB FROM 1 BY 1
043000         UNTIL WS-GL-LINE-SUB > GLB-LINE-COUNT.
043100
043200 510-EXIT.
043300     EXIT.
043400
043500
043600 512-WRITE-ONE-GL-LINE.
043700
043800     MOVE GLB-TXN-ID (WS-GL-LINE-SUB)   TO JE-TXN-ID.
043900     MOVE GLB-TXN-DATE (WS-GL-LINE-SUB) TO JE-TXN-DATE.
044000     MOVE GLB-ACCT-ID (WS-GL-LINE-SUB)  TO JE-ACCT-ID.
044100     MOVE GLB-DEBIT (WS-GL-LINE-SUB)    TO JE-DEBIT.
044200     MOVE GLB-CREDIT (WS-GL-LINE-SUB)   TO JE-CREDIT.
044300     MOVE GLB-DESC (WS-GL-LINE-SUB)     TO JE-DESC.
044400     WRITE GLJRNL-RECORD.
044500
044600 512-EXIT.
044700     EXIT.
044800
044900
045000 520-BACK-OUT-GL-ENTRY.
045100
045200*    DEBITS DID NOT EQUAL CREDITS -- THIS SHOULD NEVER HAPPEN
045300*    SINCE TOTAL = SUBTOTAL + TAX BY CONSTRUCTION, BUT THE BATCH
045400*    STILL ENFORCES THE RULE.  THE LINES WERE ONLY EVER HELD IN
045500*    GLB-LINE, NEVER WRITTEN, SO THERE IS NOTHING ON JRNLOUT-
045600*    FILE TO DELETE -- THE BUFFER IS SIMPLY DISCARDED.
045700
045800     MOVE 0 TO GLB-LINE-COUNT.
045900     DISPLAY 'GLINVOIC - GL ENTRY OUT OF BALANCE, INVOICE '
046000         INV-ID ' NOT POSTED'.
046100
046200 520-EXIT.
046300     EXIT.
046400
046500
046600 900-CLOSE-FILES.
046700
046800     CLOSE INVHDR-IN-FILE.
046900     CLOSE INVITM-FILE.
047000     CLOSE INVHDR-OUT-FILE.
047100     CLOSE JRNLOUT-FILE.
047200
047300 900-EXIT.
047400     EXIT.
047500
047600
047700 950-DISPLAY-TOTALS.
047800
047900     DISPLAY 'GLINVOIC - INVOICES AMOUNTED: ' WS-HDR-AMOUNTED-CT.
048000     DISPLAY 'GLINVOIC - INVOICES POSTED:   ' WS-HDR-POSTED-CT.
048100
048200 950-EXIT.
048300     EXIT.
