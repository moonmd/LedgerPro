000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    GLBALNC.
000400 AUTHOR.        R H SLOCUM.
000500 INSTALLATION.  LEDGERPRO FINANCIAL SYSTEMS GROUP.
000600 DATE-WRITTEN.  01/09/88.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*****************************************************************
001000*REMARKS.
001100*    GLBALNC IS THE CHART-OF-ACCOUNTS / BALANCE SUBPROGRAM.  IT
001200*    IS CALLED (NOT RUN STANDALONE) BY GLINVOIC, GLPAYROL AND
001300*    GLREPORT.  ON EACH CALL THE CALLER PASSES A REQUEST CODE
001400*    IN GLBAL-REQUEST AND GLBALNC RETURNS A RESULT IN
001500*    GLBAL-RESULT-AMT / GLBAL-RESULT-ID / GLBAL-RETURN-CODE.
001600*
001700*    REQUESTS SUPPORTED --
001800*      'B'  BALANCE-AS-OF     (ACCT-ID, AS-OF-DATE)
001900*      'P'  PERIOD-ACTIVITY   (ACCT-ID, FROM-DATE, TO-DATE)
002000*      'D'  DEFAULT-ACCOUNT   (ACCT-TYPE, SUBSTRING, DEFAULT-NM)
002100*
002200*    THE ACCOUNT TABLE AND THE JOURNAL FILE ARE LOADED ONCE, ON
002300*    THE FIRST CALL (SEE FIRST-CALL-SW), AND HELD FOR THE LIFE
002400*    OF THE CALLING PROGRAM -- SAME TABLE-LOAD IDIOM AS SAMOS3'S
002500*    FIRST-TIME-IN-SW.
002600*-----------------------------------------------------------------
002700*  CHANGE LOG
002800*  ----------
002900*  01/09/88  RHS  GL-001   ORIGINAL BALANCE SUBROUTINE
003000*  11/02/98  RHS  GL-188   ADDED PERIOD-ACTIVITY REQUEST TYPE
003100*  06/22/99  RHS  GL-204   ADDED DEFAULT-ACCOUNT HELPER REQUEST
003200*  09/30/99  RHS  GL-231   SIGN-CONVENTION TABLE DRIVEN BY TYPE
003300*  02/08/00  DLW  GL-258   RAISED ACCOUNT TABLE FROM 200 TO 500
003400*  03/14/00  DLW  GL-260   Y2K REVIEW OF JE-TXN-DATE -- NO CHANGE     Y2K
003500*  11/14/00  DLW  GL-270   RENUMBERED PARAGRAPHS IN THE 300 AND 400
003600*                          SERIES PER SITE STANDARDS REVIEW
003700*  08/19/02  JKM  GL-301   CREATE-DEFAULT-ACCOUNT NOW WRITES BACK
003800*                          TO THE ACCOUNT FILE, NOT JUST THE TABLE
003900*  04/02/03  JKM  GL-312   CORRECTED REMARKS WORDING ON REQUEST
004000*                          CODE D, NO LOGIC CHANGE
004100*****************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.   IBM-390.
004500 OBJECT-COMPUTER.   IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT ACCOUNT-FILE    ASSIGN TO UT-S-GLACCT
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS WS-ACCTFILE-STATUS.
005400
005500     SELECT JOURNAL-FILE    ASSIGN TO UT-S-GLJRNL
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS WS-JRNLFILE-STATUS.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  ACCOUNT-FILE
006200     RECORDING MODE IS F
006300     LABEL RECORDS ARE STANDARD
006400     RECORD CONTAINS 80 CHARACTERS
006500     BLOCK CONTAINS 0 RECORDS
006600     DATA RECORD IS GLACCT-RECORD.
006700     COPY GLACCT.
006800
006900 FD  JOURNAL-FILE
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 120 CHARACTERS
007300     BLOCK CONTAINS 0 RECORDS
007400     DATA RECORD IS GLJRNL-RECORD.
007500     COPY GLJRNL.
007600
007700 WORKING-STORAGE SECTION.
007800
007900 01  FILE-STATUS-CODES.
008000     05  WS-ACCTFILE-STATUS         PIC X(02) VALUE SPACES.
008100     05  WS-JRNLFILE-STATUS         PIC X(02) VALUE SPACES.
008200     05  FILLER                     PIC X(01).
008300
008400 01  FLAGS-AND-SWITCHES.
008500     05  FIRST-CALL-SW              PIC X(01) VALUE 'Y'.
008600         88  FIRST-CALL                 VALUE 'Y'.
008700         88  NOT-FIRST-CALL             VALUE 'N'.
008800     05  WS-EOF-ACCT-SW              PIC X(03) VALUE 'NO '.
008900         88  EOF-ACCT                    VALUE 'YES'.
009000     05  WS-EOF-JRNL-SW              PIC X(03) VALUE 'NO '.
009100         88  EOF-JRNL                    VALUE 'YES'.
009200     05  WS-ACCT-FOUND-SW             PIC X(03) VALUE 'NO '.
009300         88  ACCT-FOUND                  VALUE 'YES'.
009400     05  FILLER                     PIC X(01).
009500
009600*    ACCOUNT TABLE -- LOADED ONCE FROM ACCOUNT-FILE, SEARCHED
009700*    BY ACCT-ID (REQUESTS B/P) OR WALKED BY TYPE (REQUEST D).
009800 01  ACCOUNT-TABLE.
009900     05  ACCT-TBL-COUNT              PIC S9(04) COMP VALUE 0.
010000     05  ACCT-TBL-ENTRY OCCURS 500 TIMES
010100             ASCENDING KEY IS ACCT-TBL-ID
010200             INDEXED BY ACCT-TBL-IDX.
010300         10  ACCT-TBL-ID                  PIC X(12).
010400         10  ACCT-TBL-NAME                PIC X(30).
010500         10  ACCT-TBL-TYPE                PIC X(09).
010600         10  ACCT-TBL-ACTIVE              PIC X(01).
010700         10  FILLER                       PIC X(01).
010800
010900*    REDEFINES THE TABLE ENTRY AS A FLAT 53-BYTE KEY AREA WHEN
011000*    GLBALNC NEEDS TO REWRITE A NEWLY-CREATED ACCOUNT OUT TO THE
011100*    ACCOUNT FILE WITHOUT WALKING BACK THROUGH THE SUB-FIELDS.
011200 01  ACCT-TBL-ENTRY-FLAT REDEFINES ACCOUNT-TABLE.
011300     05  FILLER                     PIC S9(04) COMP.
011400     05  ACCT-TBL-FLAT-ENTRY OCCURS 500 TIMES.
011500         10  ACCT-TBL-FLAT-AREA           PIC X(53).
011600
011700 01  COUNTERS-AND-ACCUMULATORS.
011800     05  WS-DEBIT-TOTAL              PIC S9(15)V99 COMP-3 VALUE 0.
011900     05  WS-CREDIT-TOTAL             PIC S9(15)V99 COMP-3 VALUE 0.
012000     05  WS-NET-BALANCE              PIC S9(15)V99 COMP-3 VALUE 0.
012100     05  WS-TBL-SUB                  PIC S9(04) COMP VALUE 0.
012200     05  FILLER                     PIC X(01).
012300
012400*    SIGN-CONVENTION TABLE -- DEBIT-NORMAL ACCOUNT TYPES.  ANY
012500*    TYPE NOT LISTED HERE IS CREDIT-NORMAL (LIABILITY, EQUITY,
012600*    REVENUE).  REDEFINED BELOW SO THE TWO ENTRIES CAN ALSO BE
012700*    ADDRESSED AS ONE 18-BYTE COMPARISON STRING.
012800 01  SIGN-CONVENTION-TABLE.
012900     05  SIGN-TBL-ENTRY OCCURS 2 TIMES PIC X(09)
013000             VALUE 'ASSET    ', 'EXPENSE  '.
013100     05  FILLER                     PIC X(01).
013200 01  SIGN-CONVENTION-FLAT REDEFINES SIGN-CONVENTION-TABLE.
013300     05  SIGN-TBL-FLAT               PIC X(18).
013400     05  FILLER                     PIC X(01).
013500
013600 01  MISC-WS-FIELDS.
013700     05  WS-SUBSTRING-POS            PIC S9(04) COMP VALUE 0.
013800     05  WS-UPPER-NAME                PIC X(30).
013900     05  WS-UPPER-SUBSTR              PIC X(30).
014000     05  FILLER                     PIC X(01).
014100
014200*    REDEFINES THE UPPER-CASED SCAN FIELDS AS ONE 60-BYTE AREA
014300*    SO 340-SCAN-FOR-SUBSTRING CAN CLEAR BOTH WITH ONE MOVE.
014400 01  MISC-WS-FLAT REDEFINES MISC-WS-FIELDS.
014500     05  FILLER                     PIC S9(04) COMP.
014600     05  WS-UPPER-SCAN-AREA           PIC X(60).
014700
014800 LINKAGE SECTION.
014900
015000*    PARAMETER AREA PASSED BY THE CALLING PROGRAM.  ONE AREA
015100*    SERVES ALL THREE REQUEST TYPES; UNUSED FIELDS ARE IGNORED.
015200 01  GLBAL-PARM-AREA.
015300     05  GLBAL-REQUEST               PIC X(01).
015400         88  GLBAL-REQ-BALANCE           VALUE 'B'.
015500         88  GLBAL-REQ-PERIOD             VALUE 'P'.
015600         88  GLBAL-REQ-DEFAULT-ACCT       VALUE 'D'.
015700     05  GLBAL-ACCT-ID                PIC X(12).
015800     05  GLBAL-ACCT-TYPE              PIC X(09).
015900     05  GLBAL-SUBSTRING              PIC X(30).
016000     05  GLBAL-DEFAULT-NAME           PIC X(30).
016100     05  GLBAL-AS-OF-DATE             PIC 9(08).
016200     05  GLBAL-FROM-DATE              PIC 9(08).
016300     05  GLBAL-TO-DATE                PIC 9(08).
016400     05  GLBAL-RESULT-AMT             PIC S9(15)V99.
016500     05  GLBAL-RESULT-ID              PIC X(12).
016600     05  GLBAL-RETURN-CODE            PIC S9(04) COMP.
016700         88  GLBAL-RC-OK                  VALUE 0.
016800         88  GLBAL-RC-NOT-FOUND           VALUE 4.
016900         88  GLBAL-RC-BAD-REQUEST         VALUE 8.
017000         88  GLBAL-RC-MISSING-DATES       VALUE 12.
017100     05  FILLER                       PIC X(08).
017200
017300 PROCEDURE DIVISION USING GLBAL-PARM-AREA.
017400
017500 000-MAINLINE.
017600
017700     IF FIRST-CALL
017800         PERFORM 050-LOAD-ACCOUNT-TABLE THRU 050-EXIT
017900         MOVE 'N' TO FIRST-CALL-SW.
018000
018100     MOVE 0 TO GLBAL-RETURN-CODE.
018200     EVALUATE TRUE
018300         WHEN GLBAL-REQ-BALANCE
018400             PERFORM 100-BALANCE-AS-OF THRU 100-EXIT
018500         WHEN GLBAL-REQ-PERIOD
018600             PERFORM 200-PERIOD-ACTIVITY THRU 200-EXIT
018700         WHEN GLBAL-REQ-DEFAULT-ACCT
018800             PERFORM 300-DEFAULT-ACCOUNT THRU 300-EXIT
018900         WHEN OTHER
019000             MOVE 8 TO GLBAL-RETURN-CODE
019100     END-EVALUATE.
019200     GOBACK.
019300
019400
019500 050-LOAD-ACCOUNT-TABLE.
019600
019700     MOVE 0 TO ACCT-TBL-COUNT.
019800     OPEN INPUT ACCOUNT-FILE.
019900     IF WS-ACCTFILE-STATUS NOT = '00'
020000         GO TO 050-EXIT.
020100     MOVE 'NO ' TO WS-EOF-ACCT-SW.
020200     PERFORM 060-READ-ACCOUNT THRU 060-EXIT.
020300     PERFORM 070-ADD-TABLE-ROW THRU 070-EXIT
020400         UNTIL EOF-ACCT.
020500     CLOSE ACCOUNT-FILE.
020600
020700 050-EXIT.
020800     EXIT.
020900
021000
021100 060-READ-ACCOUNT.
021200
021300     READ ACCOUNT-FILE
021400         AT END MOVE 'YES' TO WS-EOF-ACCT-SW.
021500
021600 060-EXIT.
021700     EXIT.
021800
021900
022000 070-ADD-TABLE-ROW.
022100
022200     ADD 1 TO ACCT-TBL-COUNT.
022300     MOVE ACCT-ID     TO ACCT-TBL-ID (ACCT-TBL-COUNT).
022400     MOVE ACCT-NAME   TO ACCT-TBL-NAME (ACCT-TBL-COUNT).
022500     MOVE ACCT-TYPE   TO ACCT-TBL-TYPE (ACCT-TBL-COUNT).
022600     MOVE ACCT-ACTIVE TO ACCT-TBL-ACTIVE (ACCT-TBL-COUNT).
022700     PERFORM 060-READ-ACCOUNT THRU 060-EXIT.
022800
022900 070-EXIT.
023000     EXIT.
023100
023200
023300 100-BALANCE-AS-OF.
023400
023500*    ACCUMULATE DEBITS/CREDITS FOR THE REQUESTED ACCOUNT FOR
023600*    EVERY JOURNAL LINE DATED ON OR BEFORE GLBAL-AS-OF-DATE,
023700*    THEN APPLY THE SIGN CONVENTION FOR THE ACCOUNT'S TYPE.
023800
023900     MOVE 0 TO WS-DEBIT-TOTAL, WS-CREDIT-TOTAL.
024000     PERFORM 400-FIND-ACCOUNT THRU 400-EXIT.
024100     IF NOT ACCT-FOUND
024200         MOVE 4 TO GLBAL-RETURN-CODE
024300         GO TO 100-EXIT.
024400
024500     OPEN INPUT JOURNAL-FILE.
024600     MOVE 'NO ' TO WS-EOF-JRNL-SW.
024700     PERFORM 420-READ-JOURNAL THRU 420-EXIT.
024800
024900 100-ACCUM-LOOP.
025000     IF EOF-JRNL
025100         GO TO 100-ACCUM-DONE.
025200     IF JE-ACCT-ID = GLBAL-ACCT-ID
025300        AND JE-TXN-DATE NOT > GLBAL-AS-OF-DATE
025400         ADD JE-DEBIT  TO WS-DEBIT-TOTAL
025500         ADD JE-CREDIT TO WS-CREDIT-TOTAL
025600     END-IF.
025700     PERFORM 420-READ-JOURNAL THRU 420-EXIT.
025800     GO TO 100-ACCUM-LOOP.
025900
026000 100-ACCUM-DONE.
026100     CLOSE JOURNAL-FILE.
026200
026300     PERFORM 440-APPLY-SIGN-CONVENTION THRU 440-EXIT.
026400     MOVE WS-NET-BALANCE TO GLBAL-RESULT-AMT.
026500
026600 100-EXIT.
026700     EXIT.
026800
026900
027000 200-PERIOD-ACTIVITY.
027100
027200*    BOTH GLBAL-FROM-DATE AND GLBAL-TO-DATE ARE REQUIRED -- A
027300*    ZERO IN EITHER IS TREATED AS "NOT SUPPLIED" AND REJECTED.
027400
027500     IF GLBAL-FROM-DATE = 0 OR GLBAL-TO-DATE = 0
027600         MOVE 12 TO GLBAL-RETURN-CODE
027700         GO TO 200-EXIT.
027800
027900     MOVE 0 TO WS-DEBIT-TOTAL, WS-CREDIT-TOTAL.
028000     PERFORM 400-FIND-ACCOUNT THRU 400-EXIT.
028100     IF NOT ACCT-FOUND
028200         MOVE 4 TO GLBAL-RETURN-CODE
028300         GO TO 200-EXIT.
028400
028500     OPEN INPUT JOURNAL-FILE.
028600     MOVE 'NO ' TO WS-EOF-JRNL-SW.
028700     PERFORM 420-READ-JOURNAL THRU 420-EXIT.
028800
028900 200-ACCUM-LOOP.
029000     IF EOF-JRNL
029100         GO TO 200-ACCUM-DONE.
029200     IF JE-ACCT-ID = GLBAL-ACCT-ID
029300        AND JE-TXN-DATE NOT < GLBAL-FROM-DATE
029400        AND JE-TXN-DATE NOT > GLBAL-TO-DATE
029500         ADD JE-DEBIT  TO WS-DEBIT-TOTAL
029600         ADD JE-CREDIT TO WS-CREDIT-TOTAL
029700     END-IF.
029800     PERFORM 420-READ-JOURNAL THRU 420-EXIT.
029900     GO TO 200-ACCUM-LOOP.
030000
030100 200-ACCUM-DONE.
030200     CLOSE JOURNAL-FILE.
030300
030400*    PERIOD-ACTIVITY SIGN IS THE SAME CONVENTION AS BALANCE FOR
030500*    ASSET/EXPENSE (DEBITS LESS CREDITS); REVENUE, LIABILITY AND
030600*    EQUITY ALL RUN CREDITS LESS DEBITS FOR PERIOD ACTIVITY.
030700     PERFORM 440-APPLY-SIGN-CONVENTION THRU 440-EXIT.
030800     MOVE WS-NET-BALANCE TO GLBAL-RESULT-AMT.
030900
031000 200-EXIT.
031100     EXIT.
031200
031300
031400 300-DEFAULT-ACCOUNT.
031500
031600*    LOOK FOR AN ACTIVE ACCOUNT NAMED EXACTLY GLBAL-DEFAULT-NAME;
031700*    ELSE AN ACTIVE ACCOUNT OF THE RIGHT TYPE WHOSE NAME CONTAINS
031800*    GLBAL-SUBSTRING (CASE-INSENSITIVE); ELSE CREATE ONE.
031900
032000     MOVE 0 TO WS-TBL-SUB.
032100     PERFORM 320-SCAN-FOR-EXACT-NAME THRU 320-EXIT
032200         VARYING WS-TBL-SUB FROM 1 BY 1
032300         UNTIL WS-TBL-SUB > ACCT-TBL-COUNT
032400            OR ACCT-FOUND.
032500     IF ACCT-FOUND
032600         MOVE ACCT-TBL-ID (WS-TBL-SUB) TO GLBAL-RESULT-ID
032700         GO TO 300-EXIT.
032800
032900     MOVE 0 TO WS-TBL-SUB.
033000     MOVE 'NO ' TO WS-ACCT-FOUND-SW.
033100     PERFORM 340-SCAN-FOR-SUBSTRING THRU 340-EXIT
033200         VARYING WS-TBL-SUB FROM 1 BY 1
033300         UNTIL WS-TBL-SUB > ACCT-TBL-COUNT
033400            OR ACCT-FOUND.
033500     IF ACCT-FOUND
033600         MOVE ACCT-TBL-ID (WS-TBL-SUB) TO GLBAL-RESULT-ID
033700         GO TO 300-EXIT.
033800
033900     PERFORM 360-CREATE-DEFAULT-ACCOUNT THRU 360-EXIT.
034000
034100 300-EXIT.
034200     EXIT.
034300
034400
034500 320-SCAN-FOR-EXACT-NAME.
034600
034700     MOVE 'NO ' TO WS-ACCT-FOUND-SW.
034800     IF ACCT-TBL-NAME (WS-TBL-SUB) = GLBAL-DEFAULT-NAME
034900        AND ACCT-TBL-ACTIVE (WS-TBL-SUB) = 'Y'
035000         MOVE 'YES' TO WS-ACCT-FOUND-SW.
035100
035200 320-EXIT.
035300     EXIT.
035400
035500
035600 340-SCAN-FOR-SUBSTRING.
035700
035800     MOVE ACCT-TBL-NAME (WS-TBL-SUB) TO WS-UPPER-NAME.
035900     INSPECT WS-UPPER-NAME CONVERTING
036000         'abcdefghijklmnopqrstuvwxyz' TO
036100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
036200     MOVE GLBAL-SUBSTRING TO WS-UPPER-SUBSTR.
036300     INSPECT WS-UPPER-SUBSTR CONVERTING
036400         'abcdefghijklmnopqrstuvwxyz' TO
036500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
036600     MOVE 'NO ' TO WS-ACCT-FOUND-SW.
036700     IF ACCT-TBL-ACTIVE (WS-TBL-SUB) = 'Y'
036800        AND ACCT-TBL-TYPE (WS-TBL-SUB) = GLBAL-ACCT-TYPE
036900         INSPECT WS-UPPER-NAME TALLYING WS-SUBSTRING-POS
037000             FOR ALL WS-UPPER-SUBSTR
037100         IF WS-SUBSTRING-POS > 0
037200             MOVE 'YES' TO WS-ACCT-FOUND-SW
037300         END-IF
037400         MOVE 0 TO WS-SUBSTRING-POS
037500     END-IF.
037600
037700 340-EXIT.
037800     EXIT.
037900
038000
038100 360-CREATE-DEFAULT-ACCOUNT.
038200
038300     ADD 1 TO ACCT-TBL-COUNT.
038400     MOVE ACCT-TBL-COUNT TO WS-TBL-SUB.
038500     STRING 'ACT' ACCT-TBL-COUNT DELIMITED BY SIZE
038600         INTO ACCT-TBL-ID (WS-TBL-SUB).
038700     MOVE GLBAL-DEFAULT-NAME TO ACCT-TBL-NAME (WS-TBL-SUB).
038800     MOVE GLBAL-ACCT-TYPE   TO ACCT-TBL-TYPE (WS-TBL-SUB).
038900     MOVE 'Y'               TO ACCT-TBL-ACTIVE (WS-TBL-SUB).
039000
039100     OPEN EXTEND ACCOUNT-FILE.
039200     MOVE ACCT-TBL-ID (WS-TBL-SUB)     TO ACCT-ID.
039300     MOVE ACCT-TBL-NAME (WS-TBL-SUB)   TO ACCT-NAME.
039400     MOVE ACCT-TBL-TYPE (WS-TBL-SUB)   TO ACCT-TYPE.
039500     MOVE ACCT-TBL-ACTIVE (WS-TBL-SUB) TO ACCT-ACTIVE.
039600     WRITE GLACCT-RECORD.
039700     CLOSE ACCOUNT-FILE.
039800
039900     MOVE ACCT-TBL-ID (WS-TBL-SUB) TO GLBAL-RESULT-ID.
040000
040100 360-EXIT.
040200     EXIT.
040300
040400
040500 400-FIND-ACCOUNT.
040600
040700     MOVE 'NO ' TO WS-ACCT-FOUND-SW.
040800     SEARCH ALL ACCT-TBL-ENTRY
040900         AT END
041000             NEXT SENTENCE
041100         WHEN ACCT-TBL-ID (ACCT-TBL-IDX) = GLBAL-ACCT-ID
041200             MOVE 'YES' TO WS-ACCT-FOUND-SW
041300             MOVE ACCT-TBL-IDX TO WS-TBL-SUB.
041400
041500 400-EXIT.
041600     EXIT.
041700
041800
041900 420-READ-JOURNAL.
042000
042100     READ JOURNAL-FILE
042200         AT END MOVE 'YES' TO WS-EOF-JRNL-SW.
042300
042400 420-EXIT.
042500     EXIT.
042600
042700
042800 440-APPLY-SIGN-CONVENTION.
042900
043000*    ASSET AND EXPENSE ACCOUNTS ARE DEBIT-NORMAL; EVERYTHING
043100*    ELSE (LIABILITY, EQUITY, REVENUE) IS CREDIT-NORMAL.
043200
043300     IF ACCT-TBL-TYPE (WS-TBL-SUB) = 'ASSET    '
043400        OR ACCT-TBL-TYPE (WS-TBL-SUB) = 'EXPENSE  '
043500         COMPUTE WS-NET-BALANCE =
043600             WS-DEBIT-TOTAL - WS-CREDIT-TOTAL
043700     ELSE
043800         COMPUTE WS-NET-BALANCE =
043900             WS-CREDIT-TOTAL - WS-DEBIT-TOTAL
044000     END-IF.
044100
044200 440-EXIT.
044300     EXIT.
