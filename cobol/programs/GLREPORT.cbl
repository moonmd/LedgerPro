000100*****************************************************************
000200*  GLREPORT -- FINANCIAL REPORT WRITER
000300*  ONE GLRPTCL CONTROL CARD SELECTS EITHER REPORT:
000400*     PNL      -- PROFIT & LOSS FOR RPT-FROM-DATE THRU
000500*                 RPT-TO-DATE (REVENUES, EXPENSES, NET INCOME).
000600*     BALSHEET -- BALANCE SHEET AS OF RPT-AS-OF-DATE (ASSETS,
000700*                 LIABILITIES, EQUITY, BALANCE VERIFICATION).
000800*  EVERY ACCOUNT FIGURE COMES FROM GLBALNC -- THIS PROGRAM NEVER
000900*  TOUCHES THE JOURNAL FILE DIRECTLY.  MODELED DIRECTLY ON THE
001000*  CONTROL-BREAK / PAGED-REPORT SKELETON THIS SHOP HAS USED FOR
001100*  YEARS.
001200*-----------------------------------------------------------------
001300*  09/23/92  RHS  GL-228   ORIGINAL PROGRAM -- REPORTING MODULE
001400*  01/11/00  DLW  GL-255   Y2K REVIEW OF RPT DATE FIELDS --       Y2K
001500*                          8-DIGIT CCYYMMDD THROUGHOUT, NO CHANGE Y2K
001600*  06/02/00  DLW  GL-268   BALANCE SHEET NOW APPENDS CURRENT-YEAR
001700*                          NET INCOME TO THE EQUITY SECTION
001800*  10/20/01  JKM  GL-294   BALANCE TRAILER NOW PRINTS THE
001900*                          DIFFERENCE, NOT JUST THE IN/OUT FLAG
002000*  04/11/02  JKM  GL-300   CORRECTED REMARKS WORDING ON THE
002100*                          BALANCE SHEET'S CURRENT-YEAR INCOME
002200*                          APPEND STEP
002300*  12/02/02  DLW  GL-311   RENUMBERED PARAGRAPHS IN THE 300 AND
002400*                          400 SERIES PER SITE STANDARDS REVIEW
002500*  02/06/03  JKM  GL-313   ADDED SOURCE-COMPUTER/OBJECT-COMPUTER
002600*                          TO MATCH THE OTHER LEDGERPRO PROGRAMS
002700*****************************************************************
002800
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.    GLREPORT.
003100 AUTHOR.        R H SLOCUM.
003200 INSTALLATION.  LEDGERPRO FINANCIAL SYSTEMS GROUP.
003300 DATE-WRITTEN.  09/23/92.
003400 DATE-COMPILED.
003500 SECURITY.      NON-CONFIDENTIAL.
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.   IBM-390.
004000 OBJECT-COMPUTER.   IBM-390.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT ACCOUNT-FILE     ASSIGN TO UT-S-GLACCT
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS WS-ACCT-STATUS.
004900
005000     SELECT RPTCTL-FILE      ASSIGN TO UT-S-GLRPTCL
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS WS-CTL-STATUS.
005300
005400     SELECT REPORT-FILE      ASSIGN TO UT-S-GLREPRT
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-RPT-STATUS.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  ACCOUNT-FILE
006100     RECORDING MODE IS F
006200     LABEL RECORDS ARE STANDARD
006300     RECORD CONTAINS 80 CHARACTERS.
006400     COPY GLACCT.
006500
006600 FD  RPTCTL-FILE
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 40 CHARACTERS.
007000     COPY GLRPTCL.
007100
007200 FD  REPORT-FILE
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 132 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS RPT-OUTPUT-LINE.
007800 01  RPT-OUTPUT-LINE.
007900     05  RL-OUTPUT-TEXT              PIC X(131).
008000     05  FILLER                     PIC X(01).
008100
008200 WORKING-STORAGE SECTION.
008300
008400*    --------------------------------------------------------
008500*    FILE STATUS CODES
008600*    --------------------------------------------------------
008700 01  FILE-STATUS-CODES.
008800     05  WS-ACCT-STATUS            PIC X(02).
008900     05  WS-CTL-STATUS             PIC X(02).
009000     05  WS-RPT-STATUS             PIC X(02).
009100     05  FILLER                    PIC X(01).
009200
009300*    --------------------------------------------------------
009400*    ACCOUNT TABLE -- CHART OF ACCOUNTS, LOADED ONCE AT OPEN.
009500*    DRIVES BOTH REPORTS' TYPE-FILTERED LOOPS.
009600*    --------------------------------------------------------
009700 01  ACCOUNT-TABLE.
009800     05  ACCT-TBL-ENTRY OCCURS 500 TIMES
009900                        ASCENDING KEY IS ACCT-TBL-ID
010000                        INDEXED BY ACCT-TBL-IDX.
010100         10  ACCT-TBL-ID            PIC X(12).
010200         10  ACCT-TBL-NAME          PIC X(30).
010300         10  ACCT-TBL-TYPE          PIC X(09).
010400         10  ACCT-TBL-ACTIVE        PIC X(01).
010500         10  FILLER                 PIC X(01).
010600
010700 01  ACCT-TBL-FLAT REDEFINES ACCOUNT-TABLE.
010800     05  FILLER                    PIC X(01).
010900     05  ACCT-TBL-FLAT-ENTRY OCCURS 500 TIMES
011000                             PIC X(53).
011100
011200*    --------------------------------------------------------
011300*    LOCAL COPY OF GLBALNC'S LINKAGE CONTRACT.
011400*    --------------------------------------------------------
011500 01  GLBAL-PARM-AREA.
011600     05  GLBAL-REQUEST               PIC X(01).
011700         88  GLBAL-REQ-BALANCE           VALUE 'B'.
011800         88  GLBAL-REQ-PERIOD             VALUE 'P'.
011900     05  GLBAL-ACCT-ID                PIC X(12).
012000     05  GLBAL-ACCT-TYPE              PIC X(09).
012100     05  GLBAL-SUBSTRING              PIC X(30).
012200     05  GLBAL-DEFAULT-NAME           PIC X(30).
012300     05  GLBAL-AS-OF-DATE             PIC 9(08).
012400     05  GLBAL-FROM-DATE              PIC 9(08).
012500     05  GLBAL-TO-DATE                PIC 9(08).
012600     05  GLBAL-RESULT-AMT             PIC S9(15)V99.
012700     05  GLBAL-RESULT-ID              PIC X(12).
012800     05  GLBAL-RETURN-CODE            PIC S9(04) COMP.
012900     05  FILLER                      PIC X(08).
013000
013100*    --------------------------------------------------------
013200*    RUNNING TOTALS
013300*    --------------------------------------------------------
013400 01  COUNTERS-AND-ACCUMULATORS.
013500     05  WS-ACCT-TBL-SUB           PIC S9(04) COMP VALUE 0.
013600     05  WS-ACCT-COUNT             PIC S9(04) COMP VALUE 0.
013700     05  WS-TOTAL-REVENUE          PIC S9(15)V99 COMP-3
013800                                     VALUE 0.
013900     05  WS-TOTAL-EXPENSE          PIC S9(15)V99 COMP-3
014000                                     VALUE 0.
014100     05  WS-NET-INCOME             PIC S9(15)V99 COMP-3
014200                                     VALUE 0.
014300     05  WS-TOTAL-ASSETS           PIC S9(15)V99 COMP-3
014400                                     VALUE 0.
014500     05  WS-TOTAL-LIABILITIES      PIC S9(15)V99 COMP-3
014600                                     VALUE 0.
014700     05  WS-TOTAL-EQUITY           PIC S9(15)V99 COMP-3
014800                                     VALUE 0.
014900     05  WS-CURRENT-YEAR-INCOME    PIC S9(15)V99 COMP-3
015000                                     VALUE 0.
015100     05  WS-BALANCE-DIFFERENCE     PIC S9(15)V99 COMP-3
015200                                     VALUE 0.
015300     05  WS-SECTION-TOTAL          PIC S9(15)V99 COMP-3
015400                                     VALUE 0.
015500     05  FILLER                    PIC X(01).
015600
015700*    --------------------------------------------------------
015800*    REPORT-LOOP WORK FIELDS -- WHICH ACCOUNT TYPE AND WHICH
015900*    GLBALNC REQUEST MODE THE CURRENT SECTION LOOP IS USING.
016000*    --------------------------------------------------------
016100 01  WS-WORK-FIELDS.
016200     05  WS-FILTER-TYPE            PIC X(09).
016300     05  WS-JAN-FIRST-DATE         PIC 9(08).
016400     05  WS-YEAR-TEXT              PIC 9(04).
016500     05  FILLER                    PIC X(01).
016600
016700*    --------------------------------------------------------
016800*    REPORT-CONTROL FIELDS
016900*    --------------------------------------------------------
017000 01  WS-REPORT-CONTROLS.
017100     05  WS-PAGE-COUNT             PIC S9(03) COMP VALUE 0.
017200     05  WS-LINES-PER-PAGE         PIC S9(02) COMP VALUE +50.
017300     05  WS-LINES-USED             PIC S9(02) COMP VALUE +51.
017400     05  FILLER                    PIC X(01).
017500
017600 01  WS-REPORT-CONTROLS-FLAT REDEFINES WS-REPORT-CONTROLS.
017700     05  FILLER                    PIC X(06).
017800
017900*    --------------------------------------------------------
018000*    PRINT LINE LAYOUTS.  COLS 1-40 ACCOUNT NAME, COLS 45-64
018100*    AMOUNT, PER THE SHOP'S STANDARD REPORT FORMAT.
018200*    --------------------------------------------------------
018300 01  RL-HEADER-1.
018400     05  FILLER                    PIC X(01) VALUE SPACE.
018500     05  FILLER                    PIC X(20) VALUE
018600                                    'LEDGERPRO GL -- '.
018700     05  RL-HDR-TITLE              PIC X(30) VALUE SPACES.
018800     05  FILLER                    PIC X(18) VALUE SPACES.
018900     05  FILLER                    PIC X(05) VALUE 'PAGE '.
019000     05  RL-PAGE-NO                PIC ZZZ.
019100     05  FILLER                    PIC X(55) VALUE SPACES.
019200
019300 01  RL-HEADER-2.
019400     05  FILLER                    PIC X(01) VALUE SPACE.
019500     05  RL-HDR-PERIOD             PIC X(60) VALUE SPACES.
019600     05  FILLER                    PIC X(71) VALUE SPACES.
019700
019800 01  RL-SECTION-HEADING.
019900     05  FILLER                    PIC X(01) VALUE SPACE.
020000     05  RL-SECTION-NAME           PIC X(40) VALUE SPACES.
020100     05  FILLER                    PIC X(91) VALUE SPACES.
020200
020300 01  RL-DETAIL.
020400     05  RL-ACCT-NAME              PIC X(40) VALUE SPACES.
020500     05  FILLER                    PIC X(04) VALUE SPACES.
020600     05  RL-AMOUNT                 PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
020700     05  FILLER                    PIC X(68) VALUE SPACES.
020800
020900*    FLAT BYTE VIEW, USED ONLY TO BLANK THE WHOLE LINE BETWEEN
021000*    DETAIL ROWS IN ONE MOVE.
021100 01  RL-DETAIL-FLAT REDEFINES RL-DETAIL.
021200     05  FILLER                    PIC X(132).
021300
021400 01  RL-SECTION-TOTAL.
021500     05  RL-TOTAL-LABEL            PIC X(40) VALUE SPACES.
021600     05  FILLER                    PIC X(04) VALUE SPACES.
021700     05  RL-TOTAL-AMOUNT           PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
021800     05  FILLER                    PIC X(68) VALUE SPACES.
021900
022000 01  RL-BALANCE-TRAILER.
022100     05  RL-BAL-FLAG               PIC X(18) VALUE SPACES.
022200     05  FILLER                    PIC X(04) VALUE SPACES.
022300     05  RL-BAL-DIFFERENCE         PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
022400     05  FILLER                    PIC X(90) VALUE SPACES.
022500
022600 PROCEDURE DIVISION.
022700
022800 000-MAINLINE.
022900
023000     PERFORM 010-OPEN-FILES       THRU 010-EXIT.
023100     PERFORM 020-LOAD-ACCT-TABLE  THRU 020-EXIT.
023200     PERFORM 040-READ-CONTROL     THRU 040-EXIT.
023300
023400     IF RPT-IS-PNL
023500         PERFORM 200-RUN-PNL       THRU 200-EXIT
023600     ELSE
023700         IF RPT-IS-BALSHEET
023800             PERFORM 400-RUN-BALSHEET THRU 400-EXIT
023900         ELSE
024000             DISPLAY 'GLREPORT - UNKNOWN REPORT TYPE: '
024100                     RPT-TYPE
024200         END-IF
024300     END-IF.
024400
024500     PERFORM 900-CLOSE-FILES      THRU 900-EXIT.
024600
024700     GOBACK.
024800
024900 010-OPEN-FILES.
025000
025100     OPEN INPUT  ACCOUNT-FILE RPTCTL-FILE.
025200     OPEN OUTPUT REPORT-FILE.
025300
025400 010-EXIT.
025500     EXIT.
025600
025700 020-LOAD-ACCT-TABLE.
025800
025900     PERFORM 022-READ-ACCOUNT THRU 022-EXIT.
026000
026100 020-LOOP.
026200     IF WS-ACCT-STATUS = '10'
026300         GO TO 020-EXIT.
026400
026500     ADD 1 TO WS-ACCT-COUNT.
026600     MOVE ACCT-ID      TO ACCT-TBL-ID (WS-ACCT-COUNT).
026700     MOVE ACCT-NAME    TO ACCT-TBL-NAME (WS-ACCT-COUNT).
026800     MOVE ACCT-TYPE    TO ACCT-TBL-TYPE (WS-ACCT-COUNT).
026900     MOVE ACCT-ACTIVE  TO ACCT-TBL-ACTIVE (WS-ACCT-COUNT).
027000
027100     PERFORM 022-READ-ACCOUNT THRU 022-EXIT.
027200     GO TO 020-LOOP.
027300
027400 020-EXIT.
027500     EXIT.
027600
027700 022-READ-ACCOUNT.
027800
027900     READ ACCOUNT-FILE
028000         AT END MOVE '10' TO WS-ACCT-STATUS.
028100
028200 022-EXIT.
028300     EXIT.
028400
028500 040-READ-CONTROL.
028600
028700     READ RPTCTL-FILE
028800         AT END DISPLAY 'GLREPORT - NO CONTROL CARD PRESENT'.
028900
029000 040-EXIT.
029100     EXIT.
029200
029300*    --------------------------------------------------------
029400*    200 -- PROFIT & LOSS, RPT-FROM-DATE THRU RPT-TO-DATE.
029500*    --------------------------------------------------------
029600 200-RUN-PNL.
029700
029800     MOVE 0 TO WS-PAGE-COUNT.
029900     MOVE 'PROFIT & LOSS' TO RL-HDR-TITLE.
030000     PERFORM 955-HEADINGS THRU 955-EXIT.
030100
030200     MOVE 'REVENUES' TO RL-SECTION-NAME.
030300     WRITE RPT-OUTPUT-LINE FROM RL-SECTION-HEADING
030400         AFTER ADVANCING 2.
030500     MOVE 'REVENUE' TO WS-FILTER-TYPE.
030600     PERFORM 220-PRINT-PERIOD-SECTION THRU 220-EXIT.
030700     MOVE WS-SECTION-TOTAL TO WS-TOTAL-REVENUE.
030800     MOVE 'TOTAL REVENUE' TO RL-TOTAL-LABEL.
030900     MOVE WS-TOTAL-REVENUE TO RL-TOTAL-AMOUNT.
031000     WRITE RPT-OUTPUT-LINE FROM RL-SECTION-TOTAL
031100         AFTER ADVANCING 1.
031200
031300     MOVE 'EXPENSES' TO RL-SECTION-NAME.
031400     WRITE RPT-OUTPUT-LINE FROM RL-SECTION-HEADING
031500         AFTER ADVANCING 2.
031600     MOVE 'EXPENSE' TO WS-FILTER-TYPE.
031700     PERFORM 220-PRINT-PERIOD-SECTION THRU 220-EXIT.
031800     MOVE WS-SECTION-TOTAL TO WS-TOTAL-EXPENSE.
031900     MOVE 'TOTAL EXPENSES' TO RL-TOTAL-LABEL.
032000     MOVE WS-TOTAL-EXPENSE TO RL-TOTAL-AMOUNT.
032100     WRITE RPT-OUTPUT-LINE FROM RL-SECTION-TOTAL
032200         AFTER ADVANCING 1.
032300
032400     COMPUTE WS-NET-INCOME ROUNDED =
032500         WS-TOTAL-REVENUE - WS-TOTAL-EXPENSE.
032600     MOVE 'NET INCOME' TO RL-TOTAL-LABEL.
032700     MOVE WS-NET-INCOME TO RL-TOTAL-AMOUNT.
032800     WRITE RPT-OUTPUT-LINE FROM RL-SECTION-TOTAL
032900         AFTER ADVANCING 2.
033000
033100 200-EXIT.
033200     EXIT.
033300
033400*    --------------------------------------------------------
033500*    220 -- WALK THE ACCOUNT TABLE FOR ONE ACCOUNT TYPE,
033600*    CALLING GLBALNC FOR PERIOD-ACTIVITY ON RPT-FROM-DATE /
033700*    RPT-TO-DATE, PRINTING A DETAIL LINE FOR EVERY NON-ZERO
033800*    RESULT.  WS-SECTION-TOTAL COMES BACK WITH THE SUM.
033900*    --------------------------------------------------------
034000 220-PRINT-PERIOD-SECTION.
034100
034200     MOVE 0 TO WS-SECTION-TOTAL.
034300     SET ACCT-TBL-IDX TO 1.
034400
034500 220-LOOP.
034600     IF ACCT-TBL-IDX > WS-ACCT-COUNT
034700         GO TO 220-EXIT.
034800
034900     IF ACCT-TBL-ACTIVE (ACCT-TBL-IDX) = 'Y'
035000         AND ACCT-TBL-TYPE (ACCT-TBL-IDX) = WS-FILTER-TYPE
035100         MOVE 'P'                      TO GLBAL-REQUEST
035200         MOVE ACCT-TBL-ID (ACCT-TBL-IDX) TO GLBAL-ACCT-ID
035300         MOVE RPT-FROM-DATE            TO GLBAL-FROM-DATE
035400         MOVE RPT-TO-DATE              TO GLBAL-TO-DATE
035500         CALL 'GLBALNC' USING GLBAL-PARM-AREA
035600         IF GLBAL-RESULT-AMT NOT = 0
035700             ADD GLBAL-RESULT-AMT TO WS-SECTION-TOTAL
035800             MOVE ACCT-TBL-NAME (ACCT-TBL-IDX) TO
035900                                            RL-ACCT-NAME
036000             MOVE GLBAL-RESULT-AMT TO RL-AMOUNT
036100             PERFORM 960-WRITE-DETAIL-LINE THRU 960-EXIT
036200         END-IF
036300     END-IF.
036400
036500     SET ACCT-TBL-IDX UP BY 1.
036600     GO TO 220-LOOP.
036700
036800 220-EXIT.
036900     EXIT.
037000
037100*    --------------------------------------------------------
037200*    400 -- BALANCE SHEET, AS OF RPT-AS-OF-DATE.
037300*    --------------------------------------------------------
037400 400-RUN-BALSHEET.
037500
037600     MOVE 0 TO WS-PAGE-COUNT.
037700     MOVE 'BALANCE SHEET' TO RL-HDR-TITLE.
037800     PERFORM 955-HEADINGS THRU 955-EXIT.
037900
038000     MOVE 'ASSETS' TO RL-SECTION-NAME.
038100     WRITE RPT-OUTPUT-LINE FROM RL-SECTION-HEADING
038200         AFTER ADVANCING 2.
038300     MOVE 'ASSET' TO WS-FILTER-TYPE.
038400     PERFORM 420-PRINT-BALANCE-SECTION THRU 420-EXIT.
038500     MOVE WS-SECTION-TOTAL TO WS-TOTAL-ASSETS.
038600     MOVE 'TOTAL ASSETS' TO RL-TOTAL-LABEL.
038700     MOVE WS-TOTAL-ASSETS TO RL-TOTAL-AMOUNT.
038800     WRITE RPT-OUTPUT-LINE FROM RL-SECTION-TOTAL
038900         AFTER ADVANCING 1.
039000
039100     MOVE 'LIABILITIES' TO RL-SECTION-NAME.
039200     WRITE RPT-OUTPUT-LINE FROM RL-SECTION-HEADING
039300         AFTER ADVANCING 2.
039400     MOVE 'LIABILITY' TO WS-FILTER-TYPE.
039500     PERFORM 420-PRINT-BALANCE-SECTION THRU 420-EXIT.
039600     MOVE WS-SECTION-TOTAL TO WS-TOTAL-LIABILITIES.
039700     MOVE 'TOTAL LIABILITIES' TO RL-TOTAL-LABEL.
039800     MOVE WS-TOTAL-LIABILITIES TO RL-TOTAL-AMOUNT.
039900     WRITE RPT-OUTPUT-LINE FROM RL-SECTION-TOTAL
040000         AFTER ADVANCING 1.
040100
040200     MOVE 'EQUITY' TO RL-SECTION-NAME.
040300     WRITE RPT-OUTPUT-LINE FROM RL-SECTION-HEADING
040400         AFTER ADVANCING 2.
040500     MOVE 'EQUITY' TO WS-FILTER-TYPE.
040600     PERFORM 420-PRINT-BALANCE-SECTION THRU 420-EXIT.
040700     MOVE WS-SECTION-TOTAL TO WS-TOTAL-EQUITY.
040800
040900     PERFORM 440-CALC-CURRENT-YEAR-INCOME THRU 440-EXIT.
041000     MOVE 'CURRENT YEAR NET INCOME (CALCULATED)' TO
041100                                                RL-ACCT-NAME.
041200     MOVE WS-CURRENT-YEAR-INCOME TO RL-AMOUNT.
041300     PERFORM 960-WRITE-DETAIL-LINE THRU 960-EXIT.
041400     ADD WS-CURRENT-YEAR-INCOME TO WS-TOTAL-EQUITY.
041500
041600     MOVE 'TOTAL EQUITY' TO RL-TOTAL-LABEL.
041700     MOVE WS-TOTAL-EQUITY TO RL-TOTAL-AMOUNT.
041800     WRITE RPT-OUTPUT-LINE FROM RL-SECTION-TOTAL
041900         AFTER ADVANCING 1.
042000
042100     COMPUTE WS-BALANCE-DIFFERENCE =
042200         WS-TOTAL-ASSETS -
042300         (WS-TOTAL-LIABILITIES + WS-TOTAL-EQUITY).
042400
042500     IF WS-BALANCE-DIFFERENCE > .01
042600         OR WS-BALANCE-DIFFERENCE < -.01
042700         MOVE 'OUT OF BALANCE ****' TO RL-BAL-FLAG
042800     ELSE
042900         MOVE 'IN BALANCE' TO RL-BAL-FLAG
043000     END-IF.
043100     MOVE WS-BALANCE-DIFFERENCE TO RL-BAL-DIFFERENCE.
043200     WRITE RPT-OUTPUT-LINE FROM RL-BALANCE-TRAILER
043300         AFTER ADVANCING 2.
043400
043500 400-EXIT.
043600     EXIT.
043700
043800*    --------------------------------------------------------
043900*    420 -- SAME WALK AS 220 BUT CALLS GLBALNC FOR
044000*    BALANCE-AS-OF RPT-AS-OF-DATE INSTEAD OF PERIOD ACTIVITY.
044100*    --------------------------------------------------------
044200 420-PRINT-BALANCE-SECTION.
044300
044400     MOVE 0 TO WS-SECTION-TOTAL.
044500     SET ACCT-TBL-IDX TO 1.
044600
044700 420-LOOP.
044800     IF ACCT-TBL-IDX > WS-ACCT-COUNT
044900         GO TO 420-EXIT.
045000
045100     IF ACCT-TBL-ACTIVE (ACCT-TBL-IDX) = 'Y'
045200         AND ACCT-TBL-TYPE (ACCT-TBL-IDX) = WS-FILTER-TYPE
045300         MOVE 'B'                      TO GLBAL-REQUEST
045400         MOVE ACCT-TBL-ID (ACCT-TBL-IDX) TO GLBAL-ACCT-ID
045500         MOVE RPT-AS-OF-DATE           TO GLBAL-AS-OF-DATE
045600         CALL 'GLBALNC' USING GLBAL-PARM-AREA
045700         IF GLBAL-RESULT-AMT NOT = 0
045800             ADD GLBAL-RESULT-AMT TO WS-SECTION-TOTAL
045900             MOVE ACCT-TBL-NAME (ACCT-TBL-IDX) TO
046000                                            RL-ACCT-NAME
046100             MOVE GLBAL-RESULT-AMT TO RL-AMOUNT
046200             PERFORM 960-WRITE-DETAIL-LINE THRU 960-EXIT
046300         END-IF
046400     END-IF.
046500
046600     SET ACCT-TBL-IDX UP BY 1.
046700     GO TO 420-LOOP.
046800
046900 420-EXIT.
047000     EXIT.
047100
047200*    --------------------------------------------------------
047300*    440 -- CURRENT-YEAR NET INCOME, JAN 1 OF THE AS-OF
047400*    YEAR THRU THE AS-OF DATE.  A SUB-RUN OF THE SAME
047500*    REVENUE-MINUS-EXPENSE LOGIC AS 200-RUN-PNL, BUT WITHOUT
047600*    PRINTING THE P&L ITSELF.
047700*    --------------------------------------------------------
047800 440-CALC-CURRENT-YEAR-INCOME.
047900
048000     MOVE RPT-AS-OF-DATE (1:4) TO WS-YEAR-TEXT.
048100     MOVE '0101' TO WS-JAN-FIRST-DATE (5:4).
048200     MOVE WS-YEAR-TEXT TO WS-JAN-FIRST-DATE (1:4).
048300
048400     MOVE 'REVENUE' TO WS-FILTER-TYPE.
048500     MOVE RPT-AS-OF-DATE TO RPT-TO-DATE.
048600     MOVE WS-JAN-FIRST-DATE TO RPT-FROM-DATE.
048700     PERFORM 220-PRINT-PERIOD-SECTION THRU 220-EXIT.
048800     MOVE WS-SECTION-TOTAL TO WS-TOTAL-REVENUE.
048900
049000     MOVE 'EXPENSE' TO WS-FILTER-TYPE.
049100     PERFORM 220-PRINT-PERIOD-SECTION THRU 220-EXIT.
049200     MOVE WS-SECTION-TOTAL TO WS-TOTAL-EXPENSE.
049300
049400     COMPUTE WS-CURRENT-YEAR-INCOME ROUNDED =
049500         WS-TOTAL-REVENUE - WS-TOTAL-EXPENSE.
049600
049700 440-EXIT.
049800     EXIT.
049900
050000 900-CLOSE-FILES.
050100
050200     CLOSE ACCOUNT-FILE.
050300     CLOSE RPTCTL-FILE.
050400     CLOSE REPORT-FILE.
050500
050600 900-EXIT.
050700     EXIT.
050800
050900*    --------------------------------------------------------
051000*    955 -- PAGE HEADING.  TITLE AND PERIOD LINE VARY BY
051100*    WHICH REPORT IS RUNNING.
051200*    --------------------------------------------------------
051300 955-HEADINGS.
051400
051500     ADD 1 TO WS-PAGE-COUNT.
051600     MOVE WS-PAGE-COUNT TO RL-PAGE-NO.
051700     WRITE RPT-OUTPUT-LINE FROM RL-HEADER-1
051800         AFTER ADVANCING PAGE.
051900
052000     MOVE SPACES TO RL-HDR-PERIOD.
052100     IF RPT-IS-PNL
052200         STRING 'FOR THE PERIOD ' DELIMITED BY SIZE
052300                RPT-FROM-DATE     DELIMITED BY SIZE
052400                ' THROUGH '       DELIMITED BY SIZE
052500                RPT-TO-DATE       DELIMITED BY SIZE
052600             INTO RL-HDR-PERIOD
052700     ELSE
052800         STRING 'AS OF '          DELIMITED BY SIZE
052900                RPT-AS-OF-DATE    DELIMITED BY SIZE
053000             INTO RL-HDR-PERIOD
053100     END-IF.
053200     WRITE RPT-OUTPUT-LINE FROM RL-HEADER-2
053300         AFTER ADVANCING 2.
053400
053500     MOVE +51 TO WS-LINES-USED.
053600
053700 955-EXIT.
053800     EXIT.
053900
054000*    --------------------------------------------------------
054100*    960 -- ONE DETAIL LINE, WITH A PAGE BREAK IF NEEDED.
054200*    --------------------------------------------------------
054300 960-WRITE-DETAIL-LINE.
054400
054500     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE
054600         PERFORM 955-HEADINGS THRU 955-EXIT.
054700
054800     WRITE RPT-OUTPUT-LINE FROM RL-DETAIL
054900         AFTER ADVANCING 1.
055000     ADD 1 TO WS-LINES-USED.
055100     MOVE SPACES TO RL-ACCT-NAME.
055200
055300 960-EXIT.
055400     EXIT.
