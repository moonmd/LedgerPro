000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    GLPAYROL.
000400 AUTHOR.        R H SLOCUM.
000500 INSTALLATION.  LEDGERPRO FINANCIAL SYSTEMS GROUP.
000600 DATE-WRITTEN.  03/02/89.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*****************************************************************
001000*REMARKS.
001100*    GLPAYROL RUNS ONE PAY RUN.  IT READS THE GLPYRUN CONTROL
001200*    RECORD (PERIOD-START/PERIOD-END/PAYMENT-DATE/STATUS) AND
001300*    THEN THE GLPYIN DETAIL FILE, ONE RECORD PER EMPLOYEE.  FOR
001400*    EACH EMPLOYEE IT COMPUTES GROSS PAY, EDITS AND TOTALS THE
001500*    MANUAL DEDUCTIONS, AND WRITES ONE GLPYSL PAYSLIP.  WHEN THE
001600*    LAST DETAIL RECORD HAS BEEN PROCESSED CLEANLY THE RUN IS
001700*    POSTED TO THE GL AS A SINGLE AGGREGATE ENTRY (VIA GLBALNC)
001800*    AND THE PAYROLL REGISTER IS PRINTED -- MODELED ON CNTRLBRK'S
001900*    CONTROL-BREAK / GRAND-TOTAL SHAPE, ONE LINE PER EMPLOYEE.
002000*-----------------------------------------------------------------
002100*  CHANGE LOG
002200*  ----------
002300*  03/02/89  RHS  GL-209   ORIGINAL PAYROLL POSTING PROGRAM
002400*  11/02/98  RHS  GL-188   ADDED MANUAL DEDUCTION EDIT/TOTALS
002500*  06/22/99  RHS  GL-204   GL POSTING MOVED TO GLBALNC DEFAULT-
002600*                          ACCOUNT LOOKUPS, NO MORE HARD-CODED IDS
002700*  09/30/99  RHS  GL-231   ADDED DEDUCTIONS-PAYABLE CREDIT LINE
002800*  02/08/00  DLW  GL-258   RAISED EMPLOYEE/DEDUCTION TABLES TO 500
002900*  03/14/00  DLW  GL-260   Y2K REVIEW OF RUN-PERIOD DATES -- OK   Y2K
003000*  07/05/01  JKM  GL-285   RUN REVERTS TO DRAFT IF ANY DETAIL
003100*                          RECORD IS SKIPPED, PER AUDIT FINDING
003200*  02/14/02  JKM  GL-296   CORRECTED REMARKS WORDING ON THE
003300*                          DEDUCTIONS-PAYABLE CREDIT LINE
003400*  10/09/02  DLW  GL-308   RENUMBERED PARAGRAPHS IN THE 400 AND
003500*                          500 SERIES PER SITE STANDARDS REVIEW
003600*****************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.   IBM-390.
004000 OBJECT-COMPUTER.   IBM-390.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT PAYRUN-CTL-FILE  ASSIGN TO UT-S-GLPYRUN
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS WS-RUNFILE-STATUS.
004900
005000     SELECT EMPLOYEE-FILE    ASSIGN TO UT-S-GLEMPL
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS WS-EMPFILE-STATUS.
005300
005400     SELECT DEDTYPE-FILE     ASSIGN TO UT-S-GLDEDT
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-DEDFILE-STATUS.
005700
005800     SELECT PAYIN-FILE       ASSIGN TO UT-S-GLPYIN
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WS-PYINFILE-STATUS.
006100
006200     SELECT PAYSLIP-FILE     ASSIGN TO UT-S-GLPYSL
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WS-PYSLFILE-STATUS.
006500
006600     SELECT JOURNAL-FILE     ASSIGN TO UT-S-GLJRNL
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-JRNLFILE-STATUS.
006900
007000     SELECT REGISTER-FILE    ASSIGN TO UT-S-GLPYREG
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS WS-REGFILE-STATUS.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  PAYRUN-CTL-FILE
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 60 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS GLPYRUN-RECORD.
008200     COPY GLPYRUN.
008300
008400 FD  EMPLOYEE-FILE
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 80 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS GLEMPL-RECORD.
009000     COPY GLEMPL.
009100
009200 FD  DEDTYPE-FILE
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 60 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS GLDEDT-RECORD.
009800     COPY GLDEDT.
009900
010000 FD  PAYIN-FILE
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 320 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS GLPYIN-RECORD.
010600     COPY GLPYIN.
010700
010800 FD  PAYSLIP-FILE
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 80 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS GLPYSL-RECORD.
011400     COPY GLPYSL.
011500
011600 FD  JOURNAL-FILE
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 120 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS GLJRNL-RECORD.
012200     COPY GLJRNL.
012300
012400 FD  REGISTER-FILE
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 133 CHARACTERS
012800     BLOCK CONTAINS 0 RECORDS
012900     DATA RECORD IS REG-OUTPUT-REP-LINE.
013000
013100 01  REG-OUTPUT-REP-LINE.
013200     05  RL-OUTPUT-TEXT               PIC X(132).
013300     05  FILLER                       PIC X(01).
013400
013500 WORKING-STORAGE SECTION.
013600
013700 01  FILE-STATUS-CODES.
013800     05  WS-RUNFILE-STATUS          PIC X(02) VALUE SPACES.
013900     05  WS-EMPFILE-STATUS          PIC X(02) VALUE SPACES.
014000     05  WS-DEDFILE-STATUS          PIC X(02) VALUE SPACES.
014100     05  WS-PYINFILE-STATUS         PIC X(02) VALUE SPACES.
014200     05  WS-PYSLFILE-STATUS         PIC X(02) VALUE SPACES.
014300     05  WS-JRNLFILE-STATUS         PIC X(02) VALUE SPACES.
014400     05  WS-REGFILE-STATUS          PIC X(02) VALUE SPACES.
014500     05  FILLER                     PIC X(01).
014600
014700 01  FLAGS-AND-SWITCHES.
014800     05  WS-EOF-EMP-SW               PIC X(03) VALUE 'NO '.
014900         88  EOF-EMP                     VALUE 'YES'.
015000     05  WS-EOF-DED-SW               PIC X(03) VALUE 'NO '.
015100         88  EOF-DED                     VALUE 'YES'.
015200     05  WS-EOF-PYIN-SW              PIC X(03) VALUE 'NO '.
015300         88  EOF-PYIN                    VALUE 'YES'.
015400     05  WS-EMP-FOUND-SW             PIC X(03) VALUE 'NO '.
015500         88  EMP-FOUND                   VALUE 'YES'.
015600     05  WS-DED-FOUND-SW             PIC X(03) VALUE 'NO '.
015700         88  DED-FOUND                   VALUE 'YES'.
015800     05  WS-RUN-CLEAN-SW             PIC X(03) VALUE 'YES'.
015900         88  RUN-IS-CLEAN                VALUE 'YES'.
016000         88  RUN-HAD-SKIPS                VALUE 'NO '.
016100     05  FILLER                     PIC X(01).
016200
016300*    EMPLOYEE TABLE -- LOADED ONCE, SEARCHED BY EMP-ID FOR EACH
016400*    GLPYIN DETAIL RECORD.
016500 01  EMPLOYEE-TABLE.
016600     05  EMP-TBL-COUNT               PIC S9(04) COMP VALUE 0.
016700     05  EMP-TBL-ENTRY OCCURS 500 TIMES
016800             ASCENDING KEY IS EMP-TBL-ID
016900             INDEXED BY EMP-TBL-IDX.
017000         10  EMP-TBL-ID                  PIC X(12).
017100         10  EMP-TBL-FIRST-NAME            PIC X(20).
017200         10  EMP-TBL-LAST-NAME             PIC X(20).
017300         10  EMP-TBL-PAY-TYPE              PIC X(06).
017400         10  EMP-TBL-PAY-RATE              PIC S9(15)V99.
017500         10  EMP-TBL-ACTIVE                PIC X(01).
017600         10  FILLER                        PIC X(01).
017700
017800*    REDEFINES THE EMPLOYEE TABLE AS A FLAT BYTE AREA FOR THE
017900*    ONE-TIME CLEAR BEFORE THE TABLE IS LOADED ON EACH RUN.
018000 01  EMP-TBL-FLAT REDEFINES EMPLOYEE-TABLE.
018100     05  FILLER                     PIC S9(04) COMP.
018200     05  EMP-TBL-FLAT-ENTRY OCCURS 500 TIMES PIC X(61).
018300
018400*    DEDUCTION-TYPE TABLE -- LOADED ONCE, SEARCHED BY DED-ID TO
018500*    VALIDATE EACH MANUAL DEDUCTION ENTRY ON A GLPYIN RECORD.
018600 01  DEDUCTION-TABLE.
018700     05  DED-TBL-COUNT               PIC S9(04) COMP VALUE 0.
018800     05  DED-TBL-ENTRY OCCURS 500 TIMES
018900             ASCENDING KEY IS DED-TBL-ID
019000             INDEXED BY DED-TBL-IDX.
019100         10  DED-TBL-ID                  PIC X(12).
019200         10  DED-TBL-NAME                 PIC X(30).
019300         10  DED-TBL-ACTIVE                PIC X(01).
019400         10  FILLER                        PIC X(01).
019500
019600 01  DED-TBL-FLAT REDEFINES DEDUCTION-TABLE.
019700     05  FILLER                     PIC S9(04) COMP.
019800     05  DED-TBL-FLAT-ENTRY OCCURS 500 TIMES PIC X(44).
019900
020000 01  GLBAL-PARM-AREA.
020100     05  GLBAL-REQUEST               PIC X(01).
020200         88  GLBAL-REQ-DEFAULT-ACCT      VALUE 'D'.
020300     05  GLBAL-ACCT-ID                PIC X(12).
020400     05  GLBAL-ACCT-TYPE              PIC X(09).
020500     05  GLBAL-SUBSTRING              PIC X(30).
020600     05  GLBAL-DEFAULT-NAME           PIC X(30).
020700     05  GLBAL-AS-OF-DATE             PIC 9(08).
020800     05  GLBAL-FROM-DATE              PIC 9(08).
020900     05  GLBAL-TO-DATE                PIC 9(08).
021000     05  GLBAL-RESULT-AMT             PIC S9(15)V99.
021100     05  GLBAL-RESULT-ID              PIC X(12).
021200     05  GLBAL-RETURN-CODE            PIC S9(04) COMP.
021300         88  GLBAL-RC-OK                 VALUE 0.
021400     05  FILLER                       PIC X(08).
021500
021600 01  RESOLVED-ACCOUNTS.
021700     05  WS-ACCT-EXPENSE-ID          PIC X(12).
021800     05  WS-ACCT-WAGES-ID            PIC X(12).
021900     05  WS-ACCT-DEDUCT-ID           PIC X(12).
022000     05  FILLER                      PIC X(01).
022100
022200 01  COUNTERS-AND-ACCUMULATORS.
022300     05  WS-EMP-TBL-SUB              PIC S9(04) COMP VALUE 0.
022400     05  WS-DED-TBL-SUB              PIC S9(04) COMP VALUE 0.
022500     05  WS-DED-SUB                  PIC S9(04) COMP VALUE 0.
022600     05  WS-DETAIL-COUNT             PIC S9(04) COMP VALUE 0.
022700     05  WS-SKIP-COUNT               PIC S9(04) COMP VALUE 0.
022800     05  WS-GROSS-PAY                PIC S9(15)V99 COMP-3 VALUE 0.
022900     05  WS-DED-TOTAL                PIC S9(15)V99 COMP-3 VALUE 0.
023000     05  WS-NET-PAY                  PIC S9(15)V99 COMP-3 VALUE 0.
023100     05  WS-TOTAL-GROSS              PIC S9(15)V99 COMP-3 VALUE 0.
023200     05  WS-TOTAL-DEDUCTIONS          PIC S9(15)V99 COMP-3 VALUE 0.
023300     05  WS-TOTAL-NET                PIC S9(15)V99 COMP-3 VALUE 0.
023400     05  FILLER                      PIC X(01).
023500
023600 01  WS-REPORT-CONTROLS.
023700     05  WS-PAGE-COUNT                PIC S9(03) COMP VALUE 0.
023800     05  WS-LINES-PER-PAGE            PIC S9(02) COMP VALUE +50.
023900     05  WS-LINES-USED                PIC S9(02) COMP VALUE +51.
024000     05  WS-LINE-SPACING              PIC S9(01) COMP VALUE 0.
024100     05  FILLER                       PIC X(01).
024200
024300*    REDEFINES THE CONTROL COUNTERS AS ONE BINARY AREA SO THE
024400*    WHOLE GROUP CAN BE ZEROIZED IN ONE MOVE AT 320-INITIALIZE
024500*    TIME -- SAME "FLAT CLEAR" IDIOM AS THE TABLE REDEFINES ABOVE.
024600 01  WS-REPORT-CONTROLS-FLAT REDEFINES WS-REPORT-CONTROLS.
024700     05  FILLER                     PIC X(08).
024800
024900 01  WS-WORK-FIELDS.
025000     05  WS-ANNUAL-RATE-DIVISOR       PIC S9(02) COMP VALUE 26.
025100     05  FILLER                       PIC X(01).
025200
025300*****************************************************************
025400*  PAYROLL REGISTER REPORT LINES.
025500*****************************************************************
025600 01  RL-HEADER-1.
025700     05  FILLER            PIC X(01)  VALUE SPACES.
025800     05  FILLER            PIC X(25)  VALUE 'LEDGERPRO PAYROLL REGISTER'.
025900     05  FILLER            PIC X(12)  VALUE SPACES.
026000     05  FILLER            PIC X(09)  VALUE 'PAY RUN  '.
026100     05  RL-RUN-ID         PIC X(12).
026200     05  FILLER            PIC X(44)  VALUE SPACES.
026300     05  FILLER            PIC X(05)  VALUE 'PAGE '.
026400     05  RL-PAGE-NO        PIC ZZZ.
026500     05  FILLER            PIC X(20)  VALUE SPACES.
026600
026700 01  RL-HEADER-2.
026800     05  FILLER            PIC X(03)  VALUE SPACES.
026900     05  FILLER            PIC X(12)  VALUE 'EMPLOYEE ID '.
027000     05  FILLER            PIC X(22)  VALUE 'EMPLOYEE NAME'.
027100     05  FILLER            PIC X(10)  VALUE 'GROSS PAY'.
027200     05  FILLER            PIC X(09)  VALUE SPACES.
027300     05  FILLER            PIC X(11)  VALUE 'DEDUCTIONS'.
027400     05  FILLER            PIC X(07)  VALUE SPACES.
027500     05  FILLER            PIC X(08)  VALUE 'NET PAY'.
027600     05  FILLER            PIC X(38)  VALUE SPACES.
027700
027800 01  RL-DETAIL.
027900     05  FILLER            PIC X(03)  VALUE SPACES.
028000     05  RL-EMP-ID-DL      PIC X(12).
028100     05  FILLER            PIC X(02)  VALUE SPACES.
028200     05  RL-EMP-NAME-DL    PIC X(30).
028300     05  RL-GROSS-DL       PIC Z,ZZZ,ZZ9.99-.
028400     05  FILLER            PIC X(01)  VALUE SPACES.
028500     05  RL-DED-DL         PIC Z,ZZZ,ZZ9.99-.
028600     05  FILLER            PIC X(01)  VALUE SPACES.
028700     05  RL-NET-DL         PIC Z,ZZZ,ZZ9.99-.
028800     05  FILLER            PIC X(23)  VALUE SPACES.
028900
029000 01  RL-WARNING-DETAIL.
029100     05  FILLER            PIC X(03)  VALUE SPACES.
029200     05  RL-WARN-EMP-ID-DL PIC X(12).
029300     05  FILLER            PIC X(02)  VALUE SPACES.
029400     05  RL-WARN-TEXT-DL   PIC X(60).
029500     05  FILLER            PIC X(56)  VALUE SPACES.
029600
029700 01  RL-GRAND-TOTALS.
029800     05  FILLER            PIC X(03)  VALUE SPACES.
029900     05  FILLER            PIC X(16)
030000                  VALUE 'RUN TOTALS      '.
030100     05  FILLER            PIC X(28)  VALUE SPACES.
030200     05  RL-GROSS-GTL      PIC Z,ZZZ,ZZ9.99-.
030300     05  FILLER            PIC X(01)  VALUE SPACES.
030400     05  RL-DED-GTL        PIC Z,ZZZ,ZZ9.99-.
030500     05  FILLER            PIC X(01)  VALUE SPACES.
030600     05  RL-NET-GTL        PIC Z,ZZZ,ZZ9.99-.
030700     05  FILLER            PIC X(23)  VALUE SPACES.
030800
030900 01  RL-STATUS-LINE.
031000     05  FILLER            PIC X(03)  VALUE SPACES.
031100     05  FILLER            PIC X(14)  VALUE 'RUN STATUS -- '.
031200     05  RL-STATUS-DL      PIC X(10).
031300     05  FILLER            PIC X(01)  VALUE SPACES.
031400     05  RL-SKIP-CT-DL     PIC ZZ9.
031500     05  FILLER            PIC X(09)  VALUE ' SKIPPED'.
031600     05  FILLER            PIC X(75)  VALUE SPACES.
031700
031800 PROCEDURE DIVISION.
031900
032000 000-MAINLINE.
032100
032200     PERFORM 010-OPEN-FILES THRU 010-EXIT.
032300     PERFORM 020-LOAD-EMPLOYEE-TABLE THRU 020-EXIT.
032400     PERFORM 040-LOAD-DEDUCTION-TABLE THRU 040-EXIT.
032500     PERFORM 060-RESOLVE-GL-ACCOUNTS THRU 060-EXIT.
032600     PERFORM 955-HEADINGS THRU 955-EXIT.
032700     PERFORM 080-READ-PAYIN THRU 080-EXIT.
032800     PERFORM 100-PROCESS-DETAIL THRU 100-EXIT
032900         UNTIL EOF-PYIN.
033000     IF RUN-IS-CLEAN
033100         SET RUN-IS-COMPLETED TO TRUE
033200     ELSE
033300         SET RUN-IS-DRAFT TO TRUE
033400     END-IF.
033500     PERFORM 500-POST-GL-ENTRY THRU 500-EXIT.
033600     PERFORM 600-PRINT-GRAND-TOTALS THRU 600-EXIT.
033700     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
033800     GOBACK.
033900
034000 010-OPEN-FILES.
034100
034200     OPEN INPUT  PAYRUN-CTL-FILE.
034300     READ PAYRUN-CTL-FILE
034400         AT END
034500             DISPLAY 'GLPAYROL -- NO PAY RUN CONTROL RECORD'
034600             GO TO 010-EXIT.
034700     IF NOT RUN-IS-DRAFT AND NOT RUN-IS-PROCESSING
034800         DISPLAY 'GLPAYROL -- RUN ' RUN-ID
034900             ' NOT IN DRAFT/PROCESSING -- REJECTED'
035000         CLOSE PAYRUN-CTL-FILE
035100         GOBACK.
035200     CLOSE PAYRUN-CTL-FILE.
035300     OPEN INPUT  EMPLOYEE-FILE.
035400     OPEN INPUT  DEDTYPE-FILE.
035500     OPEN INPUT  PAYIN-FILE.
035600     OPEN OUTPUT PAYSLIP-FILE.
035700     OPEN EXTEND JOURNAL-FILE.
035800     OPEN OUTPUT REGISTER-FILE.
035900     MOVE 'NO ' TO WS-EOF-PYIN-SW.
036000
036100 010-EXIT.
036200     EXIT.
036300
036400
036500 020-LOAD-EMPLOYEE-TABLE.
036600
036700     MOVE 0 TO EMP-TBL-COUNT.
036800     MOVE 'NO ' TO WS-EOF-EMP-SW.
036900     PERFORM 025-READ-EMPLOYEE THRU 025-EXIT.
037000     PERFORM 030-ADD-EMP-TABLE-ROW THRU 030-EXIT
037100         UNTIL EOF-EMP.
037200     CLOSE EMPLOYEE-FILE.
037300
037400 020-EXIT.
037500     EXIT.
037600
037700
037800 025-READ-EMPLOYEE.
037900
038000     READ EMPLOYEE-FILE
038100         AT END MOVE 'YES' TO WS-EOF-EMP-SW.
038200
038300 025-EXIT.
038400     EXIT.
038500
038600
038700 030-ADD-EMP-TABLE-ROW.
038800
038900     ADD 1 TO EMP-TBL-COUNT.
039000     MOVE EMP-ID         TO EMP-TBL-ID (EMP-TBL-COUNT).
039100     MOVE EMP-FIRST-NAME TO EMP-TBL-FIRST-NAME (EMP-TBL-COUNT).
039200     MOVE EMP-LAST-NAME  TO EMP-TBL-LAST-NAME (EMP-TBL-COUNT).
039300     MOVE EMP-PAY-TYPE   TO EMP-TBL-PAY-TYPE (EMP-TBL-COUNT).
039400     MOVE EMP-PAY-RATE   TO EMP-TBL-PAY-RATE (EMP-TBL-COUNT).
039500     MOVE EMP-ACTIVE     TO EMP-TBL-ACTIVE (EMP-TBL-COUNT).
039600     PERFORM 025-READ-EMPLOYEE THRU 025-EXIT.
039700
039800 030-EXIT.
039900     EXIT.
040000
040100
040200 040-LOAD-DEDUCTION-TABLE.
040300
040400     MOVE 0 TO DED-TBL-COUNT.
040500     MOVE 'NO ' TO WS-EOF-DED-SW.
040600     PERFORM 045-READ-DEDTYPE THRU 045-EXIT.
040700     PERFORM 050-ADD-DED-TABLE-ROW THRU 050-EXIT
040800         UNTIL EOF-DED.
040900     CLOSE DEDTYPE-FILE.
041000
041100 040-EXIT.
041200     EXIT.
041300
041400
041500 045-READ-DEDTYPE.
041600
041700     READ DEDTYPE-FILE
041800         AT END MOVE 'YES' TO WS-EOF-DED-SW.
041900
042000 045-EXIT.
042100     EXIT.
042200
042300
042400 050-ADD-DED-TABLE-ROW.
042500
042600     IF DED-IS-ACTIVE
042700         ADD 1 TO DED-TBL-COUNT
042800         MOVE DED-ID     TO DED-TBL-ID (DED-TBL-COUNT)
042900         MOVE DED-NAME   TO DED-TBL-NAME (DED-TBL-COUNT)
043000         MOVE DED-ACTIVE TO DED-TBL-ACTIVE (DED-TBL-COUNT)
043100     END-IF.
043200     PERFORM 045-READ-DEDTYPE THRU 045-EXIT.
043300
043400 050-EXIT.
043500     EXIT.
043600
043700
043800 060-RESOLVE-GL-ACCOUNTS.
043900
044000*    GLBALNC'S ACCOUNT TABLE IS LOADED ON ITS OWN FIRST CALL --
044100*    GLPAYROL JUST ASKS FOR THE THREE DEFAULT ACCOUNTS IT NEEDS.
044200     MOVE 'D'                TO GLBAL-REQUEST.
044300     MOVE 'EXPENSE  '        TO GLBAL-ACCT-TYPE.
044400     MOVE 'Payroll Expenses' TO GLBAL-SUBSTRING.
044500     MOVE 'Payroll Expenses (Default)' TO GLBAL-DEFAULT-NAME.
044600     CALL 'GLBALNC' USING GLBAL-PARM-AREA.
044700     MOVE GLBAL-RESULT-ID TO WS-ACCT-EXPENSE-ID.
044800
044900     MOVE 'D'                TO GLBAL-REQUEST.
045000     MOVE 'LIABILITY'        TO GLBAL-ACCT-TYPE.
045100     MOVE 'Wages Payable'    TO GLBAL-SUBSTRING.
045200     MOVE 'Wages Payable (Default)' TO GLBAL-DEFAULT-NAME.
045300     CALL 'GLBALNC' USING GLBAL-PARM-AREA.
045400     MOVE GLBAL-RESULT-ID TO WS-ACCT-WAGES-ID.
045500
045600     MOVE 'D'                TO GLBAL-REQUEST.
045700     MOVE 'LIABILITY'        TO GLBAL-ACCT-TYPE.
045800     MOVE 'Deductions Payable' TO GLBAL-SUBSTRING.
045900     MOVE 'Deductions Payable (Default)' TO GLBAL-DEFAULT-NAME.
046000     CALL 'GLBALNC' USING GLBAL-PARM-AREA.
046100     MOVE GLBAL-RESULT-ID TO WS-ACCT-DEDUCT-ID.
046200
046300 060-EXIT.
046400     EXIT.
046500
046600
046700 080-READ-PAYIN.
046800
046900     READ PAYIN-FILE
047000         AT END MOVE 'YES' TO WS-EOF-PYIN-SW.
047100     IF NOT EOF-PYIN
047200         ADD 1 TO WS-DETAIL-COUNT
047300     END-IF.
047400
047500 080-EXIT.
047600     EXIT.
047700
047800
047900 100-PROCESS-DETAIL.
048000
048100     PERFORM 120-FIND-EMPLOYEE THRU 120-EXIT.
048200     IF NOT EMP-FOUND
048300         DISPLAY 'GLPAYROL -- EMPLOYEE NOT FOUND, SKIPPED -- '
048400             PI-EMP-ID
048500         SET RUN-HAD-SKIPS TO TRUE
048600         ADD 1 TO WS-SKIP-COUNT
048700         MOVE 'NO EMPLOYEE MASTER ON FILE -- SKIPPED'
048800             TO RL-WARN-TEXT-DL
048900         MOVE PI-EMP-ID TO RL-WARN-EMP-ID-DL
049000         PERFORM 960-WRITE-WARNING-LINE THRU 960-EXIT
049100         PERFORM 080-READ-PAYIN THRU 080-EXIT
049200         GO TO 100-EXIT.
049300
049400     PERFORM 200-CALC-GROSS-PAY THRU 200-EXIT.
049500     PERFORM 300-EDIT-DEDUCTIONS THRU 300-EXIT.
049600     COMPUTE WS-NET-PAY = WS-GROSS-PAY - WS-DED-TOTAL.
049700
049800     MOVE RUN-ID       TO PS-PAYRUN-ID.
049900     MOVE PI-EMP-ID    TO PS-EMP-ID.
050000     MOVE WS-GROSS-PAY TO PS-GROSS.
050100     MOVE WS-DED-TOTAL TO PS-DEDUCTIONS.
050200     MOVE WS-NET-PAY   TO PS-NET.
050300     WRITE GLPYSL-RECORD.
050400
050500     ADD WS-GROSS-PAY TO WS-TOTAL-GROSS.
050600     ADD WS-DED-TOTAL TO WS-TOTAL-DEDUCTIONS.
050700     ADD WS-NET-PAY   TO WS-TOTAL-NET.
050800
050900     PERFORM 340-WRITE-DETAIL-LINE THRU 340-EXIT.
051000     PERFORM 080-READ-PAYIN THRU 080-EXIT.
051100
051200 100-EXIT.
051300     EXIT.
051400
051500
051600 120-FIND-EMPLOYEE.
051700
051800     MOVE 'NO ' TO WS-EMP-FOUND-SW.
051900     SEARCH ALL EMP-TBL-ENTRY
052000         AT END
052100             NEXT SENTENCE
052200         WHEN EMP-TBL-ID (EMP-TBL-IDX) = PI-EMP-ID
052300             IF EMP-TBL-ACTIVE (EMP-TBL-IDX) = 'Y'
052400                 MOVE 'YES' TO WS-EMP-FOUND-SW
052500                 MOVE EMP-TBL-IDX TO WS-EMP-TBL-SUB
052600             END-IF.
052700
052800 120-EXIT.
052900     EXIT.
053000
053100
053200 200-CALC-GROSS-PAY.
053300
053400*    SALARY -- ANNUAL RATE OVER 26 BI-WEEKLY PERIODS.  HOURLY --
053500*    RATE TIMES HOURS WORKED; MISSING (ZERO) HOURS PAY NOTHING
053600*    BUT ARE NOT TREATED AS AN ERROR, PER GL-209.
053700     IF EMP-TBL-PAY-TYPE (WS-EMP-TBL-SUB) = 'SALARY'
053800         COMPUTE WS-GROSS-PAY ROUNDED =
053900             EMP-TBL-PAY-RATE (WS-EMP-TBL-SUB)
054000                 / WS-ANNUAL-RATE-DIVISOR
054100     ELSE
054200         IF PI-HOURS = 0
054300             DISPLAY 'GLPAYROL -- ZERO HOURS FOR EMPLOYEE -- '
054400                 PI-EMP-ID
054500         END-IF
054600         COMPUTE WS-GROSS-PAY ROUNDED =
054700             EMP-TBL-PAY-RATE (WS-EMP-TBL-SUB) * PI-HOURS
054800     END-IF.
054900
055000 200-EXIT.
055100     EXIT.
055200
055300
055400 300-EDIT-DEDUCTIONS.
055500
055600     MOVE 0 TO WS-DED-TOTAL.
055700     MOVE 0 TO WS-DED-SUB.
055800     PERFORM 320-EDIT-ONE-DEDUCTION THRU 320-EXIT
055900         VARYING WS-DED-SUB FROM 1 BY 1
056000         UNTIL WS-DED-SUB > PI-DED-COUNT.
056100
056200 300-EXIT.
056300     EXIT.
056400
056500
056600 320-EDIT-ONE-DEDUCTION.
056700
056800     PERFORM 360-FIND-DEDUCTION-TYPE THRU 360-EXIT.
056900     IF NOT DED-FOUND
057000         DISPLAY 'GLPAYROL -- UNKNOWN DEDUCTION TYPE, SKIPPED -- '
057100             PI-DED-TYPE-ID (WS-DED-SUB)
057200         SET RUN-HAD-SKIPS TO TRUE
057300         ADD 1 TO WS-SKIP-COUNT
057400     ELSE
057500         IF PI-DED-AMOUNT (WS-DED-SUB) < 0
057600             DISPLAY
057700                 'GLPAYROL -- NEGATIVE DEDUCTION, SKIPPED -- '
057800                 PI-EMP-ID
057900             SET RUN-HAD-SKIPS TO TRUE
058000             ADD 1 TO WS-SKIP-COUNT
058100         ELSE
058200             ADD PI-DED-AMOUNT (WS-DED-SUB) TO WS-DED-TOTAL
058300         END-IF
058400     END-IF.
058500
058600 320-EXIT.
058700     EXIT.
058800
058900
059000 360-FIND-DEDUCTION-TYPE.
059100
059200     MOVE 'NO ' TO WS-DED-FOUND-SW.
059300     SEARCH ALL DED-TBL-ENTRY
059400         AT END
059500             NEXT SENTENCE
059600         WHEN DED-TBL-ID (DED-TBL-IDX) = PI-DED-TYPE-ID (WS-DED-SUB)
059700             MOVE 'YES' TO WS-DED-FOUND-SW.
059800
059900 360-EXIT.
060000     EXIT.
060100
060200
060300 340-WRITE-DETAIL-LINE.
060400
060500     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE OR
060600        WS-LINES-USED IS EQUAL TO WS-LINES-PER-PAGE
060700            PERFORM 955-HEADINGS THRU 955-EXIT.
060800     MOVE PI-EMP-ID TO RL-EMP-ID-DL.
060900     STRING EMP-TBL-FIRST-NAME (WS-EMP-TBL-SUB) DELIMITED BY SPACE
061000            ' ' DELIMITED BY SIZE
061100            EMP-TBL-LAST-NAME (WS-EMP-TBL-SUB) DELIMITED BY SPACE
061200         INTO RL-EMP-NAME-DL.
061300     MOVE WS-GROSS-PAY TO RL-GROSS-DL.
061400     MOVE WS-DED-TOTAL TO RL-DED-DL.
061500     MOVE WS-NET-PAY   TO RL-NET-DL.
061600     MOVE 1 TO WS-LINE-SPACING.
061700     WRITE REG-OUTPUT-REP-LINE FROM RL-DETAIL
061800         AFTER ADVANCING WS-LINE-SPACING.
061900     ADD WS-LINE-SPACING TO WS-LINES-USED.
062000
062100 340-EXIT.
062200     EXIT.
062300
062400
062500 500-POST-GL-ENTRY.
062600
062700*    NOTHING TO POST IF THE RUN REVERTED TO DRAFT -- A PARTIAL
062800*    RUN IS NOT PUT ON THE BOOKS UNTIL IT COMPLETES CLEANLY.
062900     IF NOT RUN-IS-COMPLETED
063000         GO TO 500-EXIT.
063100     IF WS-TOTAL-GROSS = 0
063200         GO TO 500-EXIT.
063300
063400     MOVE RUN-ID           TO JE-TXN-ID.
063500     MOVE RUN-PAYMENT-DATE TO JE-TXN-DATE.
063600     MOVE WS-ACCT-EXPENSE-ID TO JE-ACCT-ID.
063700     MOVE WS-TOTAL-GROSS   TO JE-DEBIT.
063800     MOVE 0                TO JE-CREDIT.
063900     MOVE 'PAYROLL EXPENSE -- PAY RUN' TO JE-DESC.
064000     WRITE GLJRNL-RECORD.
064100
064200     MOVE RUN-ID           TO JE-TXN-ID.
064300     MOVE RUN-PAYMENT-DATE TO JE-TXN-DATE.
064400     MOVE WS-ACCT-WAGES-ID TO JE-ACCT-ID.
064500     MOVE 0                TO JE-DEBIT.
064600     MOVE WS-TOTAL-NET     TO JE-CREDIT.
064700     MOVE 'WAGES PAYABLE -- PAY RUN' TO JE-DESC.
064800     WRITE GLJRNL-RECORD.
064900
065000     IF WS-TOTAL-DEDUCTIONS > 0
065100         MOVE RUN-ID             TO JE-TXN-ID
065200         MOVE RUN-PAYMENT-DATE   TO JE-TXN-DATE
065300         MOVE WS-ACCT-DEDUCT-ID  TO JE-ACCT-ID
065400         MOVE 0                  TO JE-DEBIT
065500         MOVE WS-TOTAL-DEDUCTIONS TO JE-CREDIT
065600         MOVE 'DEDUCTIONS PAYABLE -- PAY RUN' TO JE-DESC
065700         WRITE GLJRNL-RECORD
065800     END-IF.
065900
066000 500-EXIT.
066100     EXIT.
066200
066300
066400 600-PRINT-GRAND-TOTALS.
066500
066600     MOVE 2 TO WS-LINE-SPACING.
066700     MOVE WS-TOTAL-GROSS TO RL-GROSS-GTL.
066800     MOVE WS-TOTAL-DEDUCTIONS TO RL-DED-GTL.
066900     MOVE WS-TOTAL-NET TO RL-NET-GTL.
067000     WRITE REG-OUTPUT-REP-LINE FROM RL-GRAND-TOTALS
067100         AFTER ADVANCING WS-LINE-SPACING.
067200
067300     MOVE RUN-STATUS TO RL-STATUS-DL.
067400     MOVE WS-SKIP-COUNT TO RL-SKIP-CT-DL.
067500     WRITE REG-OUTPUT-REP-LINE FROM RL-STATUS-LINE
067600         AFTER ADVANCING WS-LINE-SPACING.
067700
067800 600-EXIT.
067900     EXIT.
068000
068100
068200 900-CLOSE-FILES.
068300
068400     CLOSE PAYIN-FILE
068500           PAYSLIP-FILE
068600           JOURNAL-FILE
068700           REGISTER-FILE.
068800     DISPLAY 'GLPAYROL -- DETAIL RECORDS READ     ' WS-DETAIL-COUNT.
068900     DISPLAY 'GLPAYROL -- DETAIL RECORDS SKIPPED   ' WS-SKIP-COUNT.
069000     DISPLAY 'GLPAYROL -- RUN STATUS               ' RUN-STATUS.
069100
069200 900-EXIT.
069300     EXIT.
069400
069500
069600 955-HEADINGS.
069700
069800     ADD 1 TO WS-PAGE-COUNT.
069900     MOVE WS-PAGE-COUNT TO RL-PAGE-NO.
070000     MOVE RUN-ID TO RL-RUN-ID.
070100     WRITE REG-OUTPUT-REP-LINE FROM RL-HEADER-1
070200         AFTER ADVANCING PAGE.
070300     MOVE 1 TO WS-LINES-USED.
070400     MOVE 2 TO WS-LINE-SPACING.
070500     WRITE REG-OUTPUT-REP-LINE FROM RL-HEADER-2
070600         AFTER ADVANCING WS-LINE-SPACING.
070700     ADD WS-LINE-SPACING TO WS-LINES-USED.
070800
070900 955-EXIT.
071000     EXIT.
071100
071200
071300 960-WRITE-WARNING-LINE.
071400
071500     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE OR
071600        WS-LINES-USED IS EQUAL TO WS-LINES-PER-PAGE
071700            PERFORM 955-HEADINGS THRU 955-EXIT.
071800     MOVE 1 TO WS-LINE-SPACING.
071900     WRITE REG-OUTPUT-REP-LINE FROM RL-WARNING-DETAIL
072000         AFTER ADVANCING WS-LINE-SPACING.
072100     ADD WS-LINE-SPACING TO WS-LINES-USED.
072200
072300 960-EXIT.
072400     EXIT.
