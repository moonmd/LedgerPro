000100*****************************************************************
000200*  GLRECON -- BANK RECONCILIATION ENGINE
000300*  DRIVEN BY A STREAM OF GLRCTL CONTROL CARDS, ONE STEP PER
000400*  CARD:
000500*     IMPORT  -- READ THE CSV IMPORT FILE, STAGE EACH ROW AS A
000600*                NEW GLSBTXN ROW, STATUS UNMATCHED.
000700*     RULES   -- ONE PASS OF THE ACTIVE GLRULE FILE (PRE-SORTED
000800*                ASCENDING BY PRIORITY) AGAINST THE FIRST 100
000900*                UNMATCHED STAGED ROWS.
001000*     MATCH   -- MANUAL MATCH-TO-LEDGER FOR ONE RCTL-SBT-ID.
001100*     CREATE  -- MANUAL CREATE-LEDGER FOR ONE RCTL-SBT-ID.
001200*  THE STAGED-TRANSACTION FILE IS READ WHOLE INTO A TABLE AT
001300*  OPEN TIME AND REWRITTEN WHOLE AT CLOSE TIME, SINCE A RUN MAY
001400*  BOTH APPEND (IMPORT) AND UPDATE (RULES/MATCH/CREATE) ROWS.
001500*-----------------------------------------------------------------
001600*  04/18/91  RHS  GL-225   ORIGINAL PROGRAM -- RECON MODULE
001700*  11/30/99  RHS  GL-241   ADDED CSV IMPORT CONTROL CARD
001800*  02/08/00  DLW  GL-258   Y2K REVIEW OF SBT-DATE / RUL FIELDS --  Y2K
001900*                          ALL 8-DIGIT CCYYMMDD, NO CHANGE NEEDED  Y2K
002000*  05/15/00  DLW  GL-266   RAISED STAGED-TRANSACTION TABLE TO 1000
002100*  09/12/01  JKM  GL-290   MATCH/CREATE CARDS NOW WRITE GLAUDIT
002200*                          RECORDS INSTEAD OF DISPLAY-ONLY NOTICES
002300*  03/07/02  JKM  GL-299   CORRECTED REMARKS WORDING ON THE RULES
002400*                          STEP'S 100-ROW SCAN LIMIT
002500*  11/21/02  DLW  GL-310   RENUMBERED PARAGRAPHS IN THE 700 AND
002600*                          800 SERIES PER SITE STANDARDS REVIEW
002700*  02/06/03  JKM  GL-313   'CONTAINS'/'DOES_NOT_CONTAIN' RULE TEST
002800*                          WAS A FULL-FIELD COMPARE -- NOW SCANS
002900*                          FOR THE RULE VALUE ANYWHERE IN THE
003000*                          FIELD TEXT, SAME AS GLBALNC'S SCAN
003100*  02/06/03  JKM  GL-313   ADDED SOURCE-COMPUTER/OBJECT-COMPUTER
003200*                          TO MATCH THE OTHER LEDGERPRO PROGRAMS
003300*****************************************************************
003400
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.    GLRECON.
003700 AUTHOR.        R H SLOCUM.
003800 INSTALLATION.  LEDGERPRO FINANCIAL SYSTEMS GROUP.
003900 DATE-WRITTEN.  04/18/91.
004000 DATE-COMPILED.
004100 SECURITY.      NON-CONFIDENTIAL.
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.   IBM-390.
004600 OBJECT-COMPUTER.   IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT SBTXN-IN-FILE    ASSIGN TO UT-S-GLSBTIN
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS WS-SBTIN-STATUS.
005500
005600     SELECT SBTXN-OUT-FILE   ASSIGN TO UT-S-GLSBTOT
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-SBTOUT-STATUS.
005900
006000     SELECT CSVIN-FILE       ASSIGN TO UT-S-GLCSVIN
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WS-CSVIN-STATUS.
006300
006400     SELECT RULE-FILE        ASSIGN TO UT-S-GLRULE
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS WS-RULE-STATUS.
006700
006800     SELECT ACCOUNT-FILE     ASSIGN TO UT-S-GLACCT
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS WS-ACCT-STATUS.
007100
007200     SELECT CONTROL-FILE     ASSIGN TO UT-S-GLRCTL
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS WS-CTL-STATUS.
007500
007600     SELECT AUDIT-FILE       ASSIGN TO UT-S-GLAUDIT
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS WS-AUDIT-STATUS.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  SBTXN-IN-FILE
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 230 CHARACTERS.
008600     COPY GLSBTXN.
008700
008800 FD  SBTXN-OUT-FILE
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 230 CHARACTERS
009200     DATA RECORD IS SBTXN-OUT-RECORD.
009300     COPY GLSBTXN REPLACING ==GLSBTXN-RECORD==    BY
009400                            ==SBTXN-OUT-RECORD==
009500                            ==SBT-SOURCE-ID==      BY
009600                            ==SBTO-SOURCE-ID==
009700                            ==SBT-RECON-STATUS==   BY
009800                            ==SBTO-RECON-STATUS==
009900                            ==SBT-LINKED-TXN==     BY
010000                            ==SBTO-LINKED-TXN==
010100                            ==SBT-APPLIED-RULE==   BY
010200                            ==SBTO-APPLIED-RULE==
010300                            ==SBT-IS-UNMATCHED==   BY
010400                            ==SBTO-IS-UNMATCHED==
010500                            ==SBT-IS-MATCHED==     BY
010600                            ==SBTO-IS-MATCHED==
010700                            ==SBT-IS-RULE-APPLIED== BY
010800                            ==SBTO-IS-RULE-APPLIED==
010900                            ==SBT-IS-CREATED-TXN== BY
011000                            ==SBTO-IS-CREATED-TXN==
011100                            ==SBT-SRC-PLAID==      BY
011200                            ==SBTO-SRC-PLAID==
011300                            ==SBT-SRC-CSV==        BY
011400                            ==SBTO-SRC-CSV==
011500                            ==SBT-SRC-QBO==        BY
011600                            ==SBTO-SRC-QBO==
011700                            ==SBT-ID==             BY
011800                            ==SBTO-ID==
011900                            ==SBT-DATE==           BY
012000                            ==SBTO-DATE==
012100                            ==SBT-NAME==           BY
012200                            ==SBTO-NAME==
012300                            ==SBT-MERCHANT==       BY
012400                            ==SBTO-MERCHANT==
012500                            ==SBT-AMOUNT==         BY
012600                            ==SBTO-AMOUNT==
012700                            ==SBT-CURRENCY==       BY
012800                            ==SBTO-CURRENCY==
012900                            ==SBT-SOURCE==         BY
013000                            ==SBTO-SOURCE==.
013100
013200 FD  CSVIN-FILE
013300     RECORDING MODE IS F
013400     LABEL RECORDS ARE STANDARD
013500     RECORD CONTAINS 200 CHARACTERS.
013600 01  CSV-INPUT-LINE.
013700     05  CSV-LINE-TEXT          PIC X(199).
013800     05  FILLER                 PIC X(01).
013900
014000 FD  RULE-FILE
014100     RECORDING MODE IS F
014200     LABEL RECORDS ARE STANDARD
014300     RECORD CONTAINS 400 CHARACTERS.
014400     COPY GLRULE.
014500
014600 FD  ACCOUNT-FILE
014700     RECORDING MODE IS F
014800     LABEL RECORDS ARE STANDARD
014900     RECORD CONTAINS 80 CHARACTERS.
015000     COPY GLACCT.
015100
015200 FD  CONTROL-FILE
015300     RECORDING MODE IS F
015400     LABEL RECORDS ARE STANDARD
015500     RECORD CONTAINS 40 CHARACTERS.
015600     COPY GLRCTL.
015700
015800 FD  AUDIT-FILE
015900     RECORDING MODE IS F
016000     LABEL RECORDS ARE STANDARD
016100     RECORD CONTAINS 100 CHARACTERS.
016200     COPY GLAUDIT.
016300
016400 WORKING-STORAGE SECTION.
016500
016600*    --------------------------------------------------------
016700*    FILE STATUS CODES
016800*    --------------------------------------------------------
016900 01  FILE-STATUS-CODES.
017000     05  WS-SBTIN-STATUS           PIC X(02).
017100     05  WS-SBTOUT-STATUS          PIC X(02).
017200     05  WS-CSVIN-STATUS           PIC X(02).
017300     05  WS-RULE-STATUS            PIC X(02).
017400     05  WS-ACCT-STATUS            PIC X(02).
017500     05  WS-CTL-STATUS             PIC X(02).
017600     05  WS-AUDIT-STATUS           PIC X(02).
017700     05  FILLER                    PIC X(01).
017800
017900*    --------------------------------------------------------
018000*    SWITCHES
018100*    --------------------------------------------------------
018200 01  FLAGS-AND-SWITCHES.
018300     05  WS-EOF-CTL-SW             PIC X(03) VALUE 'NO '.
018400         88  EOF-CTL                   VALUE 'YES'.
018500     05  WS-EOF-CSV-SW             PIC X(03) VALUE 'NO '.
018600         88  EOF-CSV                   VALUE 'YES'.
018700     05  WS-ACCT-FOUND-SW          PIC X(03) VALUE 'NO '.
018800         88  ACCT-WAS-FOUND            VALUE 'YES'.
018900     05  WS-SBT-FOUND-SW           PIC X(03) VALUE 'NO '.
019000         88  SBT-WAS-FOUND             VALUE 'YES'.
019100     05  FILLER                    PIC X(01).
019200
019300*    --------------------------------------------------------
019400*    STAGED-TRANSACTION WORK TABLE -- LOADED WHOLE AT OPEN,
019500*    REWRITTEN WHOLE AT CLOSE.  NEW ROWS ARE APPENDED BY THE
019600*    IMPORT CARD; EXISTING ROWS ARE UPDATED IN PLACE BY THE
019700*    RULES/MATCH/CREATE CARDS.
019800*    --------------------------------------------------------
019900 01  STAGED-TRANSACTION-TABLE.
020000     05  ST-TBL-ENTRY OCCURS 1000 TIMES
020100                      INDEXED BY ST-TBL-IDX.
020200         10  ST-ID                  PIC X(12).
020300         10  ST-SOURCE-ID            PIC X(40).
020400         10  ST-DATE                 PIC 9(08).
020500         10  ST-NAME                 PIC X(60).
020600         10  ST-MERCHANT             PIC X(30).
020700         10  ST-AMOUNT               PIC S9(15)V99.
020800         10  ST-CURRENCY             PIC X(03).
020900         10  ST-RECON-STATUS         PIC X(20).
021000             88  ST-IS-UNMATCHED         VALUE 'UNMATCHED'.
021100             88  ST-IS-MATCHED           VALUE 'MATCHED'.
021200             88  ST-IS-RULE-APPLIED      VALUE 'RULE_APPLIED'.
021300             88  ST-IS-CREATED-TXN       VALUE
021400                                     'CREATED_TRANSACTION'.
021500         10  ST-LINKED-TXN           PIC X(12).
021600         10  ST-APPLIED-RULE         PIC X(12).
021700         10  ST-SOURCE               PIC X(05).
021800         10  FILLER                  PIC X(01).
021900
022000*    ONE FLAT BYTE VIEW OF THE TABLE, USED ONLY TO BLANK THE
022100*    WHOLE AREA AT PROGRAM START IN ONE MOVE.
022200 01  ST-TBL-FLAT REDEFINES STAGED-TRANSACTION-TABLE.
022300     05  FILLER                    PIC X(01).
022400     05  ST-TBL-FLAT-ENTRY OCCURS 1000 TIMES
022500                           PIC X(220).
022600
022700*    --------------------------------------------------------
022800*    ACCOUNT TABLE -- VALIDATES RUL-ACTION-ACCT ON A RULE-PASS
022900*    CATEGORIZE ACTION.  SAME SHAPE AS GLBALNC'S / GLPOST'S.
023000*    --------------------------------------------------------
023100 01  ACCOUNT-TABLE.
023200     05  ACCT-TBL-ENTRY OCCURS 500 TIMES
023300                        ASCENDING KEY IS ACCT-TBL-ID
023400                        INDEXED BY ACCT-TBL-IDX.
023500         10  ACCT-TBL-ID            PIC X(12).
023600         10  ACCT-TBL-ACTIVE        PIC X(01).
023700         10  FILLER                 PIC X(01).
023800
023900 01  ACCT-TBL-FLAT REDEFINES ACCOUNT-TABLE.
024000     05  FILLER                    PIC X(01).
024100     05  ACCT-TBL-FLAT-ENTRY OCCURS 500 TIMES
024200                             PIC X(14).
024300
024400*    --------------------------------------------------------
024500*    ACTIVE-RULE TABLE -- LOADED ONCE PER RULES CARD SO THE
024600*    INNER TRANSACTION LOOP CAN RE-WALK IT WITHOUT REREADING
024700*    RULE-FILE.  INPUT FILE IS ALREADY SORTED ASCENDING BY
024800*    RUL-PRIORITY SO THE TABLE IS BUILT IN THAT SAME ORDER.
024900*    --------------------------------------------------------
025000 01  RULE-TABLE.
025100     05  RUL-TBL-ENTRY OCCURS 300 TIMES
025200                       INDEXED BY RUL-TBL-IDX.
025300         10  RUL-TBL-ID              PIC X(12).
025400         10  RUL-TBL-COND-COUNT       PIC 9(02).
025500         10  RUL-TBL-COND OCCURS 5 TIMES.
025600             15  RUL-TBL-COND-FIELD      PIC X(20).
025700             15  RUL-TBL-COND-OPER       PIC X(16).
025800             15  RUL-TBL-COND-VALUE      PIC X(30).
025900         10  RUL-TBL-ACTION-ACCT      PIC X(12).
026000         10  FILLER                   PIC X(01).
026100
026200 01  RUL-TBL-FLAT REDEFINES RULE-TABLE.
026300     05  FILLER                    PIC X(01).
026400     05  RUL-TBL-FLAT-ENTRY OCCURS 300 TIMES
026500                            PIC X(357).
026600
026700*    --------------------------------------------------------
026800*    COUNTERS AND ACCUMULATORS
026900*    --------------------------------------------------------
027000 01  COUNTERS-AND-ACCUMULATORS.
027100     05  WS-ACCT-TBL-SUB           PIC S9(04) COMP VALUE 0.
027200     05  WS-ST-TBL-SUB             PIC S9(04) COMP VALUE 0.
027300     05  WS-ST-COUNT               PIC S9(04) COMP VALUE 0.
027400     05  WS-RUL-TBL-SUB            PIC S9(04) COMP VALUE 0.
027500     05  WS-RUL-COUNT              PIC S9(04) COMP VALUE 0.
027600     05  WS-COND-SUB               PIC S9(02) COMP VALUE 0.
027700     05  WS-UNMATCHED-SEEN         PIC S9(04) COMP VALUE 0.
027800     05  WS-IMPORT-COUNT           PIC S9(06) COMP VALUE 0.
027900     05  WS-IMPORT-FAIL-COUNT      PIC S9(06) COMP VALUE 0.
028000     05  WS-RULE-APPLIED-COUNT     PIC S9(06) COMP VALUE 0.
028100     05  WS-CSV-SEQ                PIC S9(06) COMP VALUE 0.
028200     05  FILLER                    PIC X(01).
028300
028400*    --------------------------------------------------------
028500*    CSV IMPORT WORK FIELDS -- UNSTRING TARGETS FOR ONE ROW
028600*    OF DATE,NAME,AMOUNT,CURRENCY.
028700*    --------------------------------------------------------
028800 01  CSV-WORK-FIELDS.
028900     05  CSV-DATE-TEXT             PIC X(10).
029000     05  CSV-NAME-TEXT             PIC X(60).
029100     05  CSV-AMOUNT-TEXT           PIC X(18).
029200     05  CSV-CURRENCY-TEXT         PIC X(03).
029300     05  CSV-FIELD-COUNT           PIC S9(02) COMP VALUE 0.
029400     05  WS-CSV-VALID-SW           PIC X(03) VALUE 'YES'.
029500         88  CSV-ROW-IS-VALID          VALUE 'YES'.
029600     05  FILLER                    PIC X(01).
029700
029800*    --------------------------------------------------------
029900*    RULE-CONDITION WORK FIELDS -- HOLD THE CANDIDATE RULE
030000*    AND THE TRANSACTION VALUE BEING TESTED.
030100*    --------------------------------------------------------
030200 01  COND-WORK-FIELDS.
030300     05  WS-COND-PASS-SW           PIC X(03) VALUE 'NO '.
030400         88  COND-PASSED               VALUE 'YES'.
030500     05  WS-RULE-PASS-SW           PIC X(03) VALUE 'NO '.
030600         88  RULE-PASSED                VALUE 'YES'.
030700     05  WS-FIELD-TEXT             PIC X(60).
030800     05  WS-COND-NUMERIC-SW        PIC X(03) VALUE 'NO '.
030900         88  BOTH-SIDES-NUMERIC        VALUE 'YES'.
031000     05  WS-FIELD-NUM              PIC S9(15)V99 COMP-3.
031100     05  WS-VALUE-NUM              PIC S9(15)V99 COMP-3.
031200     05  WS-UPPER-FIELD-TEXT       PIC X(60).
031300     05  WS-UPPER-COND-VALUE       PIC X(30).
031400     05  WS-COND-VALUE-LEN         PIC S9(04) COMP VALUE 0.
031500     05  WS-SUBSTRING-POS          PIC S9(04) COMP VALUE 0.
031600     05  FILLER                    PIC X(01).
031700
031800*    --------------------------------------------------------
031900*    MISCELLANEOUS WORK FIELDS
032000*    --------------------------------------------------------
032100 01  WS-WORK-FIELDS.
032200     05  WS-AUDIT-DATE             PIC 9(08) VALUE 0.
032300     05  WS-AUDIT-TIME             PIC 9(06) VALUE 0.
032400     05  FILLER                    PIC X(01).
032500
032600*    --------------------------------------------------------
032700*    REPORT-LESS PROGRAM -- NO PRINT LINES, JUST A RUN SUMMARY
032800*    ON THE CONSOLE PER THE SHOP'S USUAL SIGN-OFF DISPLAY.
032900*    --------------------------------------------------------
033000
033100 PROCEDURE DIVISION.
033200
033300 000-MAINLINE.
033400
033500     PERFORM 010-OPEN-FILES       THRU 010-EXIT.
033600     PERFORM 020-LOAD-SBT-TABLE   THRU 020-EXIT.
033700     PERFORM 030-LOAD-ACCT-TABLE  THRU 030-EXIT.
033800     PERFORM 040-READ-CONTROL     THRU 040-EXIT.
033900
034000     PERFORM 100-PROCESS-CONTROL-CARD THRU 100-EXIT
034100         UNTIL EOF-CTL.
034200
034300     PERFORM 800-REWRITE-SBT-FILE THRU 800-EXIT.
034400     PERFORM 900-CLOSE-FILES      THRU 900-EXIT.
034500     PERFORM 950-DISPLAY-TOTALS   THRU 950-EXIT.
034600
034700     GOBACK.
034800
034900 010-OPEN-FILES.
035000
035100     OPEN INPUT  SBTXN-IN-FILE
035200                 ACCOUNT-FILE
035300                 CONTROL-FILE.
035400     OPEN OUTPUT SBTXN-OUT-FILE
035500                 AUDIT-FILE.
035600
035700*    RUN-DATE/TIME STAMP FOR THE GLAUDIT RECORDS WRITTEN BELOW --
035800*    ONE ACCEPT PER RUN, NOT PER RECORD.
035900     ACCEPT WS-AUDIT-DATE FROM DATE YYYYMMDD.
036000     ACCEPT WS-AUDIT-TIME FROM TIME.
036100
036200 010-EXIT.
036300     EXIT.
036400
036500*    --------------------------------------------------------
036600*    020 -- LOAD THE STAGED-TRANSACTION TABLE.  ANY ROW
036700*    ALREADY ON FILE COMES IN BEFORE ANY CSV IMPORT CARD
036800*    ADDS NEW ROWS BEHIND IT.
036900*    --------------------------------------------------------
037000 020-LOAD-SBT-TABLE.
037100
037200     MOVE SPACES TO ST-TBL-FLAT-ENTRY (1).
037300     PERFORM 022-READ-SBT-IN THRU 022-EXIT.
037400
037500 020-LOOP.
037600     IF WS-SBTIN-STATUS = '10'
037700         GO TO 020-EXIT.
037800
037900     ADD 1 TO WS-ST-COUNT.
038000     MOVE SBT-ID            TO ST-ID (WS-ST-COUNT).
038100     MOVE SBT-SOURCE-ID     TO ST-SOURCE-ID (WS-ST-COUNT).
038200     MOVE SBT-DATE          TO ST-DATE (WS-ST-COUNT).
038300     MOVE SBT-NAME          TO ST-NAME (WS-ST-COUNT).
038400     MOVE SBT-MERCHANT      TO ST-MERCHANT (WS-ST-COUNT).
038500     MOVE SBT-AMOUNT        TO ST-AMOUNT (WS-ST-COUNT).
038600     MOVE SBT-CURRENCY      TO ST-CURRENCY (WS-ST-COUNT).
038700     MOVE SBT-RECON-STATUS  TO ST-RECON-STATUS (WS-ST-COUNT).
038800     MOVE SBT-LINKED-TXN    TO ST-LINKED-TXN (WS-ST-COUNT).
038900     MOVE SBT-APPLIED-RULE  TO ST-APPLIED-RULE (WS-ST-COUNT).
039000     MOVE SBT-SOURCE        TO ST-SOURCE (WS-ST-COUNT).
039100
039200     PERFORM 022-READ-SBT-IN THRU 022-EXIT.
039300     GO TO 020-LOOP.
039400
039500 020-EXIT.
039600     EXIT.
039700
039800 022-READ-SBT-IN.
039900
040000     READ SBTXN-IN-FILE.
040100
040200 022-EXIT.
040300     EXIT.
040400
040500*    --------------------------------------------------------
040600*    030 -- LOAD ACCOUNT TABLE, USED ONLY TO CONFIRM A RULE'S
040700*    RUL-ACTION-ACCT NAMES A REAL, ACTIVE ACCOUNT.
040800*    --------------------------------------------------------
040900 030-LOAD-ACCT-TABLE.
041000
041100     PERFORM 032-READ-ACCOUNT THRU 032-EXIT.
041200
041300 030-LOOP.
041400     IF WS-ACCT-STATUS = '10'
041500         GO TO 030-EXIT.
041600
041700     ADD 1 TO WS-ACCT-TBL-SUB.
041800     MOVE ACCT-ID           TO ACCT-TBL-ID (WS-ACCT-TBL-SUB).
041900     MOVE ACCT-ACTIVE       TO ACCT-TBL-ACTIVE (WS-ACCT-TBL-SUB).
042000
042100     PERFORM 032-READ-ACCOUNT THRU 032-EXIT.
042200     GO TO 030-LOOP.
042300
042400 030-EXIT.
042500     EXIT.
042600
042700 032-READ-ACCOUNT.
042800
042900     READ ACCOUNT-FILE
043000         AT END MOVE '10' TO WS-ACCT-STATUS.
043100
043200 032-EXIT.
043300     EXIT.
043400
043500 040-READ-CONTROL.
043600
043700     READ CONTROL-FILE
043800         AT END MOVE 'YES' TO WS-EOF-CTL-SW.
043900
044000 040-EXIT.
044100     EXIT.
044200
044300*    --------------------------------------------------------
044400*    100 -- DISPATCH ONE CONTROL CARD, SAME SHAPE AS THE
044500*    TRAN-CODE EVALUATE THIS PROGRAM'S ANCESTOR USED FOR
044600*    PRINT / TOTALS / ABEND / CRUNCH CARDS.
044700*    --------------------------------------------------------
044800 100-PROCESS-CONTROL-CARD.
044900
045000     EVALUATE TRUE
045100         WHEN RCTL-IS-IMPORT
045200             PERFORM 200-IMPORT-CSV    THRU 200-EXIT
045300         WHEN RCTL-IS-RULES
045400             PERFORM 300-RULE-PASS     THRU 300-EXIT
045500         WHEN RCTL-IS-MATCH
045600             PERFORM 400-MATCH-MANUAL  THRU 400-EXIT
045700         WHEN RCTL-IS-CREATE
045800             PERFORM 450-CREATE-MANUAL THRU 450-EXIT
045900         WHEN OTHER
046000             DISPLAY 'GLRECON - UNKNOWN CONTROL CARD: '
046100                     RCTL-ACTION
046200     END-EVALUATE.
046300
046400     PERFORM 040-READ-CONTROL THRU 040-EXIT.
046500
046600 100-EXIT.
046700     EXIT.
046800
046900*    --------------------------------------------------------
047000*    200 -- CSV IMPORT.  ONE ROW OF DATE,NAME,AMOUNT,CURRENCY
047100*    PER LINE.  CURRENCY DEFAULTS TO USD WHEN OMITTED.
047200*    --------------------------------------------------------
047300 200-IMPORT-CSV.
047400
047500     MOVE 'NO ' TO WS-EOF-CSV-SW.
047600     OPEN INPUT CSVIN-FILE.
047700     PERFORM 210-READ-CSV-LINE THRU 210-EXIT.
047800
047900 200-LOOP.
048000     IF EOF-CSV
048100         GO TO 200-DONE.
048200
048300     PERFORM 220-PARSE-CSV-LINE THRU 220-EXIT.
048400
048500     IF CSV-ROW-IS-VALID
048600         PERFORM 240-ADD-SBT-ROW THRU 240-EXIT
048700         ADD 1 TO WS-IMPORT-COUNT
048800     ELSE
048900         ADD 1 TO WS-IMPORT-FAIL-COUNT
049000     END-IF.
049100
049200     PERFORM 210-READ-CSV-LINE THRU 210-EXIT.
049300     GO TO 200-LOOP.
049400
049500 200-DONE.
049600     CLOSE CSVIN-FILE.
049700
049800 200-EXIT.
049900     EXIT.
050000
050100 210-READ-CSV-LINE.
050200
050300     READ CSVIN-FILE
050400         AT END MOVE 'YES' TO WS-EOF-CSV-SW.
050500
050600 210-EXIT.
050700     EXIT.
050800
050900*    --------------------------------------------------------
051000*    220 -- SPLIT ONE CSV ROW ON COMMAS.  A ROW IS MALFORMED
051100*    (AND FAILS THE IMPORT) WHEN FEWER THAN THREE FIELDS ARE
051200*    PRESENT OR THE AMOUNT DOES NOT EDIT AS NUMERIC.
051300*    --------------------------------------------------------
051400 220-PARSE-CSV-LINE.
051500
051600     MOVE 'YES' TO WS-CSV-VALID-SW.
051700     MOVE SPACES TO CSV-DATE-TEXT CSV-NAME-TEXT
051800                     CSV-AMOUNT-TEXT CSV-CURRENCY-TEXT.
051900     MOVE 0 TO CSV-FIELD-COUNT.
052000
052100     UNSTRING CSV-INPUT-LINE DELIMITED BY ','
052200         INTO CSV-DATE-TEXT     COUNT IN CSV-FIELD-COUNT
052300              CSV-NAME-TEXT     COUNT IN CSV-FIELD-COUNT
052400              CSV-AMOUNT-TEXT   COUNT IN CSV-FIELD-COUNT
052500              CSV-CURRENCY-TEXT COUNT IN CSV-FIELD-COUNT
052600         TALLYING IN CSV-FIELD-COUNT.
052700
052800     IF CSV-DATE-TEXT = SPACES
052900         OR CSV-NAME-TEXT = SPACES
053000         OR CSV-AMOUNT-TEXT = SPACES
053100         MOVE 'NO ' TO WS-CSV-VALID-SW
053200         GO TO 220-EXIT.
053300
053400     IF CSV-AMOUNT-TEXT IS NOT NUMERIC
053500         MOVE 'NO ' TO WS-CSV-VALID-SW.
053600
053700     IF CSV-CURRENCY-TEXT = SPACES
053800         MOVE 'USD' TO CSV-CURRENCY-TEXT.
053900
054000 220-EXIT.
054100     EXIT.
054200
054300*    --------------------------------------------------------
054400*    240 -- APPEND ONE NEW UNMATCHED ROW TO THE STAGED TABLE.
054500*    SOURCE ID IS BUILT FROM A RUN-LOCAL SEQUENCE NUMBER SO
054600*    IT IS UNIQUE WITHIN THE IMPORT; SBT-ID REUSES THE SAME
054700*    VALUE SINCE THIS MVP KEEPS ONE KEY SPACE.
054800*    --------------------------------------------------------
054900 240-ADD-SBT-ROW.
055000
055100     ADD 1 TO WS-CSV-SEQ.
055200     ADD 1 TO WS-ST-COUNT.
055300
055400     MOVE SPACES TO ST-TBL-ENTRY (WS-ST-COUNT).
055500     STRING 'CSV'  DELIMITED BY SIZE
055600            WS-CSV-SEQ DELIMITED BY SIZE
055700         INTO ST-SOURCE-ID (WS-ST-COUNT).
055800     MOVE ST-SOURCE-ID (WS-ST-COUNT) TO ST-ID (WS-ST-COUNT).
055900     MOVE CSV-DATE-TEXT (1:8)     TO ST-DATE (WS-ST-COUNT).
056000     MOVE CSV-NAME-TEXT           TO ST-NAME (WS-ST-COUNT).
056100     MOVE CSV-AMOUNT-TEXT         TO WS-FIELD-NUM.
056200     MOVE WS-FIELD-NUM            TO ST-AMOUNT (WS-ST-COUNT).
056300     MOVE CSV-CURRENCY-TEXT       TO ST-CURRENCY (WS-ST-COUNT).
056400     MOVE 'UNMATCHED'             TO
056500                               ST-RECON-STATUS (WS-ST-COUNT).
056600     MOVE 'CSV'                   TO ST-SOURCE (WS-ST-COUNT).
056700
056800 240-EXIT.
056900     EXIT.
057000
057100*    --------------------------------------------------------
057200*    300 -- ONE RULE PASS.  LOADS THE ACTIVE-RULE TABLE FROM
057300*    RULE-FILE (ALREADY SORTED ASCENDING BY PRIORITY), THEN
057400*    WALKS THE FIRST 100 UNMATCHED STAGED ROWS, APPLYING THE
057500*    FIRST RULE WHOSE CONDITIONS ALL PASS.
057600*    --------------------------------------------------------
057700 300-RULE-PASS.
057800
057900     PERFORM 310-LOAD-RULE-TABLE THRU 310-EXIT.
058000
058100     MOVE 0 TO WS-UNMATCHED-SEEN.
058200     SET ST-TBL-IDX TO 1.
058300
058400 300-LOOP.
058500     IF ST-TBL-IDX > WS-ST-COUNT
058600         GO TO 300-EXIT.
058700     IF WS-UNMATCHED-SEEN >= 100
058800         GO TO 300-EXIT.
058900
059000     IF ST-IS-UNMATCHED (ST-TBL-IDX)
059100         ADD 1 TO WS-UNMATCHED-SEEN
059200         PERFORM 320-APPLY-RULES-TO-ROW THRU 320-EXIT.
059300
059400     SET ST-TBL-IDX UP BY 1.
059500     GO TO 300-LOOP.
059600
059700 300-EXIT.
059800     EXIT.
059900
060000*    --------------------------------------------------------
060100*    310 -- LOAD THE ACTIVE-RULE TABLE.  INACTIVE RULES ARE
060200*    SKIPPED AT LOAD TIME SO THE TABLE HOLDS ONLY CANDIDATES.
060300*    --------------------------------------------------------
060400 310-LOAD-RULE-TABLE.
060500
060600     MOVE 0 TO WS-RUL-COUNT.
060700     OPEN INPUT RULE-FILE.
060800     PERFORM 312-READ-RULE THRU 312-EXIT.
060900
061000 310-LOOP.
061100     IF WS-RULE-STATUS = '10'
061200         GO TO 310-DONE.
061300
061400     IF RUL-IS-ACTIVE
061500         ADD 1 TO WS-RUL-COUNT
061600         MOVE RUL-ID           TO RUL-TBL-ID (WS-RUL-COUNT)
061700         MOVE RUL-COND-COUNT   TO
061800                            RUL-TBL-COND-COUNT (WS-RUL-COUNT)
061900         MOVE RUL-ACTION-ACCT  TO
062000                            RUL-TBL-ACTION-ACCT (WS-RUL-COUNT)
062100         PERFORM 314-COPY-CONDITIONS THRU 314-EXIT.
062200
062300     PERFORM 312-READ-RULE THRU 312-EXIT.
062400     GO TO 310-LOOP.
062500
062600 310-DONE.
062700     CLOSE RULE-FILE.
062800
062900 310-EXIT.
063000     EXIT.
063100
063200 312-READ-RULE.
063300
063400     READ RULE-FILE
063500         AT END MOVE '10' TO WS-RULE-STATUS.
063600
063700 312-EXIT.
063800     EXIT.
063900
064000 314-COPY-CONDITIONS.
064100
064200     SET WS-COND-SUB TO 1.
064300
064400 314-LOOP.
064500     IF WS-COND-SUB > RUL-COND-COUNT
064600         GO TO 314-EXIT.
064700
064800     MOVE RUL-COND-FIELD (WS-COND-SUB) TO
064900         RUL-TBL-COND-FIELD (WS-RUL-COUNT WS-COND-SUB).
065000     MOVE RUL-COND-OPER (WS-COND-SUB) TO
065100         RUL-TBL-COND-OPER (WS-RUL-COUNT WS-COND-SUB).
065200     MOVE RUL-COND-VALUE (WS-COND-SUB) TO
065300         RUL-TBL-COND-VALUE (WS-RUL-COUNT WS-COND-SUB).
065400
065500     ADD 1 TO WS-COND-SUB.
065600     GO TO 314-LOOP.
065700
065800 314-EXIT.
065900     EXIT.
066000
066100*    --------------------------------------------------------
066200*    320 -- TEST THE RULE TABLE, IN PRIORITY ORDER, AGAINST
066300*    ONE STAGED ROW.  THE FIRST RULE WHOSE CONDITIONS ALL
066400*    PASS IS APPLIED AND THE SEARCH STOPS.
066500*    --------------------------------------------------------
066600 320-APPLY-RULES-TO-ROW.
066700
066800     SET RUL-TBL-IDX TO 1.
066900
067000 320-LOOP.
067100     IF RUL-TBL-IDX > WS-RUL-COUNT
067200         GO TO 320-EXIT.
067300
067400     PERFORM 340-TEST-RULE THRU 340-EXIT.
067500
067600     IF RULE-PASSED
067700         PERFORM 360-CATEGORIZE-ROW THRU 360-EXIT
067800         GO TO 320-EXIT.
067900
068000     SET RUL-TBL-IDX UP BY 1.
068100     GO TO 320-LOOP.
068200
068300 320-EXIT.
068400     EXIT.
068500
068600*    --------------------------------------------------------
068700*    340 -- TEST ONE RULE'S CONDITIONS.  ALL WELL-FORMED
068800*    CONDITIONS MUST PASS.  A MALFORMED CONDITION (MISSING
068900*    FIELD OR OPERATOR) IS SKIPPED, NOT COUNTED AS A FAILURE.
069000*    --------------------------------------------------------
069100 340-TEST-RULE.
069200
069300     MOVE 'YES' TO WS-RULE-PASS-SW.
069400     SET WS-COND-SUB TO 1.
069500
069600 340-LOOP.
069700     IF WS-COND-SUB > RUL-TBL-COND-COUNT (RUL-TBL-IDX)
069800         GO TO 340-EXIT.
069900
070000     IF RUL-TBL-COND-FIELD (RUL-TBL-IDX WS-COND-SUB) = SPACES
070100         OR RUL-TBL-COND-OPER (RUL-TBL-IDX WS-COND-SUB) =
070200                                                        SPACES
070300         GO TO 340-NEXT.
070400
070500     PERFORM 360-FETCH-FIELD-VALUE THRU 360-FETCH-EXIT.
070600     PERFORM 380-TEST-ONE-CONDITION THRU 380-EXIT.
070700
070800     IF NOT COND-PASSED
070900         MOVE 'NO ' TO WS-RULE-PASS-SW
071000         GO TO 340-EXIT.
071100
071200 340-NEXT.
071300     ADD 1 TO WS-COND-SUB.
071400     GO TO 340-LOOP.
071500
071600 340-EXIT.
071700     EXIT.
071800
071900*    --------------------------------------------------------
072000*    360 -- FETCH THE NAMED FIELD'S TEXT VALUE FROM THE
072100*    STAGED ROW.  FIELD NAMES ARE DATE / NAME / MERCHANT /
072200*    AMOUNT / CURRENCY.  AN UNKNOWN NAME LEAVES THE FIELD
072300*    BLANK, WHICH 380 TREATS AS A MISSING FIELD.
072400*    --------------------------------------------------------
072500 360-FETCH-FIELD-VALUE.
072600
072700     MOVE SPACES TO WS-FIELD-TEXT.
072800     MOVE 'NO ' TO WS-COND-NUMERIC-SW.
072900
073000     EVALUATE RUL-TBL-COND-FIELD (RUL-TBL-IDX WS-COND-SUB)
073100         WHEN 'DATE'
073200             MOVE ST-DATE (ST-TBL-IDX) TO WS-FIELD-TEXT
073300         WHEN 'NAME'
073400             MOVE ST-NAME (ST-TBL-IDX) TO WS-FIELD-TEXT
073500         WHEN 'MERCHANT'
073600             MOVE ST-MERCHANT (ST-TBL-IDX) TO WS-FIELD-TEXT
073700         WHEN 'CURRENCY'
073800             MOVE ST-CURRENCY (ST-TBL-IDX) TO WS-FIELD-TEXT
073900         WHEN 'AMOUNT'
074000             MOVE ST-AMOUNT (ST-TBL-IDX) TO WS-FIELD-NUM
074100             MOVE 'YES' TO WS-COND-NUMERIC-SW
074200         WHEN OTHER
074300             CONTINUE
074400     END-EVALUATE.
074500
074600 360-FETCH-EXIT.
074700     EXIT.
074800
074900*    --------------------------------------------------------
075000*    360 CATEGORIZE -- APPLY A MATCHING RULE'S ACTION.  THE
075100*    TARGET ACCOUNT MUST EXIST AND BE ACTIVE OR THE ROW IS
075200*    LEFT UNMATCHED FOR THE NEXT PASS.
075300*    --------------------------------------------------------
075400 360-CATEGORIZE-ROW.
075500
075600     PERFORM 370-CHECK-ACCT-EXISTS THRU 370-EXIT.
075700
075800     IF NOT ACCT-WAS-FOUND
075900         GO TO 360-EXIT.
076000
076100     MOVE 'RULE_APPLIED' TO ST-RECON-STATUS (ST-TBL-IDX).
076200     MOVE RUL-TBL-ID (RUL-TBL-IDX) TO
076300                                 ST-APPLIED-RULE (ST-TBL-IDX).
076400     ADD 1 TO WS-RULE-APPLIED-COUNT.
076500
076600     MOVE ST-ID (ST-TBL-IDX)      TO AUD-KEY.
076700     MOVE WS-AUDIT-DATE            TO AUD-DATE.
076800     MOVE WS-AUDIT-TIME             TO AUD-TIME.
076900     MOVE 'RULE-APPLIED'            TO AUD-ACTION.
077000     MOVE RUL-TBL-ID (RUL-TBL-IDX)  TO AUD-DETAIL.
077100     WRITE GLAUDIT-RECORD.
077200
077300 360-EXIT.
077400     EXIT.
077500
077600*    --------------------------------------------------------
077700*    370 -- SEARCH ALL ON THE ACCOUNT TABLE FOR THE RULE'S
077800*    TARGET ACCOUNT.
077900*    --------------------------------------------------------
078000 370-CHECK-ACCT-EXISTS.
078100
078200     MOVE 'NO ' TO WS-ACCT-FOUND-SW.
078300
078400     SEARCH ALL ACCT-TBL-ENTRY
078500         WHEN ACCT-TBL-ID (ACCT-TBL-IDX) =
078600                  RUL-TBL-ACTION-ACCT (RUL-TBL-IDX)
078700             IF ACCT-TBL-ACTIVE (ACCT-TBL-IDX) = 'Y'
078800                 MOVE 'YES' TO WS-ACCT-FOUND-SW
078900             END-IF
079000     END-SEARCH.
079100
079200 370-EXIT.
079300     EXIT.
079400
079500*    --------------------------------------------------------
079600*    380 -- EVALUATE ONE CONDITION OPERATOR AGAINST THE
079700*    FETCHED FIELD VALUE AND THE RULE'S LITERAL VALUE.  AN
079800*    UNKNOWN OPERATOR FAILS THE CONDITION.
079900*    --------------------------------------------------------
080000 380-TEST-ONE-CONDITION.
080100
080200     MOVE 'NO ' TO WS-COND-PASS-SW.
080300
080400     IF WS-FIELD-TEXT = SPACES AND NOT BOTH-SIDES-NUMERIC
080500         GO TO 380-EXIT.
080600
080700     EVALUATE TRUE
080800         WHEN RUL-TBL-COND-OPER (RUL-TBL-IDX WS-COND-SUB) =
080900                                               'contains'
081000             IF WS-FIELD-TEXT IS NOT EQUAL TO SPACES
081100                 PERFORM 382-TEST-CONTAINS THRU 382-EXIT
081200             END-IF
081300         WHEN RUL-TBL-COND-OPER (RUL-TBL-IDX WS-COND-SUB) =
081400                                               'does_not_contain'
081500             PERFORM 382-TEST-CONTAINS THRU 382-EXIT
081600             IF COND-PASSED
081700                 MOVE 'NO '  TO WS-COND-PASS-SW
081800             ELSE
081900                 MOVE 'YES' TO WS-COND-PASS-SW
082000             END-IF
082100         WHEN RUL-TBL-COND-OPER (RUL-TBL-IDX WS-COND-SUB) =
082200                                               'equals'
082300             PERFORM 384-TEST-EQUALS THRU 384-EXIT
082400         WHEN RUL-TBL-COND-OPER (RUL-TBL-IDX WS-COND-SUB) =
082500                                               'not_equals'
082600             PERFORM 384-TEST-EQUALS THRU 384-EXIT
082700             IF COND-PASSED
082800                 MOVE 'NO '  TO WS-COND-PASS-SW
082900             ELSE
083000                 MOVE 'YES' TO WS-COND-PASS-SW
083100             END-IF
083200         WHEN RUL-TBL-COND-OPER (RUL-TBL-IDX WS-COND-SUB) =
083300                                               'greater_than'
083400             IF BOTH-SIDES-NUMERIC
083500                 MOVE
083600                   RUL-TBL-COND-VALUE (RUL-TBL-IDX WS-COND-SUB)
083700                                          TO WS-VALUE-NUM
083800                 IF WS-FIELD-NUM > WS-VALUE-NUM
083900                     MOVE 'YES' TO WS-COND-PASS-SW
084000                 END-IF
084100             END-IF
084200         WHEN RUL-TBL-COND-OPER (RUL-TBL-IDX WS-COND-SUB) =
084300                                               'less_than'
084400             IF BOTH-SIDES-NUMERIC
084500                 MOVE
084600                   RUL-TBL-COND-VALUE (RUL-TBL-IDX WS-COND-SUB)
084700                                          TO WS-VALUE-NUM
084800                 IF WS-FIELD-NUM < WS-VALUE-NUM
084900                     MOVE 'YES' TO WS-COND-PASS-SW
085000                 END-IF
085100             END-IF
085200         WHEN OTHER
085300             CONTINUE
085400     END-EVALUATE.
085500
085600 380-EXIT.
085700     EXIT.
085800
085900*    382 -- CASE-INSENSITIVE SUBSTRING TEST.  THE COND VALUE
086000*    IS TRIMMED TO ITS SIGNIFICANT LENGTH FIRST (383) SO THE
086100*    INSPECT TALLYING BELOW LOOKS FOR THE SUBSTRING ANYWHERE
086200*    IN THE FIELD TEXT, NOT JUST A FULL-FIELD MATCH -- SAME
086300*    TALLYING-FOR-ALL IDIOM AS GLBALNC'S 340-SCAN-FOR-SUBSTRING.
086400 382-TEST-CONTAINS.
086500
086600     MOVE 'NO ' TO WS-COND-PASS-SW.
086700
086800     MOVE WS-FIELD-TEXT TO WS-UPPER-FIELD-TEXT.
086900     INSPECT WS-UPPER-FIELD-TEXT CONVERTING
087000         'abcdefghijklmnopqrstuvwxyz' TO
087100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
087200
087300     MOVE RUL-TBL-COND-VALUE (RUL-TBL-IDX WS-COND-SUB)
087400                                      TO WS-UPPER-COND-VALUE.
087500     INSPECT WS-UPPER-COND-VALUE CONVERTING
087600         'abcdefghijklmnopqrstuvwxyz' TO
087700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
087800
087900     PERFORM 383-FIND-COND-VALUE-LEN THRU 383-EXIT.
088000
088100     IF WS-COND-VALUE-LEN = 0
088200         GO TO 382-EXIT.
088300
088400     MOVE 0 TO WS-SUBSTRING-POS.
088500     INSPECT WS-UPPER-FIELD-TEXT TALLYING WS-SUBSTRING-POS
088600         FOR ALL WS-UPPER-COND-VALUE (1:WS-COND-VALUE-LEN).
088700     IF WS-SUBSTRING-POS > 0
088800         MOVE 'YES' TO WS-COND-PASS-SW
088900     END-IF.
089000
089100 382-EXIT.
089200     EXIT.
089300
089400*    383 -- BACK UP FROM THE END OF THE UPPERCASED COND VALUE
089500*    UNTIL A NON-BLANK BYTE IS FOUND, SO 382 CAN HAND THE
089600*    INSPECT A PATTERN OF ONLY ITS SIGNIFICANT TEXT.
089700 383-FIND-COND-VALUE-LEN.
089800
089900     MOVE 30 TO WS-COND-VALUE-LEN.
090000
090100 383-CHECK-BYTE.
090200     IF WS-COND-VALUE-LEN = 0
090300         GO TO 383-EXIT.
090400
090500     IF WS-UPPER-COND-VALUE (WS-COND-VALUE-LEN:1) NOT = SPACE
090600         GO TO 383-EXIT.
090700
090800     SUBTRACT 1 FROM WS-COND-VALUE-LEN.
090900     GO TO 383-CHECK-BYTE.
091000
091100 383-EXIT.
091200     EXIT.
091300
091400 384-TEST-EQUALS.
091500
091600     MOVE 'NO ' TO WS-COND-PASS-SW.
091700
091800     IF BOTH-SIDES-NUMERIC
091900         MOVE RUL-TBL-COND-VALUE (RUL-TBL-IDX WS-COND-SUB)
092000             TO WS-VALUE-NUM
092100         IF WS-FIELD-NUM = WS-VALUE-NUM
092200             MOVE 'YES' TO WS-COND-PASS-SW
092300         END-IF
092400     ELSE
092500         IF WS-FIELD-TEXT =
092600             RUL-TBL-COND-VALUE (RUL-TBL-IDX WS-COND-SUB)
092700             MOVE 'YES' TO WS-COND-PASS-SW
092800         END-IF
092900     END-IF.
093000
093100 384-EXIT.
093200     EXIT.
093300
093400*    --------------------------------------------------------
093500*    400 -- MANUAL MATCH-TO-LEDGER.  ONLY ALLOWED FROM
093600*    UNMATCHED.
093700*    --------------------------------------------------------
093800 400-MATCH-MANUAL.
093900
094000     PERFORM 420-FIND-SBT-ROW THRU 420-EXIT.
094100
094200     IF NOT SBT-WAS-FOUND
094300         DISPLAY 'GLRECON - MATCH CARD: ROW NOT FOUND '
094400                 RCTL-SBT-ID
094500         GO TO 400-EXIT.
094600
094700     IF NOT ST-IS-UNMATCHED (WS-ST-TBL-SUB)
094800         DISPLAY 'GLRECON - MATCH CARD: ROW NOT UNMATCHED '
094900                 RCTL-SBT-ID
095000         GO TO 400-EXIT.
095100
095200     MOVE 'MATCHED' TO ST-RECON-STATUS (WS-ST-TBL-SUB).
095300     MOVE RCTL-LINKED-TXN TO ST-LINKED-TXN (WS-ST-TBL-SUB).
095400
095500     MOVE RCTL-SBT-ID      TO AUD-KEY.
095600     MOVE WS-AUDIT-DATE     TO AUD-DATE.
095700     MOVE WS-AUDIT-TIME      TO AUD-TIME.
095800     MOVE 'MANUAL-MATCH'      TO AUD-ACTION.
095900     MOVE RCTL-LINKED-TXN      TO AUD-DETAIL.
096000     WRITE GLAUDIT-RECORD.
096100
096200 400-EXIT.
096300     EXIT.
096400
096500*    --------------------------------------------------------
096600*    450 -- MANUAL CREATE-LEDGER.  ONLY ALLOWED FROM
096700*    UNMATCHED.
096800*    --------------------------------------------------------
096900 450-CREATE-MANUAL.
097000
097100     PERFORM 420-FIND-SBT-ROW THRU 420-EXIT.
097200
097300     IF NOT SBT-WAS-FOUND
097400         DISPLAY 'GLRECON - CREATE CARD: ROW NOT FOUND '
097500                 RCTL-SBT-ID
097600         GO TO 450-EXIT.
097700
097800     IF NOT ST-IS-UNMATCHED (WS-ST-TBL-SUB)
097900         DISPLAY 'GLRECON - CREATE CARD: ROW NOT UNMATCHED '
098000                 RCTL-SBT-ID
098100         GO TO 450-EXIT.
098200
098300     MOVE 'CREATED_TRANSACTION' TO
098400                              ST-RECON-STATUS (WS-ST-TBL-SUB).
098500     MOVE RCTL-LINKED-TXN TO ST-LINKED-TXN (WS-ST-TBL-SUB).
098600
098700     MOVE RCTL-SBT-ID      TO AUD-KEY.
098800     MOVE WS-AUDIT-DATE     TO AUD-DATE.
098900     MOVE WS-AUDIT-TIME      TO AUD-TIME.
099000     MOVE 'MANUAL-CREATE'     TO AUD-ACTION.
099100     MOVE RCTL-LINKED-TXN     TO AUD-DETAIL.
099200     WRITE GLAUDIT-RECORD.
099300
099400 450-EXIT.
099500     EXIT.
099600
099700*    --------------------------------------------------------
099800*    420 -- LINEAR FIND OF ONE STAGED ROW BY SBT-ID.  NOT A
099900*    SEARCH ALL SINCE THE TABLE IS NOT KEPT IN KEY ORDER
100000*    (IMPORT APPENDS TO THE END).
100100*    --------------------------------------------------------
100200 420-FIND-SBT-ROW.
100300
100400     MOVE 'NO ' TO WS-SBT-FOUND-SW.
100500     SET WS-ST-TBL-SUB TO 1.
100600
100700 420-LOOP.
100800     IF WS-ST-TBL-SUB > WS-ST-COUNT
100900         GO TO 420-EXIT.
101000
101100     IF ST-ID (WS-ST-TBL-SUB) = RCTL-SBT-ID
101200         MOVE 'YES' TO WS-SBT-FOUND-SW
101300         GO TO 420-EXIT.
101400
101500     ADD 1 TO WS-ST-TBL-SUB.
101600     GO TO 420-LOOP.
101700
101800 420-EXIT.
101900     EXIT.
102000
102100*    --------------------------------------------------------
102200*    800 -- REWRITE THE ENTIRE STAGED-TRANSACTION FILE FROM
102300*    THE TABLE, IMPORTED ROWS AND ALL.
102400*    --------------------------------------------------------
102500 800-REWRITE-SBT-FILE.
102600
102700     SET ST-TBL-IDX TO 1.
102800
102900 800-LOOP.
103000     IF ST-TBL-IDX > WS-ST-COUNT
103100         GO TO 800-EXIT.
103200
103300     MOVE ST-ID (ST-TBL-IDX)            TO SBTO-ID.
103400     MOVE ST-SOURCE-ID (ST-TBL-IDX)      TO SBTO-SOURCE-ID.
103500     MOVE ST-DATE (ST-TBL-IDX)           TO SBTO-DATE.
103600     MOVE ST-NAME (ST-TBL-IDX)           TO SBTO-NAME.
103700     MOVE ST-MERCHANT (ST-TBL-IDX)       TO SBTO-MERCHANT.
103800     MOVE ST-AMOUNT (ST-TBL-IDX)         TO SBTO-AMOUNT.
103900     MOVE ST-CURRENCY (ST-TBL-IDX)       TO SBTO-CURRENCY.
104000     MOVE ST-RECON-STATUS (ST-TBL-IDX)   TO SBTO-RECON-STATUS.
104100     MOVE ST-LINKED-TXN (ST-TBL-IDX)     TO SBTO-LINKED-TXN.
104200     MOVE ST-APPLIED-RULE (ST-TBL-IDX)   TO SBTO-APPLIED-RULE.
104300     MOVE ST-SOURCE (ST-TBL-IDX)         TO SBTO-SOURCE.
104400     WRITE SBTXN-OUT-RECORD.
104500
104600     SET ST-TBL-IDX UP BY 1.
104700     GO TO 800-LOOP.
104800
104900 800-EXIT.
105000     EXIT.
105100
105200 900-CLOSE-FILES.
105300
105400     CLOSE SBTXN-IN-FILE.
105500     CLOSE SBTXN-OUT-FILE.
105600     CLOSE ACCOUNT-FILE.
105700     CLOSE CONTROL-FILE.
105800     CLOSE AUDIT-FILE.
105900
106000 900-EXIT.
106100     EXIT.
106200
106300 950-DISPLAY-TOTALS.
106400
106500     DISPLAY 'GLRECON - ROWS IMPORTED: '     WS-IMPORT-COUNT.
106600     DISPLAY 'GLRECON - ROWS FAILED:   '
106700                                      WS-IMPORT-FAIL-COUNT.
106800     DISPLAY 'GLRECON - RULES APPLIED: '
106900                                    WS-RULE-APPLIED-COUNT.
107000     DISPLAY 'GLRECON - STAGED ROWS ON FILE: ' WS-ST-COUNT.
107100
107200 950-EXIT.
107300     EXIT.
