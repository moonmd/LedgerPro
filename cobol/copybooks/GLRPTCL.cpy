000100*****************************************************************
000200*  GLRPTCL  --  REPORT REQUEST CONTROL CARD
000300*  ONE CARD PER GLREPORT RUN.  RPT-TYPE PICKS PROFIT & LOSS
000400*  (NEEDS BOTH DATES) OR THE BALANCE SHEET (NEEDS ONLY THE
000500*  AS-OF DATE).
000600*-----------------------------------------------------------------
000700*  08/04/99  RHS  GL-228   ORIGINAL COPYBOOK -- REPORTING MODULE
000800*****************************************************************
000900 01  GLRPTCL-RECORD.
001000     05  RPT-TYPE                   PIC X(08).
001100         88  RPT-IS-PNL                 VALUE 'PNL     '.
001200         88  RPT-IS-BALSHEET            VALUE 'BALSHEET'.
001300     05  RPT-FROM-DATE               PIC 9(08).
001400     05  RPT-TO-DATE                 PIC 9(08).
001500     05  RPT-AS-OF-DATE              PIC 9(08).
001600     05  FILLER                     PIC X(08).
