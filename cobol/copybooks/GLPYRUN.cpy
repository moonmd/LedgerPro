000100*****************************************************************
000200*  GLPYRUN  --  PAY RUN CONTROL RECORD
000300*  ONE-RECORD CONTROL CARD READ BY GLPAYROL AHEAD OF THE GLPYIN
000400*  DETAIL FILE.  CARRIES THE PERIOD BEING PAID, THE DATE THE GL
000500*  POSTING IS DATED, AND THE RUN'S CURRENT STATUS.
000600*-----------------------------------------------------------------
000700*  03/02/99  RHS  GL-209   ORIGINAL COPYBOOK -- PAYROLL MODULE
000800*****************************************************************
000900 01  GLPYRUN-RECORD.
001000     05  RUN-ID                     PIC X(12).
001100     05  RUN-PERIOD-START            PIC 9(08).
001200     05  RUN-PERIOD-END              PIC 9(08).
001300     05  RUN-PAYMENT-DATE            PIC 9(08).
001400     05  RUN-STATUS                 PIC X(10).
001500         88  RUN-IS-DRAFT               VALUE 'DRAFT'.
001600         88  RUN-IS-PROCESSING          VALUE 'PROCESSING'.
001700         88  RUN-IS-COMPLETED           VALUE 'COMPLETED'.
001800     05  FILLER                     PIC X(14).
