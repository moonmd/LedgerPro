000100*****************************************************************
000200*  GLACCT  --  CHART OF ACCOUNTS MASTER RECORD
000300*  ONE ENTRY PER GENERAL LEDGER ACCOUNT.  LOADED INTO A TABLE
000400*  AT PROGRAM START BY GLBALNC AND SEARCHED BY ACCT-ID OR BY
000500*  ACCT-TYPE / ACCT-NAME (DEFAULT-ACCOUNT HELPER).
000600*-----------------------------------------------------------------
000700*  01/09/98  RHS  GL-117   ORIGINAL COPYBOOK FOR GL CONVERSION
000800*  06/22/99  RHS  GL-204   WIDENED ACCT-NAME TO 30, ADDED FILLER
000900*  03/14/00  DLW  GL-260   Y2K REVIEW -- NO DATE FIELDS, NO CHANGE
001000*****************************************************************
001100 01  GLACCT-RECORD.
001200     05  ACCT-ID                   PIC X(12).
001300     05  ACCT-NAME                 PIC X(30).
001400     05  ACCT-TYPE                 PIC X(09).
001500         88  ACCT-TYPE-ASSET           VALUE 'ASSET'.
001600         88  ACCT-TYPE-LIABILITY       VALUE 'LIABILITY'.
001700         88  ACCT-TYPE-EQUITY          VALUE 'EQUITY'.
001800         88  ACCT-TYPE-REVENUE         VALUE 'REVENUE'.
001900         88  ACCT-TYPE-EXPENSE         VALUE 'EXPENSE'.
002000         88  ACCT-TYPE-DEBIT-NORMAL    VALUES 'ASSET    '
002100                                                'EXPENSE  '.
002200     05  ACCT-ACTIVE                PIC X(01).
002300         88  ACCT-IS-ACTIVE             VALUE 'Y'.
002400         88  ACCT-IS-INACTIVE           VALUE 'N'.
002500     05  FILLER                     PIC X(28).
