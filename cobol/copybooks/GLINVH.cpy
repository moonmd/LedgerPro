000100*****************************************************************
000200*  GLINVH  --  INVOICE HEADER RECORD
000300*  READ BY GLINVOIC; GLINVI ITEM LINES ARE MATCHED TO THIS HEADER
000400*  BY ITM-INV-ID = INV-ID.  INPUT IS PRE-SORTED BY INV-ID.
000500*-----------------------------------------------------------------
000600*  02/11/99  RHS  GL-199   ORIGINAL COPYBOOK -- INVOICING MODULE
000700*  09/30/99  RHS  GL-231   ADDED INV-STATUS 88-LEVELS
000800*  01/18/00  DLW  GL-257   ADDED INV-GL-POSTED -- SENT INVOICES
000900*                          ARE POSTED TO THE GL ONLY ONCE
001000*****************************************************************
001100 01  GLINVH-RECORD.
001200     05  INV-ID                    PIC X(12).
001300     05  INV-NUMBER                PIC X(20).
001400     05  INV-CUSTOMER              PIC X(30).
001500     05  INV-ISSUE-DATE            PIC 9(08).
001600     05  INV-DUE-DATE              PIC 9(08).
001700     05  INV-STATUS                PIC X(05).
001800         88  INV-IS-DRAFT              VALUE 'DRAFT'.
001900         88  INV-IS-SENT               VALUE 'SENT'.
002000         88  INV-IS-PAID               VALUE 'PAID'.
002100         88  INV-IS-VOID               VALUE 'VOID'.
002200     05  INV-SUBTOTAL              PIC S9(15)V99.
002300     05  INV-TOTAL-TAX             PIC S9(15)V99.
002400     05  INV-TOTAL                 PIC S9(15)V99.
002500     05  INV-GL-POSTED             PIC X(01).
002600         88  INV-ALREADY-POSTED        VALUE 'Y'.
002700         88  INV-NOT-YET-POSTED        VALUE 'N'.
002800     05  FILLER                    PIC X(05).
