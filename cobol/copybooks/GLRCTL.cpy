000100*****************************************************************
000200*  GLRCTL  --  RECONCILIATION CONTROL CARD
000300*  DRIVES GLRECON ONE STEP AT A TIME, SAME ROLE AS THE PRINT /
000400*  TOTALS / ABEND TRAN CARDS GLRECON'S ANCESTOR READ -- IMPORT
000500*  RUNS THE CSV IMPORT, RULES RUNS ONE RULE PASS, MATCH AND
000600*  CREATE APPLY ONE MANUAL TRANSITION TO THE NAMED SBT-ID.
000700*-----------------------------------------------------------------
000800*  07/19/99  RHS  GL-225   ORIGINAL COPYBOOK -- RECON MODULE
000900*****************************************************************
001000 01  GLRCTL-RECORD.
001100     05  RCTL-ACTION                PIC X(08).
001200         88  RCTL-IS-IMPORT             VALUE 'IMPORT  '.
001300         88  RCTL-IS-RULES              VALUE 'RULES   '.
001400         88  RCTL-IS-MATCH               VALUE 'MATCH   '.
001500         88  RCTL-IS-CREATE              VALUE 'CREATE  '.
001600     05  RCTL-SBT-ID                PIC X(12).
001700     05  RCTL-LINKED-TXN            PIC X(12).
001800     05  FILLER                     PIC X(08).
