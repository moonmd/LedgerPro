000100*****************************************************************
000200*  GLPYSL  --  PAYSLIP OUTPUT RECORD
000300*  WRITTEN ONCE PER (PAY RUN, EMPLOYEE) BY GLPAYROL.  A RERUN OF
000400*  THE SAME PAY RUN REWRITES THE MATCHING RECORD.
000500*-----------------------------------------------------------------
000600*  04/02/99  RHS  GL-212   ORIGINAL COPYBOOK -- PAYROLL MODULE
000700*****************************************************************
000800 01  GLPYSL-RECORD.
000900     05  PS-PAYRUN-ID                PIC X(12).
001000     05  PS-EMP-ID                  PIC X(12).
001100     05  PS-GROSS                   PIC S9(15)V99.
001200     05  PS-DEDUCTIONS               PIC S9(15)V99.
001300     05  PS-NET                     PIC S9(15)V99.
001400     05  FILLER                     PIC X(05).
