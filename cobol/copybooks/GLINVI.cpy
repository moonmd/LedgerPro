000100*****************************************************************
000200*  GLINVI  --  INVOICE LINE ITEM RECORD
000300*  OWNED BY THE GLINVH HEADER WHOSE INV-ID MATCHES ITM-INV-ID.
000400*  ITM-AMOUNT IS COMPUTED BY GLINVOIC, NOT CARRIED FROM INPUT.
000500*-----------------------------------------------------------------
000600*  02/11/99  RHS  GL-199   ORIGINAL COPYBOOK -- INVOICING MODULE
000700*****************************************************************
000800 01  GLINVI-RECORD.
000900     05  ITM-INV-ID                 PIC X(12).
001000     05  ITM-DESC                   PIC X(40).
001100     05  ITM-QTY                    PIC S9(08)V99.
001200     05  ITM-UNIT-PRICE              PIC S9(15)V99.
001300     05  ITM-AMOUNT                 PIC S9(15)V99.
001400     05  ITM-TAX                    PIC S9(15)V99.
001500     05  FILLER                     PIC X(07).
