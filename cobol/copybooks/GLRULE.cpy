000100*****************************************************************
000200*  GLRULE  --  BANK RECONCILIATION RULE RECORD
000300*  INPUT FILE IS PRE-SORTED ASCENDING BY RUL-PRIORITY.  GLRECON
000400*  TESTS RUL-COND (1) THRU RUL-COND (RUL-COND-COUNT) IN ORDER --
000500*  ALL MUST PASS FOR THE RULE TO APPLY.
000600*-----------------------------------------------------------------
000700*  07/19/99  RHS  GL-225   ORIGINAL COPYBOOK -- RECON MODULE
000800*  02/08/00  DLW  GL-258   RAISED RUL-COND OCCURS FROM 3 TO 5
000900*****************************************************************
001000 01  GLRULE-RECORD.
001100     05  RUL-ID                     PIC X(12).
001200     05  RUL-NAME                   PIC X(30).
001300     05  RUL-PRIORITY                PIC S9(04).
001400     05  RUL-ACTIVE                  PIC X(01).
001500         88  RUL-IS-ACTIVE              VALUE 'Y'.
001600         88  RUL-IS-INACTIVE            VALUE 'N'.
001700     05  RUL-COND-COUNT               PIC 9(02).
001800     05  RUL-COND OCCURS 5 TIMES.
001900         10  RUL-COND-FIELD              PIC X(20).
002000         10  RUL-COND-OPER                PIC X(16).
002100             88  RUL-OP-CONTAINS              VALUE 'contains'.
002200             88  RUL-OP-NOT-CONTAINS          VALUE
002300                                       'does_not_contain'.
002400             88  RUL-OP-EQUALS                VALUE 'equals'.
002500             88  RUL-OP-NOT-EQUALS            VALUE 'not_equals'.
002600             88  RUL-OP-GREATER                VALUE 'greater_than'.
002700             88  RUL-OP-LESS                  VALUE 'less_than'.
002800         10  RUL-COND-VALUE                PIC X(30).
002900     05  RUL-ACTION-ACCT               PIC X(12).
003000     05  FILLER                     PIC X(09).
