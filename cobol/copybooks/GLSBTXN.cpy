000100*****************************************************************
000200*  GLSBTXN  --  STAGED BANK TRANSACTION RECORD
000300*  ONE ROW PER IMPORTED BANK LINE.  GLRECON UPDATES
000400*  SBT-RECON-STATUS IN PLACE AS IT IS MATCHED/CATEGORIZED.
000500*-----------------------------------------------------------------
000600*  07/19/99  RHS  GL-225   ORIGINAL COPYBOOK -- RECON MODULE
000700*  01/11/00  DLW  GL-255   ADDED SBT-SOURCE FOR PLAID/CSV/QBO
000800*****************************************************************
000900 01  GLSBTXN-RECORD.
001000     05  SBT-ID                     PIC X(12).
001100     05  SBT-SOURCE-ID               PIC X(40).
001200     05  SBT-DATE                    PIC 9(08).
001300     05  SBT-NAME                    PIC X(60).
001400     05  SBT-MERCHANT                PIC X(30).
001500     05  SBT-AMOUNT                  PIC S9(15)V99.
001600     05  SBT-CURRENCY                PIC X(03).
001700     05  SBT-RECON-STATUS             PIC X(20).
001800         88  SBT-IS-UNMATCHED            VALUE 'UNMATCHED'.
001900         88  SBT-IS-MATCHED              VALUE 'MATCHED'.
002000         88  SBT-IS-RULE-APPLIED         VALUE 'RULE_APPLIED'.
002100         88  SBT-IS-CREATED-TXN          VALUE 'CREATED_TRANSACTION'.
002200     05  SBT-LINKED-TXN               PIC X(12).
002300     05  SBT-APPLIED-RULE             PIC X(12).
002400     05  SBT-SOURCE                  PIC X(05).
002500         88  SBT-SRC-PLAID               VALUE 'PLAID'.
002600         88  SBT-SRC-CSV                 VALUE 'CSV'.
002700         88  SBT-SRC-QBO                 VALUE 'QBO'.
002800     05  FILLER                     PIC X(11).
