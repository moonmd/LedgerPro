000100*****************************************************************
000200*  GLAUDIT  --  AUDIT LOG LINE
000300*  FLAT ACTION + KEY RECORD WRITTEN BY GLPOST AND GLRECON FOR
000400*  EVERY POSTING OR STATUS TRANSITION.  APPEND ONLY.
000500*-----------------------------------------------------------------
000600*  01/09/98  RHS  GL-117   ORIGINAL COPYBOOK FOR GL CONVERSION
000700*****************************************************************
000800 01  GLAUDIT-RECORD.
000900     05  AUD-DATE                   PIC 9(08).
001000     05  AUD-TIME                   PIC 9(06).
001100     05  AUD-ACTION                  PIC X(20).
001200     05  AUD-KEY                    PIC X(12).
001300     05  AUD-DETAIL                  PIC X(40).
001400     05  FILLER                     PIC X(14).
