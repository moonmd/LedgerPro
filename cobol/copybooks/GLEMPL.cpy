000100*****************************************************************
000200*  GLEMPL  --  EMPLOYEE MASTER RECORD
000300*  LOADED INTO A TABLE BY GLPAYROL AND SEARCHED BY EMP-ID FOR
000400*  EACH GLPYIN RECORD IN THE PAY RUN.
000500*-----------------------------------------------------------------
000600*  04/02/99  RHS  GL-212   ORIGINAL COPYBOOK -- PAYROLL MODULE
000700*  09/30/99  RHS  GL-231   ADDED EMP-ACTIVE 88-LEVELS
000800*****************************************************************
000900 01  GLEMPL-RECORD.
001000     05  EMP-ID                    PIC X(12).
001100     05  EMP-FIRST-NAME              PIC X(20).
001200     05  EMP-LAST-NAME               PIC X(20).
001300     05  EMP-PAY-TYPE                PIC X(06).
001400         88  EMP-IS-SALARY              VALUE 'SALARY'.
001500         88  EMP-IS-HOURLY              VALUE 'HOURLY'.
001600     05  EMP-PAY-RATE                PIC S9(15)V99.
001700     05  EMP-ACTIVE                  PIC X(01).
001800         88  EMP-IS-ACTIVE              VALUE 'Y'.
001900         88  EMP-IS-INACTIVE            VALUE 'N'.
002000     05  FILLER                     PIC X(04).
