000100*****************************************************************
000200*  GLTXNHD  --  TRANSACTION HEADER RECORD
000300*  ONE HEADER PER POSTED GL TRANSACTION; OWNS 2-OR-MORE GLJRNL
000400*  LINES CARRYING THE SAME JE-TXN-ID / TXN-ID.
000500*-----------------------------------------------------------------
000600*  01/09/98  RHS  GL-117   ORIGINAL COPYBOOK FOR GL CONVERSION
000700*  06/22/99  RHS  GL-204   ADDED TXN-REF FOR BANK RECON LINKAGE
000800*****************************************************************
000900 01  GLTXNHD-RECORD.
001000     05  TXN-ID                    PIC X(12).
001100     05  TXN-DATE                   PIC 9(08).
001200     05  TXN-DESC                   PIC X(60).
001300     05  TXN-REF                    PIC X(20).
001400     05  FILLER                     PIC X(20).
