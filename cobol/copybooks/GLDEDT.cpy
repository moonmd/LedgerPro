000100*****************************************************************
000200*  GLDEDT  --  DEDUCTION TYPE MASTER RECORD
000300*  LOADED INTO A TABLE BY GLPAYROL AND SEARCHED BY DED-ID TO
000400*  VALIDATE EACH GLPYIN MANUAL DEDUCTION ENTRY.
000500*-----------------------------------------------------------------
000600*  04/02/99  RHS  GL-212   ORIGINAL COPYBOOK -- PAYROLL MODULE
000700*****************************************************************
000800 01  GLDEDT-RECORD.
000900     05  DED-ID                     PIC X(12).
001000     05  DED-NAME                   PIC X(30).
001100     05  DED-TAX-TREATMENT            PIC X(08).
001200         88  DED-IS-PRE-TAX             VALUE 'PRE_TAX'.
001300         88  DED-IS-POST-TAX            VALUE 'POST_TAX'.
001400     05  DED-ACTIVE                  PIC X(01).
001500         88  DED-IS-ACTIVE              VALUE 'Y'.
001600         88  DED-IS-INACTIVE            VALUE 'N'.
001700     05  FILLER                     PIC X(09).
