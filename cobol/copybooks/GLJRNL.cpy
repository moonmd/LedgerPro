000100*****************************************************************
000200*  GLJRNL  --  JOURNAL ENTRY LINE  (ONE LEDGER LINE)
000300*  WRITTEN BY GLPOST/GLINVOIC/GLPAYROL, READ BY GLBALNC AND
000400*  GLREPORT TO ACCUMULATE PER-ACCOUNT ACTIVITY.
000500*-----------------------------------------------------------------
000600*  01/09/98  RHS  GL-117   ORIGINAL COPYBOOK FOR GL CONVERSION
000700*  11/02/98  RHS  GL-188   SPLIT DEBIT/CREDIT INTO SEPARATE FIELDS
000800*  03/14/00  DLW  GL-260   Y2K REVIEW -- JE-TXN-DATE ALREADY CCYY
000900*****************************************************************
001000 01  GLJRNL-RECORD.
001100     05  JE-TXN-ID                 PIC X(12).
001200     05  JE-TXN-DATE                PIC 9(08).
001300     05  JE-ACCT-ID                 PIC X(12).
001400     05  JE-DEBIT                   PIC S9(15)V99.
001500     05  JE-CREDIT                  PIC S9(15)V99.
001600     05  JE-DESC                    PIC X(40).
001700     05  FILLER                     PIC X(14).
