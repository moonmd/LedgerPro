000100*****************************************************************
000200*  GLPYIN  --  PER-EMPLOYEE PAY RUN INPUT RECORD
000300*  ONE RECORD PER EMPLOYEE PER PAY RUN.  PI-DED IS A MANUAL
000400*  DEDUCTION TABLE, UP TO TEN ENTRIES, VALIDATED AGAINST GLDEDT.
000500*-----------------------------------------------------------------
000600*  04/02/99  RHS  GL-212   ORIGINAL COPYBOOK -- PAYROLL MODULE
000700*  12/01/99  RHS  GL-248   RAISED PI-DED OCCURS FROM 5 TO 10
000800*****************************************************************
000900 01  GLPYIN-RECORD.
001000     05  PI-EMP-ID                  PIC X(12).
001100     05  PI-HOURS                   PIC S9(03)V99.
001200     05  PI-DED-COUNT                PIC 9(02).
001300     05  PI-DED OCCURS 10 TIMES.
001400         10  PI-DED-TYPE-ID             PIC X(12).
001500         10  PI-DED-AMOUNT              PIC S9(15)V99.
001600     05  FILLER                     PIC X(11).
